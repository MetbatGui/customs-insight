000100*****************************************************
000200*                                                   *
000300*  Sort Work Record - Unsummed Monthly Rows (SD)    *
000400*     Built by cx010 before the ascending sort      *
000500*****************************************************
000600*  File size 32 bytes.  One record per recognised
000700*  month row read from CX-Extract-File - R2/R3.
000800*
000900* 05/01/26 drh - Created for cx010's SORT step.
001000* 12/01/26 drh - Widened Wk1-Amount to match
001100*                Xtr-Amount precision.
001200*
001300 01  CX-Work1-Record.
001400     03  Wk1-Date            pic x(07).
001500*        Wk1-Date = CCYY-MM, string-sortable (R4).
001600     03  Wk1-Amount          pic s9(13)v99.
001700     03  filler              pic x(10).
