000100****************************************************************
000200*                                                              *
000300*        Customs Export  -  Start Of Run, Parse & Aggregate    *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000**
001100       program-id.       cx010.
001200**
001300*    Author.             D R Halloway, 03/01/1985.
001400*                        For Continental Trade Data Services.
001500*    Installation.       Continental Trade Data Services.
001600*    Date-Written.       03/01/1985.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1985-2026 & later,
001900*                        Continental Trade Data Services Ltd.
002000*                        Internal use only - not for resale.
002100**
002200*    Remarks.            Step 1 of the Customs Export Insight
002300*                        batch.  Reads the merged raw extract
002400*                        (CX-Extract-File), recognises the
002500*                        alternating year/month period markers
002600*                        (U1), emits one unsummed row per
002700*                        recognised month (U2), sorts them into
002800*                        date order and summarises same-date
002900*                        rows into CX-Monthly-Work-File for
003000*                        cx020 to pick up.
003100**
003200*    Version.            See Prog-Name in WS.
003300**
003400*    Called Modules.     None.
003500*    Files Used.         CX-Extract-File (in), CX-Work1 (SD
003600*                        sort work), CX-Monthly-Work-File (out).
003700*    Error Messages.     CX001, CX002.
003800**
003900* Changes:
004000* 03/01/85 drh - Created - first cut for the export batch.
004100* 14/08/89 drh - 1.01   CX-Work1-Amount widened, overseas
004200*                       amounts were truncating on the big
004300*                       container runs.
004400* 22/05/94 drh - 1.02   Month marker now accepts 1 or 2 digit
004500*                       forms (was 2 only) - feed changed.
004600* 03/01/99 drh - 1.03   Y2K - CX-Current-Year now carried as a
004700*                       full 4-digit field throughout, the old
004800*                       2-digit year-marker path removed.
004900* 16/04/24 drh          Copyright notice updated, superseding
005000*                       all previous notices.
005100* 11/01/26 drh - 2.00   Rewritten from the old sales despatch
005200*                       batch for the Customs Export Insight
005300*                       system.  Ticket CX-101.
005400* 18/01/26 jsk -    .01 Non-numeric Xtr-Amount now forced to
005500*                       zero rather than abending the SORT -
005600*                       R5.
005700* 09/08/26 drh -    .02 Dropped the UPSI-0 diagnostic switch -
005800*                       it traced nothing a plain start-of-run
005900*                       banner didn't already cover, and CLASS
006000*                       CX-NUMERIC-CLASS was declared but never
006100*                       tested.  Banner now unconditional;
006200*                       AA020's period-digit checks use the
006300*                       class instead of IS NUMERIC.  Ticket
006400*                       CX-132.
006500**
006600****************************************************************
006700*
006800* Copyright Notice.
006900* ****************
007000* This program is part of the Customs Export Insight batch and
007100* is Copyright (c) Continental Trade Data Services Ltd, 1985 -
007200* 2026 and later.  For internal use only; not to be resold or
007300* redistributed without the written consent of the copyright
007400* holder.
007500*
007600****************************************************************
007700*
007800 environment             division.
007900*================================
008000*
008100 configuration           section.
008200 special-names.
008300     C01 IS TOP-OF-FORM
008400     CLASS CX-NUMERIC-CLASS IS "0" THRU "9".
008500*
008600 input-output             section.
008700 file-control.
008800     select   CX-Extract-File
008900              assign       to "CXEXTRCT"
009000              organization is sequential
009100              status       is WS-Xtr-Status.
009200*
009300     select   CX-Work1
009400              assign       to "CXWORK1".
009500*
009600     select   CX-Monthly-Work-File
009700              assign       to "CXMONWRK"
009800              organization is sequential
009900              status       is WS-Mwk-Status.
010000*
010100 data                     division.
010200*================================
010300*
010400 file                     section.
010500*
010600 fd  CX-Extract-File.
010700 copy "wscxxtr.cob".
010800*
010900 sd  CX-Work1.
011000 copy "wscxwk1.cob".
011100*
011200 fd  CX-Monthly-Work-File.
011300 copy "wscxwk2.cob".
011400*
011500 working-storage section.
011600*-----------------------
011700*
011800 77  prog-name               pic x(13) value "cx010 (2.00)".
011900*
012000 01  WS-File-Status.
012100     03  WS-Xtr-Status       pic xx.
012200     03  WS-Mwk-Status       pic xx.
012300     03  filler              pic x(04).
012400 01  WS-Status-Numeric redefines WS-File-Status
012500                             pic 9(8).
012600*        Folds both file statuses into one number for the
012700*        abend messages in AA005 below, so the console log
012800*        carries one figure ops can grep for.
012900*
013000 77  WS-Return-Status        pic xx         value spaces.
013100*
013200 01  WS-Run-Date.
013300     03  WS-Run-CCYYMMDD.
013400         05  WS-Run-Year     pic 9(4).
013500         05  WS-Run-Month    pic 99.
013600         05  WS-Run-Day      pic 99.
013700     03  filler              pic x(06).
013800 01  WS-Run-Date9 redefines WS-Run-Date.
013900     03  WS-Run-Date9-Val    pic 9(8).
014000     03  filler              pic x(06).
014100*
014200 01  WS-Counters.
014300     03  WS-Recs-In          pic 9(7)       comp.
014400     03  WS-Recs-Out         pic 9(7)       comp.
014500     03  WS-Recs-Summed      pic 9(7)       comp.
014600     03  WS-Year-Count       pic 9(5)       comp.
014700     03  WS-Month-Count      pic 9(5)       comp.
014800     03  filler              pic x(01).
014900*
015000 01  WS-Period-Work.
015100     03  WS-Per-Idx          pic 99         comp.
015200     03  WS-Per-Length       pic 99         comp.
015300     03  WS-Per-Dig-Len      pic 99         comp.
015400     03  WS-Per-Suffix       pic x.
015500     03  filler              pic x(02).
015600*
015700 01  WS-Parse-Data.
015800     03  CX-Current-Year     pic 9(4).
015900     03  CX-Year-Set         pic x          value "N".
016000     03  WS-Month-2          pic 99.
016100     03  filler              pic x(02).
016200*
016300 01  WS-Month-Build.
016400*        No filler here - this group must stay exactly 7 bytes
016500*        to alias onto Wk1-Date/Mwk-Date (CCYY-MM) - R4.
016600     03  WS-Mb-Year          pic 9(4).
016700     03  WS-Mb-Dash          pic x          value "-".
016800     03  WS-Mb-Month         pic 99.
016900 01  WS-Month-Build-X redefines WS-Month-Build
017000                             pic x(07).
017100*
017200 01  WS-Break-Data.
017300     03  WS-Prior-Date       pic x(07)      value spaces.
017400     03  WS-Prior-Amount     pic s9(13)v99  comp-3 value zero.
017500     03  WS-First-Time       pic x          value "Y".
017600     03  filler              pic x(02).
017700*
017800 01  Error-Messages.
017900     03  CX001               pic x(40)
018000         value "CX001 Cannot open CX-Extract-File - ".
018100     03  CX002               pic x(40)
018200         value "CX002 Cannot open CX-Monthly-Work-File ".
018300     03  filler              pic x(04).
018400*
018500 procedure division.
018600*===================
018700*
018800 AA000-Main.
018900     perform  AA005-Open-Files.
019000     perform  AA030-Summarise-Sorted.
019100     perform  AA090-Close-Files.
019200     goback.
019300*
019400 AA005-Open-Files.
019500     accept   WS-Run-Date9-Val from date YYYYMMDD.
019600     display  "CX010 starting, run date " WS-Run-Date9-Val.
019700     move     zero to WS-Recs-In
019800                       WS-Recs-Out
019900                       WS-Recs-Summed.
020000     move     "N"  to CX-Year-Set.
020100     open     input  CX-Extract-File.
020200     if       WS-Xtr-Status not = "00"
020300              display CX001 WS-Xtr-Status
020400                       " status-numeric " WS-Status-Numeric
020500              goback.
020600*
020700 AA010-Read-Extract.
020800     read     CX-Extract-File
020900               at end
021000               move "10" to WS-Xtr-Status
021100               go to AA010-Exit.
021200     add      1 to WS-Recs-In.
021300     perform  AA020-Parse-Period.
021400*
021500 AA010-Exit.
021600     exit.
021700*
021800 AA020-Parse-Period.
021900*****************************************************
022000*    U1 PERIOD-PARSE / U2 - find the trimmed length
022100*    of Xtr-Period (no intrinsic FUNCTIONs used), then
022200*    test the last character for the Y/M suffix code
022300*    (R2/R3) - see NON-GOALS for the Y/M substitution
022400*    for the source's 년/월 suffix tokens.
022500*****************************************************
022600     move     zero to WS-Per-Length.
022700     perform  AA022-Scan-One-Char
022800              thru AA022-Exit
022900              varying WS-Per-Idx from 10 by -1
023000              until WS-Per-Idx < 1
023100                 or WS-Per-Length not = zero.
023200     if       WS-Per-Length = zero
023300              go to AA020-Exit.
023400*
023500     move     Xtr-Period (WS-Per-Length:1) to WS-Per-Suffix.
023600     compute  WS-Per-Dig-Len = WS-Per-Length - 1.
023700     if       WS-Per-Dig-Len < 1
023800              go to AA020-Exit.
023900*
024000     if       WS-Per-Suffix = "Y" and WS-Per-Dig-Len = 4
024100              if       Xtr-Period (1:4) is CX-Numeric-Class
024200                       move Xtr-Period (1:4) to CX-Current-Year
024300                       move "Y" to CX-Year-Set
024400                       add 1 to WS-Year-Count
024500              end-if
024600              go to AA020-Exit.
024700*
024800     if       WS-Per-Suffix = "M" and WS-Per-Dig-Len < 3
024900              and CX-Year-Set = "Y"
025000              if       Xtr-Period (1:WS-Per-Dig-Len)
025100                                is CX-Numeric-Class
025200                       perform AA024-Build-Month-Key
025300                       perform AA026-Release-Work-Row
025400              end-if.
025500*
025600 AA020-Exit.
025700     exit.
025800*
025900 AA022-Scan-One-Char.
026000     if       Xtr-Period (WS-Per-Idx:1) not = space
026100              move WS-Per-Idx to WS-Per-Length.
026200*
026300 AA022-Exit.
026400     exit.
026500*
026600 AA024-Build-Month-Key.
026700     if       WS-Per-Dig-Len = 1
026800              move zero to WS-Month-2
026900              move Xtr-Period (1:1) to WS-Month-2 (2:1)
027000     else
027100              move Xtr-Period (1:2) to WS-Month-2
027200     end-if.
027300     if       WS-Month-2 < 1 or WS-Month-2 > 12
027400              go to AA024-Exit.
027500     move     CX-Current-Year to WS-Mb-Year.
027600     move     WS-Month-2      to WS-Mb-Month.
027700     add      1 to WS-Month-Count.
027800*
027900 AA024-Exit.
028000     exit.
028100*
028200 AA026-Release-Work-Row.
028300     move     WS-Month-Build-X to Wk1-Date.
028400     if       Xtr-Amount is numeric
028500              move Xtr-Amount to Wk1-Amount
028600     else
028700              move zero to Wk1-Amount.
028800     release  CX-Work1-Record.
028900     add      1 to WS-Recs-Out.
029000*
029100 AA030-Summarise-Sorted.
029200*****************************************************
029300*    U2 last step - sort the unsummed rows ascending
029400*    by date (R4), then sum equal dates on a control
029500*    break (R5) into CX-Monthly-Work-File.
029600*****************************************************
029700     sort     CX-Work1
029800              ascending key Wk1-Date
029900              input procedure  AA032-Sort-Input
030000              output procedure AA034-Sort-Output.
030100*
030200 AA032-Sort-Input.
030300     perform  AA010-Read-Extract
030400              thru AA010-Exit
030500              until WS-Xtr-Status = "10".
030600*
030700 AA034-Sort-Output.
030800     open     output CX-Monthly-Work-File.
030900     if       WS-Mwk-Status not = "00"
031000              display CX002 WS-Mwk-Status
031100                       " status-numeric " WS-Status-Numeric
031200              goback.
031300*
031400     move     "Y" to WS-First-Time.
031500     perform  AA036-Return-One
031600              thru AA036-Exit
031700              until WS-Return-Status = "10".
031800*
031900     if       WS-First-Time not = "Y"
032000              perform AA038-Write-Break-Row.
032100     close    CX-Monthly-Work-File.
032200*
032300 AA036-Return-One.
032400     return   CX-Work1
032500              at end
032600              move "10" to WS-Return-Status
032700              go to AA036-Exit.
032800*
032900     if       WS-First-Time = "Y"
033000              move Wk1-Date to WS-Prior-Date
033100              move Wk1-Amount to WS-Prior-Amount
033200              move "N" to WS-First-Time
033300              go to AA036-Exit.
033400*
033500     if       Wk1-Date = WS-Prior-Date
033600              add Wk1-Amount to WS-Prior-Amount
033700              go to AA036-Exit.
033800*
033900     perform  AA038-Write-Break-Row.
034000     move     Wk1-Date   to WS-Prior-Date.
034100     move     Wk1-Amount to WS-Prior-Amount.
034200*
034300 AA036-Exit.
034400     exit.
034500*
034600 AA038-Write-Break-Row.
034700     move     WS-Prior-Date   to Mwk-Date.
034800     move     WS-Prior-Amount to Mwk-Amount.
034900     write    CX-Monthly-Work-Record.
035000     add      1 to WS-Recs-Summed.
035100*
035200 AA090-Close-Files.
035300     close    CX-Extract-File.
035400     display  "CX010 - Recs In       " WS-Recs-In.
035500     display  "CX010 - Recs To Sort   " WS-Recs-Out.
035600     display  "CX010 - Months Summed  " WS-Recs-Summed.
