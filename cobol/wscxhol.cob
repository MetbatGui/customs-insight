000100*****************************************************
000200*                                                   *
000300*  Record Definition For National Holiday File      *
000400*     Replaces the holiday library - R9             *
000500*****************************************************
000600*  File size 20 bytes.  Any order, any number of
000700*  recs up to CX-Hol-Max-Entries in cx040/cx910.
000800*
000900* 08/01/26 drh - Created.
001000*
001100 01  CX-Holiday-Record.
001200     03  Hol-Date            pic x(10).
001300*        CCYY-MM-DD of a national public holiday.
001400     03  filler              pic x(10).
