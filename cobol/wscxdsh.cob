000100*****************************************************
000200*                                                   *
000300*  Working Record For The Export Dashboard Line     *
000400*     Enriched monthly record, source fields for     *
000500*     the Report Writer detail line in cx040.         *
000600*****************************************************
000700*  Field count 20.  Money/percent fields that cannot
000800*  apply on a given row carry a flag byte - blank on
000900*  print rather than zero, per U7.
001000*
001100* 10/01/26 drh - Created.
001200* 15/01/26 drh - Added the four Dsh-Qtr-... fields,
001300*                R13 quarter-end posting.
001400* 21/01/26 drh - Dsh-Busdays chgd from comp-3 to comp
001500*                (binary), never negative, to match the
001600*                LK-Business-Days parameter cx910 hands back.
001700*
001800 01  CX-Dashboard-Line.
001900     03  Dsh-Date                pic x(07).
002000     03  Dsh-Amount              pic s9(13)v99   comp-3.
002100     03  Dsh-MoM                 pic s9(05)v99   comp-3.
002200     03  Dsh-MoM-Flag            pic x.
002300     03  Dsh-YoY                 pic s9(05)v99   comp-3.
002400     03  Dsh-YoY-Flag            pic x.
002500     03  Dsh-Busdays             pic 9(02)       comp.
002600*        Weekdays less holidays in the month - R9.
002700     03  Dsh-Daily-Avg           pic s9(13)      comp-3.
002800*        Dsh-Amount / Dsh-Busdays, rounded - R10.
002900     03  Dsh-DAvg-MoM            pic s9(05)      comp-3.
003000     03  Dsh-DAvg-MoM-Flag       pic x.
003100     03  Dsh-DAvg-YoY            pic s9(05)      comp-3.
003200     03  Dsh-DAvg-YoY-Flag       pic x.
003300     03  Dsh-Qtr-Sum             pic s9(13)      comp-3.
003400     03  Dsh-Qtr-Sum-Flag        pic x.
003500*        Set only on the quarter's last present month
003600*        when that month is 3, 6, 9 or 12 - R13.
003700     03  Dsh-Qtr-Avg             pic s9(13)      comp-3.
003800     03  Dsh-Qtr-Avg-Flag        pic x.
003900     03  Dsh-Qtr-QoQ             pic s9(05)      comp-3.
004000     03  Dsh-Qtr-QoQ-Flag        pic x.
004100     03  Dsh-Qtr-YoY             pic s9(05)      comp-3.
004200     03  Dsh-Qtr-YoY-Flag        pic x.
004300     03  filler                  pic x(06).
