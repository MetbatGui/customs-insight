000100****************************************************************
000200*                                                              *
000300*     Monthly Analysis & Quarterly Roll-Up  -  Customs Export  *
000400*                    Insight Batch                             *
000500*                                                              *
000600****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100**
001200       program-id.       cx020.
001300**
001400*    Author.             D R Halloway, 10/02/1985.
001500*                        For Continental Trade Data Services.
001600*    Installation.       Continental Trade Data Services.
001700*    Date-Written.       10/02/1985.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1985-2026 & later,
002000*                        Continental Trade Data Services Ltd.
002100*                        Internal use only - not for resale.
002200**
002300*    Remarks.            Reads the sorted monthly work file built
002400*                        by cx010 and builds the monthly analysis
002500*                        file (MoM/YoY, U3) and the quarterly
002600*                        analysis file (QoQ/YoY, U4).
002700**
002800*    Version.            See Prog-Name in WS.
002900**
003000*    Called Modules.     None.
003100*    Files Used.         CX-Monthly-Work-File (in), CX-Monthly-
003200*                        File (out), CX-Quarterly-File (out).
003300*    Error Messages.     CX003, CX004, CX005, CX017.
003400**
003500* Changes:
003600* 10/02/85 drh - Created - first cut, monthly history build.
003700* 04/07/89 drh - 1.01   Quarterly roll-up added, previously a
003800*                       separate overnight step.
003900* 21/03/96 drh - 1.02   Monthly table widened from 300 to 600
004000*                       entries - longer export histories now
004100*                       being kept.
004200* 03/01/99 drh - 1.03   Y2K - year fields carried as full 4
004300*                       digits throughout both tables.
004400* 16/04/24 drh          Copyright notice updated, superseding
004500*                       all previous notices.
004600* 18/01/26 drh - 2.00   Rewritten from the old payroll history
004700*                       build step for the Customs Export
004800*                       Insight batch.  Ticket CX-120.
004900* 25/01/26 jsk -    .01 YoY lookup now skips a comparison base
005000*                       of zero, was showing a false 0% change.
005100* 09/08/26 drh -    .02 Dropped the UPSI-0 diagnostic switch and
005200*                       CLASS CX-NUMERIC-CLASS - neither carried
005300*                       its weight here, the switch traced
005400*                       nothing a plain start-of-run banner
005500*                       didn't already cover and the class was
005600*                       never tested.  Banner now unconditional.
005700*                       Ticket CX-132.
005800* 09/08/26 drh -    .03 BB012 now checks the work-file date key
005900*                       is CCYY-MM before it goes in the table
006000*                       (CX017) and skips to the next read on a
006100*                       GO TO rather than an IF - a corrupt key
006200*                       must not be allowed to throw off the
006300*                       table subscripts downstream.  Ticket
006400*                       CX-133.
006500**
006600****************************************************************
006700*
006800* Copyright Notice.
006900* ****************
007000* This program is part of the Customs Export Insight batch and
007100* is Copyright (c) Continental Trade Data Services Ltd, 1984 -
007200* 2026 and later.  For internal use only; not to be resold or
007300* redistributed without the written consent of the copyright
007400* holder.
007500*
007600****************************************************************
007700*
007800 environment             division.
007900*================================
008000*
008100 configuration           section.
008200 special-names.
008300     C01 IS TOP-OF-FORM.
008400*
008500 input-output             section.
008600 file-control.
008700     select   CX-Monthly-Work-File
008800              assign       to "CXMONWRK"
008900              organization is sequential
009000              status       is WS-Mwk-Status.
009100*
009200     select   CX-Monthly-File
009300              assign       to "CXMONFIL"
009400              organization is sequential
009500              status       is WS-Mon-Status.
009600*
009700     select   CX-Quarterly-File
009800              assign       to "CXQTRFIL"
009900              organization is sequential
010000              status       is WS-Qtr-Status.
010100*
010200 data                     division.
010300*================================
010400*
010500 file section.
010600*-------------
010700*
010800 fd  CX-Monthly-Work-File.
010900     copy     "wscxwk2.cob".
011000*
011100 fd  CX-Monthly-File.
011200     copy     "wscxmon.cob".
011300*
011400 fd  CX-Quarterly-File.
011500     copy     "wscxqtr.cob".
011600*
011700 working-storage section.
011800*-----------------------
011900*
012000 77  prog-name               pic x(13) value "cx020 (2.00)".
012100*
012200 01  WS-File-Status.
012300     03  WS-Mwk-Status       pic xx.
012400     03  WS-Mon-Status       pic xx.
012500     03  WS-Qtr-Status       pic xx.
012600     03  filler              pic x(04).
012700 01  WS-Status-Numeric redefines WS-File-Status
012800                             pic 9(10).
012900*        Folds all three file statuses into one number for
013000*        the abend messages in AA005 below, one figure ops
013100*        can grep the console log for.
013200*
013300 01  WS-Run-Date.
013400     03  WS-Run-CCYYMMDD.
013500         05  WS-Run-Year     pic 9(4).
013600         05  WS-Run-Month    pic 99.
013700         05  WS-Run-Day      pic 99.
013800     03  filler              pic x(04).
013900 01  WS-Run-Date9 redefines WS-Run-Date.
014000     03  WS-Run-Date9-Val    pic 9(8).
014100     03  filler              pic x(04).
014200*
014300 01  WS-Counters.
014400     03  WS-Recs-In          pic 9(5)       comp.
014500     03  WS-Mon-Count        pic 9(3)       comp.
014600     03  WS-Qtr-Count        pic 9(3)       comp.
014700     03  WS-Recs-Mon-Out     pic 9(5)       comp.
014800     03  WS-Recs-Qtr-Out     pic 9(5)       comp.
014900     03  filler              pic x(02).
015000*
015100*    Monthly history table - built from the sorted work file,
015200*    one entry per month present in the extract (U3).
015300 01  WS-Mon-Table.
015400     03  Wmt-Entry           occurs 1 to 600 times
015500                              depending on WS-Mon-Count
015600                              ascending key is Wmt-Date
015700                              indexed by Wmt-Idx.
015800         05  Wmt-Date        pic x(07).
015900         05  Wmt-Amount      pic s9(13)v99  comp-3.
016000         05  filler          pic x(02).
016100*
016200*    Quarterly history table - rolled up from WS-Mon-Table by
016300*    control break on quarter key (U4).
016400 01  WS-Qtr-Table.
016500     03  Wqt-Entry           occurs 1 to 200 times
016600                              depending on WS-Qtr-Count
016700                              ascending key is Wqt-Quarter
016800                              indexed by Wqt-Idx.
016900         05  Wqt-Quarter     pic x(06).
017000         05  Wqt-Amount      pic s9(13)v99  comp-3.
017100         05  filler          pic x(03).
017200*
017300 01  WS-Loop-Data.
017400     03  WS-Mon-Sub          pic 9(3)       comp.
017500     03  WS-Qtr-Sub          pic 9(3)       comp.
017600     03  WS-Pct-Base         pic s9(13)v99  comp-3.
017700     03  WS-Pct-Current      pic s9(13)v99  comp-3.
017800     03  WS-Pct-Result       pic s9(05)v99  comp-3.
017900     03  filler              pic x(02).
018000*
018100*    MoM/QoQ comparison-base date key, built positionally - R6.
018200 01  WS-Mon-Key-Work.
018300*        No filler here - this group must stay exactly 7 bytes
018400*        to SEARCH ALL against Wmt-Date (CCYY-MM) - R7.
018500     03  WS-Mk-Year          pic 9(4).
018600     03  WS-Mk-Dash          pic x          value "-".
018700     03  WS-Mk-Month         pic 99.
018800 01  WS-Mon-Key-Work-X redefines WS-Mon-Key-Work
018900                             pic x(07).
019000*
019100 01  WS-Qtr-Key-Work.
019200*        No filler here either - this group must stay exactly
019300*        6 bytes to SEARCH ALL against Wqt-Quarter - R7/R8.
019400     03  WS-Qk-Year          pic 9(4).
019500     03  WS-Qk-Lit           pic x          value "Q".
019600     03  WS-Qk-Num           pic 9.
019700 01  WS-Qtr-Key-Work-X redefines WS-Qtr-Key-Work
019800                             pic x(06).
019900*
020000*    Quarter number derivation - month 1-3/4-6/7-9/10-12 maps
020100*    to Q1/Q2/Q3/Q4 - R8.  Arithmetic only, no FUNCTIONs.
020200 01  WS-Quarter-Calc.
020300     03  WS-Qc-Month         pic 9(2)       comp.
020400     03  WS-Qc-Month-Less-1  pic s9(3)      comp.
020500     03  WS-Qc-Quotient      pic s9(3)      comp.
020600     03  filler              pic x(02).
020700*
020800 01  Error-Messages.
020900     03  CX003               pic x(40)
021000              value "CX003 Cannot open monthly work file".
021100     03  CX004               pic x(40)
021200              value "CX004 Cannot open monthly analysis file".
021300     03  CX005               pic x(40)
021400              value "CX005 Cannot open quarterly analysis file".
021500     03  CX017               pic x(40)
021600              value "CX017 Work-file key not CCYY-MM, skipped".
021700     03  filler              pic x(04).
021800*
021900*    Work-file date key, split out for the CCYY-MM sanity check
022000*    in BB012 below - the table subscript must not be advanced
022100*    on a corrupt key - R6/R7.
022200 01  WS-Load-Key-Work        pic x(07).
022300 01  WS-Load-Key-Parts redefines WS-Load-Key-Work.
022400     03  WS-Lk-Year          pic x(4).
022500     03  WS-Lk-Sep           pic x.
022600     03  WS-Lk-Rest          pic x(2).
022700*
022800 procedure division.
022900*===================
023000*
023100 AA000-Main.
023200*******************
023300     perform  AA005-Open-Files.
023400     perform  BB010-Load-Monthly-Table
023500              thru BB010-Exit.
023600     perform  BB020-Compute-Monthly
023700              thru BB020-Exit
023800              varying WS-Mon-Sub from 1 by 1
023900              until WS-Mon-Sub > WS-Mon-Count.
024000     perform  BB030-Build-Quarterly-Table
024100              thru BB030-Exit
024200              varying WS-Mon-Sub from 1 by 1
024300              until WS-Mon-Sub > WS-Mon-Count.
024400     perform  BB040-Compute-Quarterly
024500              thru BB040-Exit
024600              varying WS-Qtr-Sub from 1 by 1
024700              until WS-Qtr-Sub > WS-Qtr-Count.
024800     perform  AA090-Close-Files.
024900     goback.
025000*
025100 AA005-Open-Files.
025200*******************
025300     accept   WS-Run-Date9-Val from date YYYYMMDD.
025400     display  "CX020 starting, run date " WS-Run-Date9-Val.
025500     move     zero to WS-Recs-In WS-Mon-Count WS-Qtr-Count
025600                       WS-Recs-Mon-Out WS-Recs-Qtr-Out.
025700     open     input CX-Monthly-Work-File.
025800     if       WS-Mwk-Status not = "00"
025900              display CX003 " status " WS-Mwk-Status
026000                       " status-numeric " WS-Status-Numeric
026100              goback.
026200     open     output CX-Monthly-File.
026300     if       WS-Mon-Status not = "00"
026400              display CX004 " status " WS-Mon-Status
026500                       " status-numeric " WS-Status-Numeric
026600              close CX-Monthly-Work-File
026700              goback.
026800     open     output CX-Quarterly-File.
026900     if       WS-Qtr-Status not = "00"
027000              display CX005 " status " WS-Qtr-Status
027100                       " status-numeric " WS-Status-Numeric
027200              close CX-Monthly-Work-File
027300                    CX-Monthly-File
027400              goback.
027500*
027600 BB010-Load-Monthly-Table.
027700*******************************
027800*        The work file arrives sorted ascending on date (cx010
027900*        already summed duplicates), so the table is built in
028000*        order with no further sorting needed here.
028100     read     CX-Monthly-Work-File
028200              at end move "10" to WS-Mwk-Status.
028300     perform  BB012-Load-One-Row
028400              thru BB012-Exit
028500              until WS-Mwk-Status = "10".
028600*
028700 BB010-Exit.
028800     exit.
028900*
029000 BB012-Load-One-Row.
029100*******************************
029200     move     Mwk-Date to WS-Load-Key-Work.
029300     if       WS-Lk-Sep not = "-" or WS-Lk-Rest not numeric
029400              display CX017 " key " Mwk-Date
029500              go to BB012-Exit.
029600     add      1 to WS-Recs-In.
029700     add      1 to WS-Mon-Count.
029800     move     Mwk-Date   to Wmt-Date (WS-Mon-Count).
029900     move     Mwk-Amount to Wmt-Amount (WS-Mon-Count).
030000*
030100 BB012-Exit.
030200     read     CX-Monthly-Work-File
030300              at end move "10" to WS-Mwk-Status.
030400*
030500 BB020-Compute-Monthly.
030600*******************************
030700*        MoM - positional, vs the immediately preceding table
030800*        entry - R6.  YoY - exact calendar key lookup - R7.
030900     move     Wmt-Date   (WS-Mon-Sub) to Mon-Date.
031000     move     Wmt-Amount (WS-Mon-Sub) to Mon-Amount.
031100*
031200     move     Wmt-Amount (WS-Mon-Sub) to WS-Pct-Current.
031300     move     "N" to Mon-MoM-Flag.
031400     move     zero to Mon-MoM.
031500     if       WS-Mon-Sub > 1
031600              move Wmt-Amount (WS-Mon-Sub - 1) to WS-Pct-Base
031700              if    WS-Pct-Base not = zero
031800                    perform AA100-Calc-Percent
031900                    move WS-Pct-Result  to Mon-MoM
032000                    move "Y"            to Mon-MoM-Flag
032100              end-if
032200     end-if.
032300*
032400     move     Wmt-Date (WS-Mon-Sub) (1:4) to WS-Mk-Year.
032500     subtract 1 from WS-Mk-Year.
032600     move     Wmt-Date (WS-Mon-Sub) (6:2) to WS-Mk-Month.
032700     move     "N" to Mon-YoY-Flag.
032800     move     zero to Mon-YoY.
032900     set      Wmt-Idx to 1.
033000     search   all Wmt-Entry
033100              when Wmt-Date (Wmt-Idx) = WS-Mon-Key-Work-X
033200                   move Wmt-Amount (Wmt-Idx) to WS-Pct-Base
033300                   if    WS-Pct-Base not = zero
033400                         perform AA100-Calc-Percent
033500                         move WS-Pct-Result to Mon-YoY
033600                         move "Y"           to Mon-YoY-Flag
033700                   end-if.
033800*
033900     write    CX-Monthly-Record.
034000     add      1 to WS-Recs-Mon-Out.
034100*
034200 BB020-Exit.
034300     exit.
034400*
034500 BB030-Build-Quarterly-Table.
034600*******************************
034700*        Control break on quarter key - monthly table is in
034800*        date order so quarters appear in order too - R8.
034900     move     Wmt-Date (WS-Mon-Sub) (1:4) to WS-Qk-Year.
035000     move     Wmt-Date (WS-Mon-Sub) (6:2) to WS-Qc-Month.
035100     subtract 1 from WS-Qc-Month giving WS-Qc-Month-Less-1.
035200     divide   WS-Qc-Month-Less-1 by 3 giving WS-Qc-Quotient.
035300     add      1 to WS-Qc-Quotient giving WS-Qk-Num.
035400*
035500     if       WS-Qtr-Count = zero or
035600              WS-Qtr-Key-Work-X not = Wqt-Quarter (WS-Qtr-Count)
035700              add  1 to WS-Qtr-Count
035800              move WS-Qtr-Key-Work-X to Wqt-Quarter (WS-Qtr-Count)
035900              move Wmt-Amount (WS-Mon-Sub)
036000                                     to Wqt-Amount (WS-Qtr-Count)
036100     else
036200              add  Wmt-Amount (WS-Mon-Sub)
036300                                  to Wqt-Amount (WS-Qtr-Count)
036400     end-if.
036500*
036600 BB030-Exit.
036700     exit.
036800*
036900 BB040-Compute-Quarterly.
037000*******************************
037100*        QoQ - positional, vs the immediately preceding table
037200*        entry - R6.  YoY - exact calendar key lookup - R7.
037300     move     Wqt-Quarter (WS-Qtr-Sub) to Qtr-Quarter.
037400     move     Wqt-Amount  (WS-Qtr-Sub) to Qtr-Amount.
037500*
037600     move     Wqt-Amount (WS-Qtr-Sub) to WS-Pct-Current.
037700     move     "N" to Qtr-QoQ-Flag.
037800     move     zero to Qtr-QoQ.
037900     if       WS-Qtr-Sub > 1
038000              move Wqt-Amount (WS-Qtr-Sub - 1) to WS-Pct-Base
038100              if    WS-Pct-Base not = zero
038200                    perform AA100-Calc-Percent
038300                    move WS-Pct-Result  to Qtr-QoQ
038400                    move "Y"            to Qtr-QoQ-Flag
038500              end-if
038600     end-if.
038700*
038800     move     Wqt-Quarter (WS-Qtr-Sub) (1:4) to WS-Qk-Year.
038900     subtract 1 from WS-Qk-Year.
039000     move     Wqt-Quarter (WS-Qtr-Sub) (5:1) to WS-Qk-Lit.
039100     move     Wqt-Quarter (WS-Qtr-Sub) (6:1) to WS-Qk-Num.
039200     move     "N" to Qtr-YoY-Flag.
039300     move     zero to Qtr-YoY.
039400     set      Wqt-Idx to 1.
039500     search   all Wqt-Entry
039600              when Wqt-Quarter (Wqt-Idx) = WS-Qtr-Key-Work-X
039700                   move Wqt-Amount (Wqt-Idx) to WS-Pct-Base
039800                   if    WS-Pct-Base not = zero
039900                         perform AA100-Calc-Percent
040000                         move WS-Pct-Result to Qtr-YoY
040100                         move "Y"           to Qtr-YoY-Flag
040200                   end-if.
040300*
040400     write    CX-Quarterly-Record.
040500     add      1 to WS-Recs-Qtr-Out.
040600*
040700 BB040-Exit.
040800     exit.
040900*
041000 AA090-Close-Files.
041100*******************
041200     close    CX-Monthly-Work-File
041300              CX-Monthly-File
041400              CX-Quarterly-File.
041500     display  "CX020 recs in    = " WS-Recs-In.
041600     display  "CX020 months out = " WS-Recs-Mon-Out.
041700     display  "CX020 quarters   = " WS-Recs-Qtr-Out.
041800*
041900 AA100-Calc-Percent.
042000*******************************
042100*        pct(cur,prev) = (cur - prev) / prev * 100, rounded to
042200*        2 decimal places - R1.  Round-half-up, a noted
042300*        substitution for the source's round-half-to-even.
042400     compute  WS-Pct-Result rounded =
042500              (WS-Pct-Current - WS-Pct-Base)
042600                  / WS-Pct-Base * 100
042700              on size error move zero to WS-Pct-Result.
042800*
042900 AA100-Exit.
043000     exit.
