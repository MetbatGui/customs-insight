000100*****************************************************
000200*                                                   *
000300*  Record Definition For Cx Control (Param) File    *
000400*     Uses RRN = 1, single record                   *
000500*****************************************************
000600*  File size 50 bytes.  Shrunk from the old sales
000700*  parameter layout - this run only needs the
000800*  requested reporting year window.
000900*
001000* 09/01/26 drh - Created.
001100* 14/01/26 drh - Ctl-Run-Date added for the report
001200*                title line.
001300*
001400 01  CX-Control-Record.
001500     03  Ctl-Start-Year      pic 9(04)        comp.
001600     03  Ctl-End-Year        pic 9(04)        comp.
001700     03  Ctl-Run-Date        pic 9(08)        comp.
001800*        ccyymmdd - posted on the dashboard title.
001900     03  Ctl-Source-Name     pic x(20).
002000*        name of the merged extract, for the title
002100*        line of the dashboard listing (R/U7).
002200     03  filler              pic x(22).
