000100*****************************************************
000200*                                                   *
000300*  Record Definition For Cx Monthly Work File       *
000400*     Summed hand-off, written by cx010,            *
000500*     read by cx020 - one record per month.         *
000600*****************************************************
000700*  File size 23 bytes.
000800*
000900* 05/01/26 drh - Created for cx010/cx020 hand-off.
001000* 12/01/26 drh - Mwk-Amount widened to S9(13)V99 to
001100*                match Wk1-Amount precision.
001200*
001300 01  CX-Monthly-Work-Record.
001400     03  Mwk-Date            pic x(07).
001500     03  Mwk-Amount          pic s9(13)v99    comp-3.
001600     03  filler              pic x(08).
