000100****************************************************************
000200*                                                              *
000300*       Monthly / Quarterly Export Report  -  Customs Export  *
000400*                    Insight Batch                             *
000500*                                                              *
000600****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100**
001200       program-id.       cx030.
001300**
001400*    Author.             D R Halloway, 01/03/1985.
001500*                        For Continental Trade Data Services.
001600*    Installation.       Continental Trade Data Services.
001700*    Date-Written.       01/03/1985.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1985-2026 & later,
002000*                        Continental Trade Data Services Ltd.
002100*                        Internal use only - not for resale.
002200**
002300*    Remarks.            Prints the Monthly and Quarterly Export
002400*                        Analysis reports (U7), filtered to the
002500*                        run's requested year window by CALLing
002600*                        cx900 (U5), widened one year back so
002700*                        the first displayed year keeps its
002800*                        context MoM/YoY figures (R15).
002900**
003000*    Version.            See Prog-Name in WS.
003100**
003200*    Called Modules.     cx900 (year-window filter).
003300*    Files Used.         CX-Control-File, CX-Monthly-File,
003400*                        CX-Quarterly-File (in), Print-File
003500*                        (Report Writer, out).
003600*    Error Messages.     CX006, CX007, CX008, CX009, CX014.
003700**
003800* Changes:
003900* 01/03/85 drh - Created - first cut, monthly register only.
004000* 12/09/88 drh - 1.01   Quarterly section added to the same
004100*                       report, was a separate listing.
004200* 08/05/93 drh - 1.02   MoM/YoY columns widened, some large
004300*                       shipment months were truncating.
004400* 03/01/99 drh - 1.03   Y2K - Ctl-Run-Date now a full 8-digit
004500*                       CCYYMMDD field on the title line.
004600* 16/04/24 drh          Copyright notice updated, superseding
004700*                       all previous notices.
004800* 27/01/26 drh - 2.00   Rewritten from the old check register
004900*                       listing for the Customs Export Insight
005000*                       batch.  Ticket CX-121.
005100* 02/02/26 jsk -    .01 CX900 now called per record instead of
005200*                       once per file - the window test is on
005300*                       the record's own key, not the file's.
005400* 09/08/26 drh -    .02 Dropped the UPSI-0 diagnostic switch -
005500*                       it traced nothing a plain start-of-run
005600*                       banner didn't already cover, and the
005700*                       month key it dumped (WS-C9-Key-Numeric)
005800*                       was unsafe besides, the dash byte in
005900*                       CCYY-MM makes it not really numeric.
006000*                       Replaced by a genuine month-key check
006100*                       (CX014) ahead of the CX900 call.
006200*                       Ticket CX-132.
006300* 09/08/26 drh -    .03 Procedure division regrouped into named
006400*                       sections (AA000-Main, CC010-Report-
006500*                       Monthly, CC020-Report-Quarterly), same
006600*                       shape as the old check-register listing
006700*                       this program was rewritten from.  CC012
006800*                       now skips a bad month key by GO TO rather
006900*                       than IF/ELSE.  Ticket CX-133.
007000**
007100****************************************************************
007200*
007300* Copyright Notice.
007400* ****************
007500* This program is part of the Customs Export Insight batch and
007600* is Copyright (c) Continental Trade Data Services Ltd, 1984 -
007700* 2026 and later.  For internal use only; not to be resold or
007800* redistributed without the written consent of the copyright
007900* holder.
008000*
008100****************************************************************
008200*
008300 environment             division.
008400*================================
008500*
008600 configuration           section.
008700 special-names.
008800     C01 IS TOP-OF-FORM.
008900*
009000 input-output             section.
009100 file-control.
009200     select   CX-Control-File
009300              assign       to "CXCTLFIL"
009400              organization is relative
009500              access mode  is random
009600              relative key is WS-Ctl-RRN
009700              status       is WS-Ctl-Status.
009800*
009900     select   CX-Monthly-File
010000              assign       to "CXMONFIL"
010100              organization is sequential
010200              status       is WS-Mon-Status.
010300*
010400     select   CX-Quarterly-File
010500              assign       to "CXQTRFIL"
010600              organization is sequential
010700              status       is WS-Qtr-Status.
010800*
010900     select   Print-File
011000              assign       to "CXPRINT"
011100              organization is sequential
011200              status       is WS-Prt-Status.
011300*
011400 data                     division.
011500*================================
011600*
011700 file section.
011800*-------------
011900*
012000 fd  CX-Control-File.
012100     copy     "wscxctl.cob".
012200*
012300 fd  CX-Monthly-File.
012400     copy     "wscxmon.cob".
012500*
012600 fd  CX-Quarterly-File.
012700     copy     "wscxqtr.cob".
012800*
012900 fd  Print-File
013000     reports are Export-Monthly-Report
013100                 Export-Quarterly-Report.
013200*
013300 working-storage section.
013400*-----------------------
013500*
013600 77  prog-name               pic x(13) value "cx030 (2.00)".
013700*
013800 01  WS-File-Status.
013900     03  WS-Ctl-Status       pic xx.
014000     03  WS-Mon-Status       pic xx.
014100     03  WS-Qtr-Status       pic xx.
014200     03  WS-Prt-Status       pic xx.
014300     03  filler              pic x(02).
014400 01  WS-Status-Numeric redefines WS-File-Status
014500                             pic 9(10).
014600*        Folds all four file statuses into one number for
014700*        the abend messages in AA005 below, one figure ops
014800*        can grep the console log for.
014900*
015000 01  WS-Run-Date.
015100     03  WS-Run-CCYYMMDD.
015200         05  WS-Run-Year     pic 9(4).
015300         05  WS-Run-Month    pic 99.
015400         05  WS-Run-Day      pic 99.
015500     03  filler              pic x(04).
015600 01  WS-Run-Date9 redefines WS-Run-Date.
015700     03  WS-Run-Date9-Val    pic 9(8).
015800     03  filler              pic x(04).
015900*
016000 01  WS-Ctl-RRN              pic 9(4)       comp.
016100*
016200 01  WS-Filter-Window.
016300     03  WS-Filter-Start     pic 9(4)       comp.
016400     03  WS-Filter-End       pic 9(4)       comp.
016500     03  filler              pic x(02).
016600*
016700*    Linkage area passed to cx900 - caller-held copy of that
016800*    module's own CX900-Linkage layout (U5).
016900 01  WS-CX900-Params.
017000     03  WS-C9-Key           pic x(7).
017100     03  WS-C9-Start-Year    pic 9(4)       comp.
017200     03  WS-C9-End-Year      pic 9(4)       comp.
017300     03  WS-C9-Keep-Flag     pic x.
017400     03  filler              pic x(02).
017500 01  WS-C9-Key-Parts redefines WS-C9-Key.
017600*        Splits the key cx900 is about to be handed into its
017700*        year/separator/remainder bytes, so the month form
017800*        (CCYY-MM) can be checked digit-clean before the call
017900*        - a corrupt key must not be allowed to reach cx900.
018000     03  WS-C9k-Year         pic x(4).
018100     03  WS-C9k-Sep          pic x.
018200     03  WS-C9k-Rest         pic x(2).
018300*
018400 01  WS-Report-Data.
018500     03  WS-Page-Lines       pic 9(3)       comp value 58.
018600     03  WS-Rec-Cnt-Mon      pic 9(5)       comp.
018700     03  WS-Rec-Cnt-Qtr      pic 9(5)       comp.
018800     03  filler              pic x(02).
018900*
019000 01  Error-Messages.
019100     03  CX006               pic x(40)
019200              value "CX006 Cannot open control file".
019300     03  CX007               pic x(40)
019400              value "CX007 Cannot open monthly analysis file".
019500     03  CX008               pic x(40)
019600              value "CX008 Cannot open quarterly analysis file".
019700     03  CX009               pic x(40)
019800              value "CX009 Cannot open print file".
019900     03  CX014               pic x(40)
020000              value "CX014 Monthly key not CCYY-MM, skipped".
020100     03  filler              pic x(04).
020200*
020300 report section.
020400****************
020500*
020600 RD  Export-Monthly-Report
020700     control      Final
020800     page limit   WS-Page-Lines
020900     heading      1
021000     first detail 5
021100     last  detail WS-Page-Lines.
021200*
021300 01  Mon-Report-Head type page heading.
021400     03  line  1.
021500         05  col   1      pic x(13)  source Prog-Name.
021600         05  col  30      pic x(38)  value
021700                  "Customs Export Insight - Monthly Report".
021800         05  col  90      pic 9(8)   source Ctl-Run-Date.
021900     03  line  3.
022000         05  col   1      value "Date".
022100         05  col  12      value "Amount".
022200         05  col  32      value "MoM %".
022300         05  col  44      value "YoY %".
022400*
022500 01  Mon-Detail-Line type detail.
022600     03  line + 1.
022700         05  col   1      pic x(07)         source Mon-Date.
022800         05  col  12      pic -(12)9.99     source Mon-Amount.
022900         05  col  32      pic -(4)9.99       source Mon-MoM
023000                           present when Mon-MoM-Flag = "Y".
023100         05  col  32      pic x(8)          value "   n/a  "
023200                           present when Mon-MoM-Flag not = "Y".
023300         05  col  44      pic -(4)9.99       source Mon-YoY
023400                           present when Mon-YoY-Flag = "Y".
023500         05  col  44      pic x(8)          value "   n/a  "
023600                           present when Mon-YoY-Flag not = "Y".
023700*
023800 01  type control footing final line plus 2.
023900     03  col   1          pic x(26)
024000                  value "Total - Monthly Records :".
024100     03  col  28          pic zzzz9            source WS-Rec-Cnt-Mon.
024200*
024300 RD  Export-Quarterly-Report
024400     control      Final
024500     page limit   WS-Page-Lines
024600     heading      1
024700     first detail 5
024800     last  detail WS-Page-Lines.
024900*
025000 01  Qtr-Report-Head type page heading.
025100     03  line  1.
025200         05  col   1      pic x(13)  source Prog-Name.
025300         05  col  30      pic x(41)  value
025400                  "Customs Export Insight - Quarterly Report".
025500         05  col  90      pic 9(8)   source Ctl-Run-Date.
025600     03  line  3.
025700         05  col   1      value "Quarter".
025800         05  col  12      value "Amount".
025900         05  col  32      value "QoQ %".
026000         05  col  44      value "YoY %".
026100*
026200 01  Qtr-Detail-Line type detail.
026300     03  line + 1.
026400         05  col   1      pic x(06)         source Qtr-Quarter.
026500         05  col  12      pic -(12)9.99     source Qtr-Amount.
026600         05  col  32      pic -(4)9.99       source Qtr-QoQ
026700                           present when Qtr-QoQ-Flag = "Y".
026800         05  col  32      pic x(8)          value "   n/a  "
026900                           present when Qtr-QoQ-Flag not = "Y".
027000         05  col  44      pic -(4)9.99       source Qtr-YoY
027100                           present when Qtr-YoY-Flag = "Y".
027200         05  col  44      pic x(8)          value "   n/a  "
027300                           present when Qtr-YoY-Flag not = "Y".
027400*
027500 01  type control footing final line plus 2.
027600     03  col   1          pic x(28)
027700                  value "Total - Quarterly Records :".
027800     03  col  30          pic zzzz9            source WS-Rec-Cnt-Qtr.
027900*
028000 procedure division.
028100*===================
028200*
028300 AA000-Main                  section.
028400*************************************
028500     accept   WS-Run-Date9-Val from date YYYYMMDD.
028600     display  "CX030 starting, run date " WS-Run-Date9-Val.
028700     perform  AA005-Open-Files.
028800     perform  CC010-Report-Monthly.
028900     perform  CC020-Report-Quarterly.
029000     perform  AA090-Close-Files.
029100     goback.
029200*
029300 AA005-Open-Files.
029400*******************
029500     move     zero to WS-Rec-Cnt-Mon WS-Rec-Cnt-Qtr.
029600     open     input CX-Control-File.
029700     if       WS-Ctl-Status not = "00"
029800              display CX006 " status " WS-Ctl-Status
029900                       " status-numeric " WS-Status-Numeric
030000              goback.
030100     move     1 to WS-Ctl-RRN.
030200     read     CX-Control-File.
030300     move     Ctl-Start-Year to WS-Filter-Start.
030400     subtract 1 from WS-Filter-Start.
030500     move     Ctl-End-Year   to WS-Filter-End.
030600     close    CX-Control-File.
030700*
030800     open     input CX-Monthly-File.
030900     if       WS-Mon-Status not = "00"
031000              display CX007 " status " WS-Mon-Status
031100                       " status-numeric " WS-Status-Numeric
031200              goback.
031300     open     input CX-Quarterly-File.
031400     if       WS-Qtr-Status not = "00"
031500              display CX008 " status " WS-Qtr-Status
031600                       " status-numeric " WS-Status-Numeric
031700              close CX-Monthly-File
031800              goback.
031900     open     output Print-File.
032000     if       WS-Prt-Status not = "00"
032100              display CX009 " status " WS-Prt-Status
032200                       " status-numeric " WS-Status-Numeric
032300              close CX-Monthly-File
032400                    CX-Quarterly-File
032500              goback.
032600*
032700 AA090-Close-Files.
032800*******************
032900     close    CX-Monthly-File
033000              CX-Quarterly-File
033100              Print-File.
033200     display  "CX030 months written    = " WS-Rec-Cnt-Mon.
033300     display  "CX030 quarters written   = " WS-Rec-Cnt-Qtr.
033400*
033500 AA000-Exit.  Exit section.
033600*
033700 CC010-Report-Monthly     section.
033800***********************************
033900     initiate Export-Monthly-Report.
034000     read     CX-Monthly-File
034100              at end move "10" to WS-Mon-Status.
034200     perform  CC012-Report-One-Month
034300              thru CC012-Exit
034400              until WS-Mon-Status = "10".
034500     terminate
034600              Export-Monthly-Report.
034700*
034800 CC012-Report-One-Month.
034900*******************************
035000     move     Mon-Date to WS-C9-Key.
035100     if       WS-C9k-Sep not = "-" or WS-C9k-Rest not numeric
035200              display CX014 " key " WS-C9-Key
035300              go to CC012-Exit.
035400     move     WS-Filter-Start to WS-C9-Start-Year.
035500     move     WS-Filter-End   to WS-C9-End-Year.
035600     call     "cx900" using WS-CX900-Params.
035700     if       WS-C9-Keep-Flag = "Y"
035800              generate Mon-Detail-Line
035900              add 1 to WS-Rec-Cnt-Mon.
036000*
036100 CC012-Exit.
036200     read     CX-Monthly-File
036300              at end move "10" to WS-Mon-Status.
036400*
036500 CC010-Exit.  exit section.
036600*
036700 CC020-Report-Quarterly   section.
036800***********************************
036900     initiate Export-Quarterly-Report.
037000     read     CX-Quarterly-File
037100              at end move "10" to WS-Qtr-Status.
037200     perform  CC022-Report-One-Quarter
037300              thru CC022-Exit
037400              until WS-Qtr-Status = "10".
037500     terminate
037600              Export-Quarterly-Report.
037700*
037800 CC022-Report-One-Quarter.
037900*******************************
038000     move     Qtr-Quarter to WS-C9-Key.
038100     move     WS-Filter-Start to WS-C9-Start-Year.
038200     move     WS-Filter-End   to WS-C9-End-Year.
038300     call     "cx900" using WS-CX900-Params.
038400     if       WS-C9-Keep-Flag = "Y"
038500              generate Qtr-Detail-Line
038600              add 1 to WS-Rec-Cnt-Qtr.
038700     read     CX-Quarterly-File
038800              at end move "10" to WS-Qtr-Status.
038900*
039000 CC022-Exit.
039100     exit.
039200*
039300 CC020-Exit.  exit section.
