000100*****************************************************
000200*                                                   *
000300*  Record Definition For Customs Export Monthly     *
000400*           Analysis File                           *
000500*     Written by cx020, read by cx030 and cx040     *
000600*****************************************************
000700*  File size 35 bytes.
000800*
000900* 06/01/26 drh - Created.
001000* 13/01/26 drh - Added Mon-MoM-Flag/Mon-YoY-Flag so a
001100*                zero amount and an absent comparison
001200*                are not confused on the report (R1).
001300* 02/02/26 jsk - Rec laid out to match the rest of the
001400*                CX- family field ordering habit.
001500*
001600 01  CX-Monthly-Record.
001700     03  Mon-Date            pic x(07).
001800*        CCYY-MM - R4.
001900     03  Mon-Amount          pic s9(13)v99    comp-3.
002000     03  Mon-MoM             pic s9(05)v99    comp-3.
002100     03  Mon-MoM-Flag        pic x.
002200*        'Y' = Mon-MoM present, 'N' = absent (R1/R6).
002300     03  Mon-YoY             pic s9(05)v99    comp-3.
002400     03  Mon-YoY-Flag        pic x.
002500*        'Y' = Mon-YoY present, 'N' = absent (R1/R7).
002600     03  filler              pic x(10).
