000100****************************************************************
000200*                                                              *
000300*        Business Day Calculator  -  Common Utility            *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000**
001100       program-id.       cx910.
001200**
001300*    Author.             D R Halloway, 22/06/1984.
001400*                        For Continental Trade Data Services.
001500*    Installation.       Continental Trade Data Services.
001600*    Date-Written.       22/06/1984.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1984-2026 & later,
001900*                        Continental Trade Data Services Ltd.
002000*                        Internal use only - not for resale.
002100**
002200*    Remarks.            Common utility, CALLed by cx040, to
002300*                        count the business days (weekdays less
002400*                        national holidays) in a given month
002500*                        (U6 step 1, R9).  Weekday worked out by
002600*                        Zeller's Congruence - no intrinsic
002700*                        FUNCTIONs used, arithmetic only.
002800**
002900*    Version.            See Prog-Name in WS.
003000**
003100*    Called Modules.     None.
003200*    Files Used.         None - holiday table passed by LINKAGE,
003300*                        loaded by the caller from CX-Holiday-
003400*                        File.
003500*    Error Messages.     None.
003600**
003700* Changes:
003800* 22/06/84 drh - Created - first cut, UK bank-holiday board.
003900* 11/03/90 drh - 1.01   Corrected leap-year test - was testing
004000*                       divisible-by-4 only, now also excludes
004100*                       centuries not divisible by 400.
004200* 05/09/96 drh - 1.02   Zeller-Day table widened, was truncating
004300*                       on December runs.
004400* 03/01/99 drh - 1.03   Y2K - WS-Zl-Century/WS-Zl-Yr-In-Cent now
004500*                       split out of a full 4-digit year, old
004600*                       2-digit year input path removed.
004700* 16/04/24 drh          Copyright notice updated, superseding
004800*                       all previous notices.
004900* 12/01/26 drh - 2.00   Rewritten from the old sales despatch
005000*                       calendar module for the Customs Export
005100*                       Insight batch.  Ticket CX-119.
005200* 18/01/26 drh -    .01 LK-Holiday-Count now checked against
005300*                       CX-Hol-Max-Entries before the SEARCH,
005400*                       guards against a caller passing a bad
005500*                       count.
005600* 09/08/26 drh -    .02 Dropped the UPSI-0 diagnostic switch -
005700*                       it traced nothing a plain start-of-run
005800*                       banner didn't already cover.  Banner
005900*                       now prints once per job instead (this
006000*                       module holds WS across calls), guarded
006100*                       by WS-First-Call-Flag rather than a
006200*                       switch.  Removed the unused WS-Month-
006300*                       Numeric trace alias - the separator
006400*                       byte in CCYY-MM made it unsafe for
006500*                       arithmetic anyway.  Ticket CX-132.
006600**
006700****************************************************************
006800*
006900* Copyright Notice.
007000* ****************
007100* This program is part of the Customs Export Insight batch and
007200* is Copyright (c) Continental Trade Data Services Ltd, 1984 -
007300* 2026 and later.  For internal use only; not to be resold or
007400* redistributed without the written consent of the copyright
007500* holder.
007600*
007700****************************************************************
007800*
007900 environment             division.
008000*================================
008100*
008200 configuration           section.
008300 special-names.
008400     C01 IS TOP-OF-FORM.
008500*
008600 input-output             section.
008700*
008800 data                     division.
008900*================================
009000*
009100 working-storage section.
009200*-----------------------
009300*
009400 77  prog-name               pic x(13) value "cx910 (2.00)".
009500*
009600 01  WS-Run-Date.
009700     03  WS-Run-CCYYMMDD.
009800         05  WS-Run-Year     pic 9(4).
009900         05  WS-Run-Month    pic 99.
010000         05  WS-Run-Day      pic 99.
010100     03  filler              pic x(04).
010200 01  WS-Run-Date9 redefines WS-Run-Date.
010300     03  WS-Run-Date9-Val    pic 9(8).
010400     03  filler              pic x(04).
010500 01  WS-First-Call-Flag       pic x value "Y".
010600*        This module holds its working-storage across calls
010700*        within the one run, so the banner below prints once
010800*        per job, not once per month - plenty for ops.
010900*
011000 01  WS-Month-Work.
011100*        No filler here - this group must stay exactly 7 bytes
011200*        to alias onto LK-Year-Month (CCYY-MM) - R9.
011300     03  WS-Mw-Year          pic 9(4).
011400     03  WS-Mw-Sep           pic x.
011500     03  WS-Mw-Month         pic 99.
011600*
011700 01  WS-Date-Build.
011800*        No filler here either - this group must stay exactly
011900*        10 bytes to compare against LK-Holiday-Date - R9.
012000     03  WS-Db-Year          pic 9(4).
012100     03  WS-Db-Dash1         pic x     value "-".
012200     03  WS-Db-Month         pic 99.
012300     03  WS-Db-Dash2         pic x     value "-".
012400     03  WS-Db-Day           pic 99.
012500 01  WS-Date-Build-X redefines WS-Date-Build
012600                             pic x(10).
012700*
012800 01  WS-Days-In-Month-Tbl    pic x(24)
012900                              value "312831303130313130313031".
013000 01  WS-Days-In-Month-Ocr redefines WS-Days-In-Month-Tbl.
013100     03  WS-Dim               pic 9(2) occurs 12.
013200*        Feb entry (position 2) is overridden below for leap
013300*        years - R9.
013400*
013500 01  WS-Calc-Data.
013600     03  WS-Last-Day         pic 9(2)       comp.
013700     03  WS-Day-Count        pic 9(2)       comp.
013800     03  WS-Bus-Days         pic 9(2)       comp.
013900     03  WS-Hol-Idx          pic 9(3)       comp.
014000     03  WS-Found-Hol        pic x.
014100     03  WS-Leap-Test-1      pic 9(4)       comp.
014200     03  WS-Leap-Test-2      pic 9(4)       comp.
014300     03  filler              pic x(02).
014400*
014500*    Zeller's Congruence work fields - R9.
014600 01  WS-Zeller-Data.
014700     03  WS-Zl-Month         pic 99         comp.
014800     03  WS-Zl-Year          pic 9(4)       comp.
014900     03  WS-Zl-Century       pic 99         comp.
015000     03  WS-Zl-Yr-In-Cent    pic 99         comp.
015100     03  WS-Zl-Term-1        pic s9(5)      comp.
015200     03  WS-Zl-Term-2        pic s9(5)      comp.
015300     03  WS-Zl-Cent-Q        pic s9(5)      comp.
015400     03  WS-Zl-Work          pic s9(7)      comp.
015500     03  WS-Zl-Quotient      pic s9(5)      comp.
015600     03  WS-Zl-Day-No        pic s9(3)      comp.
015700*        0 = Sat, 1 = Sun, 2 = Mon ... 6 = Fri.
015800     03  filler              pic x(02).
015900*
016000 linkage section.
016100*****************
016200*
016300 01  CX910-Linkage.
016400     03  LK-Year-Month       pic x(7).
016500*        CCYY-MM, same layout as Mon-Date/Dsh-Date.
016600     03  LK-Holiday-Table.
016700         05  LK-Holiday-Date occurs 50
016800                             pic x(10).
016900     03  LK-Holiday-Count    pic 9(3)       comp.
017000     03  LK-Business-Days    pic 9(2)       comp.
017100*
017200 procedure division using CX910-Linkage.
017300*=======================================
017400*
017500 AA000-Main.
017600*******************
017700     if       WS-First-Call-Flag = "Y"
017800              accept WS-Run-Date9-Val from date YYYYMMDD
017900              display "CX910 starting, run date "
018000                      WS-Run-Date9-Val
018100              move "N" to WS-First-Call-Flag.
018200     move     LK-Year-Month (1:4) to WS-Mw-Year.
018300     move     LK-Year-Month (6:2) to WS-Mw-Month.
018400*
018500     if       WS-Mw-Year     not numeric or
018600              WS-Mw-Month    not numeric or
018700              WS-Mw-Month    <  1          or
018800              WS-Mw-Month    >  12
018900              move 0 to LK-Business-Days
019000              go to AA000-Exit.
019100*
019200     perform  AA010-Find-Last-Day.
019300     move     zero to WS-Bus-Days.
019400     move     zero to WS-Day-Count.
019500*
019600     perform  AA020-Test-One-Day
019700              thru AA020-Exit
019800              varying WS-Day-Count from 1 by 1
019900              until WS-Day-Count > WS-Last-Day.
020000*
020100     move     WS-Bus-Days to LK-Business-Days.
020200*
020300 AA000-Exit.
020400     exit    .
020500*
020600 AA010-Find-Last-Day.
020700*****************************
020800*
020900     move     WS-Dim (WS-Mw-Month) to WS-Last-Day.
021000     if       WS-Mw-Month not = 2
021100              go to AA010-Exit.
021200*
021300*        Leap year - divisible by 4, but not by 100 unless
021400*        also by 400 - R9.
021500     divide   WS-Mw-Year by 4 giving WS-Leap-Test-1
021600              remainder WS-Leap-Test-2.
021700     if       WS-Leap-Test-2 not = zero
021800              go to AA010-Exit.
021900     divide   WS-Mw-Year by 100 giving WS-Leap-Test-1
022000              remainder WS-Leap-Test-2.
022100     if       WS-Leap-Test-2 not = zero
022200              move 29 to WS-Last-Day
022300              go to AA010-Exit.
022400     divide   WS-Mw-Year by 400 giving WS-Leap-Test-1
022500              remainder WS-Leap-Test-2.
022600     if       WS-Leap-Test-2 = zero
022700              move 29 to WS-Last-Day.
022800*
022900 AA010-Exit.
023000     exit    .
023100*
023200 AA020-Test-One-Day.
023300*******************************
023400*
023500     move     WS-Mw-Year  to WS-Db-Year.
023600     move     WS-Mw-Month to WS-Db-Month.
023700     move     WS-Day-Count to WS-Db-Day.
023800*
023900     perform  AA030-Zeller-Weekday.
024000*
024100     if       WS-Zl-Day-No < 2 or WS-Zl-Day-No > 6
024200              go to AA020-Exit.
024300*        Sat/Sun, not a business day - R9.
024400*
024500     perform  AA040-Search-Holiday.
024600     if       WS-Found-Hol = "Y"
024700              go to AA020-Exit.
024800*
024900     add      1 to WS-Bus-Days.
025000*
025100 AA020-Exit.
025200     exit    .
025300*
025400 AA030-Zeller-Weekday.
025500*******************************
025600*
025700     move     WS-Db-Month to WS-Zl-Month.
025800     move     WS-Db-Year  to WS-Zl-Year.
025900     if       WS-Zl-Month < 3
026000              add  12 to WS-Zl-Month
026100              subtract 1 from WS-Zl-Year.
026200*
026300     divide   WS-Zl-Year by 100 giving WS-Zl-Century
026400              remainder WS-Zl-Yr-In-Cent.
026500*
026600     divide   (13 * (WS-Zl-Month + 1)) by 5
026700              giving WS-Zl-Term-1.
026800     divide   WS-Zl-Yr-In-Cent by 4 giving WS-Zl-Term-2.
026900     divide   WS-Zl-Century by 4 giving WS-Zl-Cent-Q.
027000*
027100     compute  WS-Zl-Work =
027200              WS-Db-Day + WS-Zl-Term-1 + WS-Zl-Yr-In-Cent +
027300              WS-Zl-Term-2 + WS-Zl-Cent-Q + (5 * WS-Zl-Century).
027400     divide   WS-Zl-Work by 7 giving WS-Zl-Quotient
027500              remainder WS-Zl-Day-No.
027600*
027700 AA030-Exit.
027800     exit    .
027900*
028000 AA040-Search-Holiday.
028100*******************************
028200*
028300     move     "N" to WS-Found-Hol.
028400     if       LK-Holiday-Count = zero
028500              go to AA040-Exit.
028600     if       LK-Holiday-Count > 50
028700              move 50 to LK-Holiday-Count.
028800*
028900     perform  AA041-Compare-One
029000              thru AA041-Exit
029100              varying WS-Hol-Idx from 1 by 1
029200              until WS-Hol-Idx > LK-Holiday-Count
029300                 or WS-Found-Hol = "Y".
029400*
029500 AA040-Exit.
029600     exit    .
029700*
029800 AA041-Compare-One.
029900     if       LK-Holiday-Date (WS-Hol-Idx) = WS-Date-Build-X
030000              move "Y" to WS-Found-Hol.
030100*
030200 AA041-Exit.
030300     exit.
