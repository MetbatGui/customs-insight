000100*****************************************************
000200*                                                   *
000300*  Record Definition For Customs Export Quarterly   *
000400*           Analysis File                           *
000500*     Written by cx020, read by cx030               *
000600*****************************************************
000700*  File size 35 bytes.
000800*
000900* 06/01/26 drh - Created.
001000* 13/01/26 drh - Added flag bytes, mirrors wscxmon.cob.
001100*
001200 01  CX-Quarterly-Record.
001300     03  Qtr-Quarter         pic x(06).
001400*        CCYYQn, n = 1..4 - R8.
001500     03  Qtr-Amount          pic s9(13)v99    comp-3.
001600     03  Qtr-QoQ             pic s9(05)v99    comp-3.
001700     03  Qtr-QoQ-Flag        pic x.
001800     03  Qtr-YoY             pic s9(05)v99    comp-3.
001900     03  Qtr-YoY-Flag        pic x.
002000     03  filler              pic x(11).
