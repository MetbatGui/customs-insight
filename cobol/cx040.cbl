000100****************************************************************
000200*                                                              *
000300*        Export Dashboard Enrichment and Listing  -            *
000400*             Customs Export Insight Batch                     *
000500*                                                              *
000600****************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100**
001200       program-id.       cx040.
001300**
001400*    Author.             D R Halloway, 15/03/1985.
001500*                        For Continental Trade Data Services.
001600*    Installation.       Continental Trade Data Services.
001700*    Date-Written.       15/03/1985.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1985-2026 & later,
002000*                        Continental Trade Data Services Ltd.
002100*                        Internal use only - not for resale.
002200**
002300*    Remarks.            Reads the full (unfiltered) monthly
002400*                        series and enriches it with business
002500*                        days, daily averages and quarter-end
002600*                        statistics (U6), then filters to the
002700*                        run's requested year window (exact, no
002800*                        widening - R15) and lists the result
002900*                        as the Export Dashboard (U7).
003000**
003100*    Version.            See Prog-Name in WS.
003200**
003300*    Called Modules.     cx910 (business days), cx900 (year
003400*                        window filter).
003500*    Files Used.         CX-Control-File, CX-Monthly-File,
003600*                        CX-Holiday-File (in), Print-File
003700*                        (Report Writer, out).
003800*    Error Messages.     CX010, CX011, CX012, CX013, CX015.
003900**
004000* Changes:
004100* 15/03/85 drh - Created - first cut, business days only.
004200* 02/11/89 drh - 1.01   Daily average and its MoM/YoY added.
004300* 20/06/94 drh - 1.02   Quarter-end posting logic added, was
004400*                       being asked for on every dashboard run.
004500* 03/01/99 drh - 1.03   Y2K - Ctl-Run-Date now a full 8-digit
004600*                       CCYYMMDD field on the title line.
004700* 16/04/24 drh          Copyright notice updated, superseding
004800*                       all previous notices.
004900* 29/01/26 drh - 2.00   Rewritten for the Customs Export
005000*                       Insight batch, replacing the old
005100*                       vacation-accrual listing.  Ticket
005200*                       CX-122.
005300* 03/02/26 jsk -    .01 Quarter series now holds only terminal
005400*                       quarters (month 3/6/9/12) - QoQ/YoY on
005500*                       the dashboard must skip partial ones,
005600*                       not just fail to post them.
005700* 09/08/26 drh -    .02 .01 above was wrong - a part quarter at
005800*                       the start or end of the run shifted
005900*                       every later QoQ/YoY off by one
006000*                       position.  Every quarter, part or
006100*                       whole, now goes into the series; only
006200*                       the posting onto the dashboard row
006300*                       stays gated on month 3/6/9/12 (R13).
006400*                       Ticket CX-131.
006500* 09/08/26 drh -    .03 Dropped the UPSI-0 diagnostic switch -
006600*                       it traced nothing a plain start-of-run
006700*                       banner didn't already cover.  Removed
006800*                       the unused WS-Month-Numeric trace alias
006900*                       (the dash byte in CCYY-MM made it unsafe
007000*                       for arithmetic anyway) and added a real
007100*                       month-key check (CX015) ahead of the
007200*                       CX900 call in CC012.  Ticket CX-132.
007300* 09/08/26 drh -    .04 Procedure division regrouped into named
007400*                       sections, same shape as the old vacation-
007500*                       accrual listing this program was
007600*                       rewritten from.  CC012 now skips a bad
007700*                       month key by GO TO rather than IF/ELSE.
007800*                       Ticket CX-133.
007900**
008000****************************************************************
008100*
008200* Copyright Notice.
008300* ****************
008400* This program is part of the Customs Export Insight batch and
008500* is Copyright (c) Continental Trade Data Services Ltd, 1984 -
008600* 2026 and later.  For internal use only; not to be resold or
008700* redistributed without the written consent of the copyright
008800* holder.
008900*
009000****************************************************************
009100*
009200 environment             division.
009300*================================
009400*
009500 configuration           section.
009600 special-names.
009700     C01 IS TOP-OF-FORM.
009800*
009900 input-output             section.
010000 file-control.
010100     select   CX-Control-File
010200              assign       to "CXCTLFIL"
010300              organization is relative
010400              access mode  is random
010500              relative key is WS-Ctl-RRN
010600              status       is WS-Ctl-Status.
010700*
010800     select   CX-Monthly-File
010900              assign       to "CXMONFIL"
011000              organization is sequential
011100              status       is WS-Mon-Status.
011200*
011300     select   CX-Holiday-File
011400              assign       to "CXHOLFIL"
011500              organization is sequential
011600              status       is WS-Hol-Status.
011700*
011800     select   Print-File
011900              assign       to "CXPRINT"
012000              organization is sequential
012100              status       is WS-Prt-Status.
012200*
012300 data                     division.
012400*================================
012500*
012600 file section.
012700*-------------
012800*
012900 fd  CX-Control-File.
013000     copy     "wscxctl.cob".
013100*
013200 fd  CX-Monthly-File.
013300     copy     "wscxmon.cob".
013400*
013500 fd  CX-Holiday-File.
013600     copy     "wscxhol.cob".
013700*
013800 fd  Print-File
013900     reports are Export-Dashboard.
014000*
014100 working-storage section.
014200*-----------------------
014300*
014400 77  prog-name               pic x(13) value "cx040 (2.00)".
014500*
014600 01  WS-File-Status.
014700     03  WS-Ctl-Status       pic xx.
014800     03  WS-Mon-Status       pic xx.
014900     03  WS-Hol-Status       pic xx.
015000     03  WS-Prt-Status       pic xx.
015100     03  filler              pic x(02).
015200 01  WS-Status-Numeric redefines WS-File-Status
015300                             pic 9(10).
015400*        Folds all four file statuses into one number for
015500*        the abend messages in AA005 below, one figure ops
015600*        can grep the console log for.
015700*
015800 01  WS-Run-Date.
015900     03  WS-Run-CCYYMMDD.
016000         05  WS-Run-Year     pic 9(4).
016100         05  WS-Run-Month    pic 99.
016200         05  WS-Run-Day      pic 99.
016300     03  filler              pic x(04).
016400 01  WS-Run-Date9 redefines WS-Run-Date.
016500     03  WS-Run-Date9-Val    pic 9(8).
016600     03  filler              pic x(04).
016700*
016800 01  WS-Ctl-RRN              pic 9(4)       comp.
016900 01  WS-Filter-Window.
017000     03  WS-Filter-Start     pic 9(4)       comp.
017100     03  WS-Filter-End       pic 9(4)       comp.
017200     03  filler              pic x(02).
017300*
017400*    Year/month split of a dashboard entry's date, used to
017500*    find the same month a year back for the Daily-avg YoY
017600*    lookup in BB024 - R9/R11.
017700 01  WS-Month-Split.
017800     03  WS-Ms-Year          pic x(4).
017900     03  WS-Ms-Sep           pic x.
018000     03  WS-Ms-Month         pic x(2).
018100*
018200 01  WS-Quarter-Calc.
018300     03  WS-Qc-Month         pic 9(2)       comp.
018400     03  WS-Qc-Month-Less-1  pic 9(2)       comp.
018500     03  WS-Qc-Quotient      pic 9(2)       comp.
018600     03  WS-Qc-Number        pic 9(1)       comp.
018700     03  filler              pic x(02).
018800*
018900*    Scan holders for the Daily-avg YoY key lookup - BB024 and
019000*    BB026 - kept separate from the quarter control-break
019100*    fields in WS-Qtr-Break below, which are a different
019200*    algorithm entirely and must not share working fields.
019300 01  WS-Yr-Scan-Sub           pic 9(4)       comp.
019400 01  WS-Yr-Found              pic x          value "N".
019500*
019600*    Linkage area passed to cx900 - caller-held copy of that
019700*    module's own CX900-Linkage layout (U5).
019800 01  WS-CX900-Params.
019900     03  WS-C9-Key           pic x(7).
020000     03  WS-C9-Start-Year    pic 9(4)       comp.
020100     03  WS-C9-End-Year      pic 9(4)       comp.
020200     03  WS-C9-Keep-Flag     pic x.
020300     03  filler              pic x(02).
020400 01  WS-C9-Key-Parts redefines WS-C9-Key.
020500*        Splits the key about to be handed to cx900 into its
020600*        year/separator/remainder bytes - used in CC012 to
020700*        keep a corrupt key (missing dash, letters in the
020800*        month) from reaching that call.
020900     03  WS-C9k-Year         pic x(4).
021000     03  WS-C9k-Sep          pic x.
021100     03  WS-C9k-Rest         pic x(2).
021200*
021300*    Linkage area passed to cx910 - caller-held copy of that
021400*    module's own CX910-Linkage layout (U6 step 1, R9).
021500 01  WS-CX910-Params.
021600     03  WS-C91-Year-Month   pic x(7).
021700     03  WS-C91-Holiday-Table.
021800         05  WS-C91-Hol-Date occurs 50
021900                             pic x(10).
022000     03  WS-C91-Holiday-Count
022100                             pic 9(3)       comp.
022200     03  WS-C91-Business-Days
022300                             pic 9(2)       comp.
022400*
022500*    Holiday table, loaded once at start of run and passed
022600*    down to cx910 on every call - R9.
022700 01  WS-Hol-Count             pic 9(3)       comp.
022800 01  WS-Holiday-Table.
022900     03  Whl-Entry            occurs 1 to 50 times
023000                               depending on WS-Hol-Count.
023100         05  Whl-Date         pic x(10).
023200*
023300*    Dashboard working table - one entry per month of the
023400*    full (pre-filter) monthly series, enriched in place by
023500*    BB020 and BB030 before CC010 filters and prints it - U6.
023600 01  WS-Dsh-Count              pic 9(4)      comp.
023700 01  WS-Dsh-Sub                pic 9(4)      comp.
023800 01  WS-Dsh-Table.
023900     03  Dge-Entry             occurs 1 to 600 times
024000                                depending on WS-Dsh-Count.
024100         05  Dge-Date          pic x(07).
024200         05  Dge-Amount        pic s9(13)v99  comp-3.
024300         05  Dge-MoM           pic s9(05)v99  comp-3.
024400         05  Dge-MoM-Flag      pic x.
024500         05  Dge-YoY           pic s9(05)v99  comp-3.
024600         05  Dge-YoY-Flag      pic x.
024700         05  Dge-Busdays       pic 9(02)      comp.
024800         05  Dge-Daily-Avg     pic s9(13)     comp-3.
024900         05  Dge-DAvg-MoM      pic s9(05)     comp-3.
025000         05  Dge-DAvg-MoM-Flag pic x.
025100         05  Dge-DAvg-YoY      pic s9(05)     comp-3.
025200         05  Dge-DAvg-YoY-Flag pic x.
025300         05  Dge-Qtr-Sum       pic s9(13)     comp-3.
025400         05  Dge-Qtr-Sum-Flag  pic x.
025500         05  Dge-Qtr-Avg       pic s9(13)     comp-3.
025600         05  Dge-Qtr-Avg-Flag  pic x.
025700         05  Dge-Qtr-QoQ       pic s9(05)     comp-3.
025800         05  Dge-Qtr-QoQ-Flag  pic x.
025900         05  Dge-Qtr-YoY       pic s9(05)     comp-3.
026000         05  Dge-Qtr-YoY-Flag  pic x.
026100         05  filler            pic x(04).
026200*
026300*    Quarter roll-up table, built by BB030 from the dashboard
026400*    table above - holds one entry for every quarter present
026500*    in the run, part or whole, in series order, so the
026600*    positional QoQ/YoY comparisons of R14 never skip a
026700*    position.  Qt2-Terminal-Flag says whether that quarter's
026800*    last present month is 3, 6, 9 or 12 - BB042 tests it to
026900*    decide whether the quarter is posted onto the dashboard
027000*    row at all (R13 - display only, not series membership).
027100 01  WS-Qtr2-Count             pic 9(3)      comp.
027200 01  WS-Qtr2-Sub               pic 9(3)      comp.
027300 01  WS-Qtr2-Row               pic 9(4)      comp.
027400 01  WS-Qtr2-Table.
027500     03  Qt2-Entry             occurs 1 to 200 times
027600                                depending on WS-Qtr2-Count.
027700         05  Qt2-Sum           pic s9(13)     comp-3.
027800         05  Qt2-Avg           pic s9(13)     comp-3.
027900         05  Qt2-Row-Idx       pic 9(4)       comp.
028000         05  Qt2-Terminal-Flag pic x.
028100         05  filler            pic x(02).
028200*
028300*    Control-break holders used while BB030 walks the
028400*    dashboard table building the table above.
028500 01  WS-Qtr-Break.
028600     03  WS-Qb-Held            pic x         value "N".
028700     03  WS-Qb-Key              pic 9(1)     comp.
028800     03  WS-Qb-Sum               pic s9(13)  comp-3.
028900     03  WS-Qb-Last-Month        pic 9(2)    comp.
029000     03  WS-Qb-Last-Idx          pic 9(4)    comp.
029100     03  filler                  pic x(02).
029200*
029300*    Shared integer-percentage helper interface - all four
029400*    dashboard percentages (DAvg MoM/YoY, Qtr QoQ/YoY) are
029500*    rounded to 0 decimal places - R11.
029600 01  WS-PctI-Work.
029700     03  WS-PctI-Current       pic s9(13)     comp-3.
029800     03  WS-PctI-Base          pic s9(13)     comp-3.
029900     03  WS-PctI-Result        pic s9(05)     comp-3.
030000*
030100 01  Error-Messages.
030200     03  CX010               pic x(40)
030300              value "CX010 Cannot open control file".
030400     03  CX011               pic x(40)
030500              value "CX011 Cannot open monthly analysis file".
030600     03  CX012               pic x(40)
030700              value "CX012 Cannot open holiday file".
030800     03  CX013               pic x(40)
030900              value "CX013 Cannot open print file".
031000     03  CX015               pic x(40)
031100              value "CX015 Monthly key not CCYY-MM, skipped".
031200     03  filler              pic x(04).
031300*
031400 report section.
031500****************
031600*
031700 RD  Export-Dashboard
031800     control      Final
031900     page limit   999
032000     heading      1
032100     first detail 5
032200     last  detail 998.
032300*
032400 01  Dsh-Report-Head type page heading.
032500     03  line  1.
032600         05  col   1      pic x(13)  source Prog-Name.
032700         05  col  30      pic x(20)  source Ctl-Source-Name.
032800         05  col  90      pic 9(8)   source Ctl-Run-Date.
032900     03  line  3.
033000         05  col   1      value "Date".
033100         05  col  12      value "Export(USD)".
033200         05  col  28      value "MoM%".
033300         05  col  36      value "YoY%".
033400         05  col  44      value "BusDays".
033500         05  col  54      value "DailyAvg".
033600         05  col  66      value "DAvgMoM%".
033700         05  col  78      value "DAvgYoY%".
033800         05  col  90      value "QtrSum".
033900         05  col 102      value "QtrAvg".
034000         05  col 112      value "QoQ%".
034100         05  col 120      value "QtrYoY%".
034200*
034300 01  Dsh-Detail-Line type detail.
034400     03  line + 1.
034500         05  col   1   pic x(07)     source Dge-Date (WS-Dsh-Sub).
034600         05  col  12   pic -(13)9    source Dge-Amount (WS-Dsh-Sub).
034700         05  col  28   pic -(3)9.99  source Dge-MoM (WS-Dsh-Sub)
034800                        present when
034900                           Dge-MoM-Flag (WS-Dsh-Sub) = "Y".
035000         05  col  36   pic -(3)9.99  source Dge-YoY (WS-Dsh-Sub)
035100                        present when
035200                           Dge-YoY-Flag (WS-Dsh-Sub) = "Y".
035300         05  col  44   pic z9        source Dge-Busdays (WS-Dsh-Sub).
035400         05  col  54   pic -(12)9    source
035500                           Dge-Daily-Avg (WS-Dsh-Sub).
035600         05  col  66   pic -(4)9     source Dge-DAvg-MoM (WS-Dsh-Sub)
035700                        present when
035800                           Dge-DAvg-MoM-Flag (WS-Dsh-Sub) = "Y".
035900         05  col  78   pic -(4)9     source Dge-DAvg-YoY (WS-Dsh-Sub)
036000                        present when
036100                           Dge-DAvg-YoY-Flag (WS-Dsh-Sub) = "Y".
036200         05  col  90   pic -(12)9    source Dge-Qtr-Sum (WS-Dsh-Sub)
036300                        present when
036400                           Dge-Qtr-Sum-Flag (WS-Dsh-Sub) = "Y".
036500         05  col 102   pic -(12)9    source Dge-Qtr-Avg (WS-Dsh-Sub)
036600                        present when
036700                           Dge-Qtr-Avg-Flag (WS-Dsh-Sub) = "Y".
036800         05  col 112   pic -(4)9     source Dge-Qtr-QoQ (WS-Dsh-Sub)
036900                        present when
037000                           Dge-Qtr-QoQ-Flag (WS-Dsh-Sub) = "Y".
037100         05  col 120   pic -(4)9     source Dge-Qtr-YoY (WS-Dsh-Sub)
037200                        present when
037300                           Dge-Qtr-YoY-Flag (WS-Dsh-Sub) = "Y".
037400*
037500 procedure division.
037600*===================
037700*
037800 AA000-Main                  section.
037900*************************************
038000     accept   WS-Run-Date9-Val from date YYYYMMDD.
038100     display  "CX040 starting, run date " WS-Run-Date9-Val.
038200     perform  AA005-Open-Files.
038300     perform  BB010-Load-Monthly.
038400     perform  BB014-Load-Holidays.
038500     perform  BB020-Enrich-Daily-Avg.
038600     perform  BB030-Post-Quarter-Stats.
038700     perform  CC010-Report-Dashboard.
038800     perform  AA090-Close-Files.
038900     goback.
039000*
039100 AA005-Open-Files.
039200*******************
039300     move     zero to WS-Dsh-Count WS-Hol-Count WS-Qtr2-Count.
039400     open     input CX-Control-File.
039500     if       WS-Ctl-Status not = "00"
039600              display CX010 " status " WS-Ctl-Status
039700                       " status-numeric " WS-Status-Numeric
039800              goback.
039900     move     1 to WS-Ctl-RRN.
040000     read     CX-Control-File.
040100     move     Ctl-Start-Year to WS-Filter-Start.
040200     move     Ctl-End-Year   to WS-Filter-End.
040300     close    CX-Control-File.
040400*
040500     open     input CX-Monthly-File.
040600     if       WS-Mon-Status not = "00"
040700              display CX011 " status " WS-Mon-Status
040800                       " status-numeric " WS-Status-Numeric
040900              goback.
041000     open     input CX-Holiday-File.
041100     if       WS-Hol-Status not = "00"
041200              display CX012 " status " WS-Hol-Status
041300                       " status-numeric " WS-Status-Numeric
041400              close CX-Monthly-File
041500              goback.
041600     open     output Print-File.
041700     if       WS-Prt-Status not = "00"
041800              display CX013 " status " WS-Prt-Status
041900                       " status-numeric " WS-Status-Numeric
042000              close CX-Monthly-File
042100                    CX-Holiday-File
042200              goback.
042300*
042400 AA090-Close-Files.
042500*******************
042600     close    CX-Monthly-File
042700              CX-Holiday-File
042800              Print-File.
042900     display  "CX040 months enriched   = " WS-Dsh-Count.
043000     display  "CX040 terminal quarters = " WS-Qtr2-Count.
043100*
043200 AA000-Exit.  Exit section.
043300*
043400 BB010-Load-Monthly       section.
043500***********************************
043600     read     CX-Monthly-File
043700              at end move "10" to WS-Mon-Status.
043800     perform  BB012-Load-One-Row
043900              thru BB012-Exit
044000              until WS-Mon-Status = "10".
044100*
044200 BB012-Load-One-Row.
044300*******************************
044400     add      1 to WS-Dsh-Count.
044500     move     Mon-Date     to Dge-Date     (WS-Dsh-Count).
044600     move     Mon-Amount   to Dge-Amount   (WS-Dsh-Count).
044700     move     Mon-MoM      to Dge-MoM      (WS-Dsh-Count).
044800     move     Mon-MoM-Flag to Dge-MoM-Flag (WS-Dsh-Count).
044900     move     Mon-YoY      to Dge-YoY      (WS-Dsh-Count).
045000     move     Mon-YoY-Flag to Dge-YoY-Flag (WS-Dsh-Count).
045100     move     "N" to Dge-DAvg-MoM-Flag (WS-Dsh-Count)
045200                      Dge-DAvg-YoY-Flag (WS-Dsh-Count)
045300                      Dge-Qtr-Sum-Flag  (WS-Dsh-Count)
045400                      Dge-Qtr-Avg-Flag  (WS-Dsh-Count)
045500                      Dge-Qtr-QoQ-Flag  (WS-Dsh-Count)
045600                      Dge-Qtr-YoY-Flag  (WS-Dsh-Count).
045700     read     CX-Monthly-File
045800              at end move "10" to WS-Mon-Status.
045900*
046000 BB012-Exit.
046100     exit.
046200*
046300 BB014-Load-Holidays.
046400*******************************
046500     read     CX-Holiday-File
046600              at end move "10" to WS-Hol-Status.
046700     perform  BB016-Load-One-Holiday
046800              thru BB016-Exit
046900              until WS-Hol-Status = "10"
047000                 or WS-Hol-Count = 50.
047100*
047200 BB016-Load-One-Holiday.
047300*******************************
047400     add      1 to WS-Hol-Count.
047500     move     Hol-Date to Whl-Date (WS-Hol-Count).
047600     read     CX-Holiday-File
047700              at end move "10" to WS-Hol-Status.
047800*
047900 BB016-Exit.
048000     exit.
048100*
048200 BB010-Exit.  exit section.
048300*
048400 BB020-Enrich-Daily-Avg      section.
048500*************************************
048600     move     WS-Hol-Count to WS-C91-Holiday-Count.
048700     move     WS-Holiday-Table to WS-C91-Holiday-Table.
048800     move     1 to WS-Dsh-Sub.
048900     perform  BB022-Enrich-One-Row
049000              thru BB022-Exit
049100              WS-Dsh-Count times.
049200*
049300 BB022-Enrich-One-Row.
049400*******************************
049500     move     Dge-Date (WS-Dsh-Sub) to WS-C91-Year-Month.
049600     call     "cx910" using WS-CX910-Params.
049700     move     WS-C91-Business-Days to Dge-Busdays (WS-Dsh-Sub).
049800     if       Dge-Busdays (WS-Dsh-Sub) = zero
049900              move zero to Dge-Daily-Avg (WS-Dsh-Sub)
050000     else
050100              compute Dge-Daily-Avg (WS-Dsh-Sub) rounded =
050200                      Dge-Amount (WS-Dsh-Sub)
050300                          / Dge-Busdays (WS-Dsh-Sub)
050400              on size error
050500                      move zero to Dge-Daily-Avg (WS-Dsh-Sub).
050600*
050700     if       WS-Dsh-Sub > 1
050800              and Dge-Daily-Avg (WS-Dsh-Sub - 1) not = zero
050900              move Dge-Daily-Avg (WS-Dsh-Sub)     to WS-PctI-Current
051000              move Dge-Daily-Avg (WS-Dsh-Sub - 1) to WS-PctI-Base
051100              perform AA100-Calc-Percent-Int
051200              move WS-PctI-Result to Dge-DAvg-MoM (WS-Dsh-Sub)
051300              move "Y" to Dge-DAvg-MoM-Flag (WS-Dsh-Sub).
051400*
051500     perform  BB024-Find-Prior-Year.
051600*
051700     add      1 to WS-Dsh-Sub.
051800*
051900 BB022-Exit.
052000     exit.
052100*
052200 BB024-Find-Prior-Year.
052300*******************************
052400*        Key lookup, one year back on the same month, over
052500*        the rows already enriched earlier in this same
052600*        forward pass - R9/R11 (Daily-avg YoY).
052700     move     Dge-Date (WS-Dsh-Sub) to WS-Month-Split.
052800     subtract 1 from WS-Ms-Year.
052900     move     "N" to WS-Yr-Found.
053000     perform  BB026-Scan-For-Year
053100              thru BB026-Exit
053200              varying WS-Yr-Scan-Sub from 1 by 1
053300              until WS-Yr-Scan-Sub > WS-Dsh-Sub
053400                 or WS-Yr-Found = "Y".
053500*
053600 BB024-Exit.
053700     exit.
053800*
053900 BB026-Scan-For-Year.
054000*******************************
054100     if       Dge-Date (WS-Yr-Scan-Sub) (1:4) = WS-Ms-Year
054200              and Dge-Date (WS-Yr-Scan-Sub) (6:2) = WS-Ms-Month
054300              move "Y" to WS-Yr-Found
054400              if Dge-Daily-Avg (WS-Yr-Scan-Sub) not = zero
054500                 move Dge-Daily-Avg (WS-Dsh-Sub)     to
054600                          WS-PctI-Current
054700                 move Dge-Daily-Avg (WS-Yr-Scan-Sub) to
054800                          WS-PctI-Base
054900                 perform AA100-Calc-Percent-Int
055000                 move WS-PctI-Result to
055100                          Dge-DAvg-YoY (WS-Dsh-Sub)
055200                 move "Y" to Dge-DAvg-YoY-Flag (WS-Dsh-Sub)
055300              end-if
055400     end-if.
055500*
055600 BB026-Exit.
055700     exit.
055800*
055900 BB020-Exit.  exit section.
056000*
056100 BB030-Post-Quarter-Stats    section.
056200*************************************
056300     move     1 to WS-Dsh-Sub.
056400     move     "N" to WS-Qb-Held.
056500     perform  BB032-Break-One-Row
056600              thru BB032-Exit
056700              WS-Dsh-Count times.
056800     if       WS-Qb-Held = "Y"
056900              perform BB034-Close-Quarter.
057000     perform  BB040-Post-Positional
057100              thru BB040-Exit.
057200*
057300 BB032-Break-One-Row.
057400*******************************
057500     perform  BB036-Derive-Quarter.
057600     if       WS-Qb-Held = "Y"
057700              and WS-Qc-Number not = WS-Qb-Key
057800              perform BB034-Close-Quarter
057900              move "N" to WS-Qb-Held.
058000     if       WS-Qb-Held = "N"
058100              move "Y" to WS-Qb-Held
058200              move WS-Qc-Number to WS-Qb-Key
058300              move zero to WS-Qb-Sum.
058400     add      Dge-Daily-Avg (WS-Dsh-Sub) to WS-Qb-Sum.
058500     move     WS-Qc-Month to WS-Qb-Last-Month.
058600     move     WS-Dsh-Sub  to WS-Qb-Last-Idx.
058700     add      1 to WS-Dsh-Sub.
058800*
058900 BB032-Exit.
059000     exit.
059100*
059200 BB034-Close-Quarter.
059300*******************************
059400*    Every quarter closes into the series below, complete or
059500*    part - R14's QoQ/YoY positions are only right if none are
059600*    missing.  Only Qt2-Terminal-Flag remembers whether this
059700*    one is a whole quarter fit to post - R13.
059800     add      1 to WS-Qtr2-Count.
059900     move     WS-Qb-Sum to Qt2-Sum (WS-Qtr2-Count).
060000     compute  Qt2-Avg (WS-Qtr2-Count) rounded =
060100              WS-Qb-Sum / 3
060200     on size error
060300              move zero to Qt2-Avg (WS-Qtr2-Count)
060400     end-compute.
060500     move     WS-Qb-Last-Idx to Qt2-Row-Idx (WS-Qtr2-Count).
060600     if       WS-Qb-Last-Month = 3
060700            or WS-Qb-Last-Month = 6
060800            or WS-Qb-Last-Month = 9
060900            or WS-Qb-Last-Month = 12
061000              move "Y" to Qt2-Terminal-Flag (WS-Qtr2-Count)
061100     else
061200              move "N" to Qt2-Terminal-Flag (WS-Qtr2-Count).
061300*
061400 BB036-Derive-Quarter.
061500*******************************
061600     move     Dge-Date (WS-Dsh-Sub) (6:2) to WS-Qc-Month.
061700     subtract 1 from WS-Qc-Month giving WS-Qc-Month-Less-1.
061800     divide   WS-Qc-Month-Less-1 by 3 giving WS-Qc-Quotient.
061900     add      1 to WS-Qc-Quotient giving WS-Qc-Number.
062000*
062100 BB040-Post-Positional.
062200*******************************
062300     perform  BB042-Post-One-Quarter
062400              thru BB042-Exit
062500              varying WS-Qtr2-Sub from 1 by 1
062600              until WS-Qtr2-Sub > WS-Qtr2-Count.
062700*
062800 BB040-Exit.
062900     exit.
063000*
063100 BB042-Post-One-Quarter.
063200*******************************
063300*    QoQ and YoY run positionally over the full series -
063400*    WS-Qtr2-Sub - 1 and WS-Qtr2-Sub - 4 - whether or not a
063500*    part quarter sits at either position, so the comparison
063600*    is never off by one because a part quarter went missing
063700*    from the table.  Only the moves that post onto the
063800*    dashboard row are gated on Qt2-Terminal-Flag - R13 is
063900*    display only, not series membership.
064000     move     Qt2-Row-Idx (WS-Qtr2-Sub) to WS-Qtr2-Row.
064100     if       Qt2-Terminal-Flag (WS-Qtr2-Sub) = "Y"
064200              move Qt2-Sum (WS-Qtr2-Sub)
064300                   to Dge-Qtr-Sum (WS-Qtr2-Row)
064400              move "Y" to Dge-Qtr-Sum-Flag (WS-Qtr2-Row)
064500              move Qt2-Avg (WS-Qtr2-Sub)
064600                   to Dge-Qtr-Avg (WS-Qtr2-Row)
064700              move "Y" to Dge-Qtr-Avg-Flag (WS-Qtr2-Row)
064800     end-if.
064900*
065000     if       WS-Qtr2-Sub > 1
065100              and Qt2-Avg (WS-Qtr2-Sub - 1) not = zero
065200              move Qt2-Avg (WS-Qtr2-Sub)     to WS-PctI-Current
065300              move Qt2-Avg (WS-Qtr2-Sub - 1) to WS-PctI-Base
065400              perform AA100-Calc-Percent-Int
065500              if   Qt2-Terminal-Flag (WS-Qtr2-Sub) = "Y"
065600                   move WS-PctI-Result
065700                        to Dge-Qtr-QoQ (WS-Qtr2-Row)
065800                   move "Y" to Dge-Qtr-QoQ-Flag (WS-Qtr2-Row)
065900              end-if
066000     end-if.
066100*
066200     if       WS-Qtr2-Sub > 4
066300              and Qt2-Avg (WS-Qtr2-Sub - 4) not = zero
066400              move Qt2-Avg (WS-Qtr2-Sub)     to WS-PctI-Current
066500              move Qt2-Avg (WS-Qtr2-Sub - 4) to WS-PctI-Base
066600              perform AA100-Calc-Percent-Int
066700              if   Qt2-Terminal-Flag (WS-Qtr2-Sub) = "Y"
066800                   move WS-PctI-Result
066900                        to Dge-Qtr-YoY (WS-Qtr2-Row)
067000                   move "Y" to Dge-Qtr-YoY-Flag (WS-Qtr2-Row)
067100              end-if
067200     end-if.
067300*
067400 BB042-Exit.
067500     exit.
067600*
067700 BB030-Exit.  exit section.
067800*
067900 AA100-Calc-Percent-Int      section.
068000*************************************
068100*    Shared integer-percentage helper - see WS-PctI-Work above.
068200     compute  WS-PctI-Result rounded =
068300              (WS-PctI-Current - WS-PctI-Base)
068400                  / WS-PctI-Base * 100
068500              on size error move zero to WS-PctI-Result.
068600*
068700 AA100-Exit.  exit section.
068800*
068900 CC010-Report-Dashboard      section.
069000*************************************
069100     initiate Export-Dashboard.
069200     move     1 to WS-Dsh-Sub.
069300     perform  CC012-Report-One-Row
069400              thru CC012-Exit
069500              WS-Dsh-Count times.
069600     terminate
069700              Export-Dashboard.
069800*
069900 CC012-Report-One-Row.
070000*******************************
070100     move     Dge-Date (WS-Dsh-Sub) to WS-C9-Key.
070200     if       WS-C9k-Sep not = "-" or WS-C9k-Rest not numeric
070300              display CX015 " key " WS-C9-Key
070400              go to CC012-Exit.
070500     move     WS-Filter-Start to WS-C9-Start-Year.
070600     move     WS-Filter-End   to WS-C9-End-Year.
070700     call     "cx900" using WS-CX900-Params.
070800     if       WS-C9-Keep-Flag = "Y"
070900              generate Dsh-Detail-Line.
071000*
071100 CC012-Exit.
071200     add      1 to WS-Dsh-Sub.
071300*
071400 CC010-Exit.  exit section.
