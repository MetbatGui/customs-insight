000100*****************************************************
000200*                                                   *
000300*  Record Definition For Customs Export Extract     *
000400*           Raw Input File                          *
000500*     Sequential, one row per query period line     *
000600*****************************************************
000700*  File size 32 bytes.
000800*
000900* 04/01/26 drh - Created for cx010.
001000* 11/01/26 drh - Widened Xtr-Amount from 9(11) to hold
001100*                full S9(13)V99 per the feed spec.
001200*
001300 01  CX-Extract-Record.
001400*    Xtr-Period carries either a year marker (4 digits
001500*    plus 'Y') or a month marker (1-2 digits plus 'M');
001600*    anything else is skipped by AA020.  See R2/R3.
001700     03  Xtr-Period          pic x(10).
001800     03  Xtr-Amount          pic s9(13)v99.
001900     03  filler              pic x(07).
