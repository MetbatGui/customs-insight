000100****************************************************************
000200*                                                              *
000300*           Report Year-Window Filter  -  Common Utility       *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000**
001100       program-id.       cx900.
001200**
001300*    Author.             D R Halloway, 14/05/1984.
001400*                        For Continental Trade Data Services.
001500*    Installation.       Continental Trade Data Services.
001600*    Date-Written.       14/05/1984.
001700*    Date-Compiled.
001800*    Security.           Copyright (C) 1984-2026 & later,
001900*                        Continental Trade Data Services Ltd.
002000*                        Internal use only - not for resale.
002100**
002200*    Remarks.            Common utility, CALLed by cx030 and
002300*                        cx040, to say whether a monthly or
002400*                        quarterly record's key lies within the
002500*                        run's requested year window (U5).
002600**
002700*    Version.            See Prog-Name in WS.
002800**
002900*    Called Modules.     None.
003000*    Files Used.         None - linkage only.
003100*    Error Messages.     CX016.
003200**
003300* Changes:
003400* 14/05/84 drh - Created - first cut for the export batch.
003500* 02/09/87 drh - 1.01   Widened LK-Start-Year/LK-End-Year from
003600*                       99 to 9(4) - century rolled in as-is.
003700* 19/11/91 drh - 1.02   LK-Key widened to x(7) so the monthly
003800*                       CCYY-MM key and the CCYYQn quarter key
003900*                       both fit the one linkage area.
004000* 03/01/99 drh - 1.03   Y2K - dropped the old 2-digit year
004100*                       shortcut in Set-Up, century now always
004200*                       carried in LK-Key.
004300* 16/04/24 drh          Copyright notice updated, superseding
004400*                       all previous notices.
004500* 11/01/26 drh - 2.00   Rewritten from the old sales-ledger
004600*                       cut-off module for the Customs Export
004700*                       Insight batch.  Ticket CX-118.
004800* 09/08/26 drh -    .01 Dropped the UPSI-0 diagnostic switch -
004900*                       it traced nothing a plain start-of-run
005000*                       banner didn't already cover, and the
005100*                       unused quarter-key redefinition finally
005200*                       got wired up: LK-Key is now checked as
005300*                       a quarter key or a month key before the
005400*                       window test runs, a malformed key no
005500*                       longer sails through as a false keep.
005600*                       Ticket CX-132.
005700* 09/08/26 drh -    .02 AA000 now GO TOes straight to AA000-Exit
005800*                       on a malformed key instead of nesting
005900*                       the reject down an IF/ELSE, and the
006000*                       window test itself is now a genuine
006100*                       PERFORM ... THRU range.  Ticket CX-133.
006200**
006300****************************************************************
006400*
006500* Copyright Notice.
006600* ****************
006700* This program is part of the Customs Export Insight batch and
006800* is Copyright (c) Continental Trade Data Services Ltd, 1984 -
006900* 2026 and later.  For internal use only; not to be resold or
007000* redistributed without the written consent of the copyright
007100* holder.
007200*
007300****************************************************************
007400*
007500 environment             division.
007600*================================
007700*
007800 configuration           section.
007900 special-names.
008000     C01 IS TOP-OF-FORM.
008100*
008200 input-output             section.
008300*
008400 data                     division.
008500*================================
008600*
008700 working-storage section.
008800*-----------------------
008900*
009000 77  prog-name               pic x(13) value "cx900 (2.00)".
009100*
009200 01  WS-Run-Date.
009300     03  WS-Run-CCYYMMDD.
009400         05  WS-Run-Year     pic 9(4).
009500         05  WS-Run-Month    pic 99.
009600         05  WS-Run-Day      pic 99.
009700     03  filler              pic x(04).
009800 01  WS-Run-Date9 redefines WS-Run-Date.
009900     03  WS-Run-Date9-Val    pic 9(8).
010000     03  filler              pic x(04).
010100 01  WS-First-Call-Flag       pic x value "Y".
010200*        This module holds its working-storage across calls
010300*        within the one run, so the banner below prints once
010400*        per job, not once per record - plenty for ops.
010500 01  WS-Key-Work.
010600*        No filler here - this group must stay exactly 7 bytes
010700*        to alias onto LK-Key (CCYY-MM or CCYYQn) - R8.
010800     03  WS-Key-Year         pic 9(4).
010900     03  WS-Key-Rest         pic x(3).
011000 01  WS-Key-As-Quarter redefines WS-Key-Work.
011100*        Tested first in AA000 below - a quarter key is CCYYQn,
011200*        the literal "Q" in byte 5 is what tells it apart from
011300*        a month key - R8.
011400     03  WS-Kq-Year          pic 9(4).
011500     03  WS-Kq-Q-Lit         pic x.
011600     03  WS-Kq-Q-Num         pic 9.
011700     03  filler              pic x.
011800 01  WS-Key-As-Month redefines WS-Key-Work.
011900*        A month key is CCYY-MM - tested when byte 5 is not the
012000*        quarter literal "Q" - R8.
012100     03  WS-Km-Year          pic 9(4).
012200     03  WS-Km-Sep           pic x.
012300     03  WS-Km-Month         pic x(2).
012400*
012500 01  Error-Messages.
012600     03  CX016               pic x(40)
012700              value "CX016 Key not CCYY-MM or CCYYQn, discd".
012800     03  filler              pic x(04).
012900*
013000 linkage section.
013100*****************
013200*
013300 01  CX900-Linkage.
013400     03  LK-Key              pic x(7).
013500*        First 4 bytes are always the CCYY year, whether the
013600*        key is a monthly CCYY-MM date or a CCYYQn quarter - R8.
013700     03  LK-Start-Year       pic 9(4)     comp.
013800     03  LK-End-Year         pic 9(4)     comp.
013900     03  LK-Keep-Flag        pic x.
014000*        Returned 'Y' = keep, 'N' = discard - U5/R15.
014100*
014200 procedure division using CX900-Linkage.
014300*=======================================
014400*
014500 AA000-Main.
014600     if       WS-First-Call-Flag = "Y"
014700              accept WS-Run-Date9-Val from date YYYYMMDD
014800              display "CX900 starting, run date "
014900                      WS-Run-Date9-Val
015000              move "N" to WS-First-Call-Flag.
015100     move     LK-Key to WS-Key-Work.
015200     move     "N"    to LK-Keep-Flag.
015300     if       WS-Kq-Q-Lit = "Q"
015400              if    WS-Kq-Q-Num not numeric
015500                    or WS-Kq-Q-Num < 1 or WS-Kq-Q-Num > 4
015600                    display CX016 " key " LK-Key
015700                    go to AA000-Exit
015800              end-if
015900     else
016000              if    WS-Km-Sep not = "-" or WS-Km-Month not numeric
016100                    display CX016 " key " LK-Key
016200                    go to AA000-Exit
016300              end-if
016400     end-if.
016500     perform  AA010-Check-Window
016600              thru AA010-Exit.
016700     goback.
016800*
016900 AA010-Check-Window.
017000     if       WS-Key-Year not less than LK-Start-Year and
017100              WS-Key-Year not greater than LK-End-Year
017200              move "Y" to LK-Keep-Flag.
017300*
017400 AA010-Exit.
017500     exit.
017600*
017700 AA000-Exit.
017800     goback.
