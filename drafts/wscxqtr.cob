      *****************************************************
      *                                                   *
      *  Record Definition For Customs Export Quarterly   *
      *           Analysis File                           *
      *     Written by cx020, read by cx030               *
      *****************************************************
      *  File size 35 bytes.
      *
      * 06/01/26 drh - Created.
      * 13/01/26 drh - Added flag bytes, mirrors wscxmon.cob.
      *
       01  CX-Quarterly-Record.
           03  Qtr-Quarter         pic x(06).
      *        CCYYQn, n = 1..4 - R8.
           03  Qtr-Amount          pic s9(13)v99    comp-3.
           03  Qtr-QoQ             pic s9(05)v99    comp-3.
           03  Qtr-QoQ-Flag        pic x.
           03  Qtr-YoY             pic s9(05)v99    comp-3.
           03  Qtr-YoY-Flag        pic x.
           03  filler              pic x(11).
