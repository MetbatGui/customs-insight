      *****************************************************
      *                                                   *
      *  Sort Work Record - Unsummed Monthly Rows (SD)    *
      *     Built by cx010 before the ascending sort      *
      *****************************************************
      *  File size 32 bytes.  One record per recognised
      *  month row read from CX-Extract-File - R2/R3.
      *
      * 05/01/26 drh - Created for cx010's SORT step.
      * 12/01/26 drh - Widened Wk1-Amount to match
      *                Xtr-Amount precision.
      *
       01  CX-Work1-Record.
           03  Wk1-Date            pic x(07).
      *        Wk1-Date = CCYY-MM, string-sortable (R4).
           03  Wk1-Amount          pic s9(13)v99.
           03  filler              pic x(10).
