      *****************************************************
      *                                                   *
      *  Record Definition For Customs Export Extract     *
      *           Raw Input File                          *
      *     Sequential, one row per query period line     *
      *****************************************************
      *  File size 32 bytes.
      *
      * 04/01/26 drh - Created for cx010.
      * 11/01/26 drh - Widened Xtr-Amount from 9(11) to hold
      *                full S9(13)V99 per the feed spec.
      *
       01  CX-Extract-Record.
      *    Xtr-Period carries either a year marker (4 digits
      *    plus 'Y') or a month marker (1-2 digits plus 'M');
      *    anything else is skipped by AA020.  See R2/R3.
           03  Xtr-Period          pic x(10).
           03  Xtr-Amount          pic s9(13)v99.
           03  filler              pic x(07).
