      *****************************************************
      *                                                   *
      *  Record Definition For Cx Monthly Work File       *
      *     Summed hand-off, written by cx010,            *
      *     read by cx020 - one record per month.         *
      *****************************************************
      *  File size 23 bytes.
      *
      * 05/01/26 drh - Created for cx010/cx020 hand-off.
      * 12/01/26 drh - Mwk-Amount widened to S9(13)V99 to
      *                match Wk1-Amount precision.
      *
       01  CX-Monthly-Work-Record.
           03  Mwk-Date            pic x(07).
           03  Mwk-Amount          pic s9(13)v99    comp-3.
           03  filler              pic x(08).
