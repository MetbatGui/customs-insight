      ****************************************************************
      *                                                              *
      *        Business Day Calculator  -  Common Utility            *
      *                                                              *
      ****************************************************************
      *
       identification          division.
      *================================
      *
      **
             program-id.       cx910.
      **
      *    Author.             D R Halloway, 22/06/1984.
      *                        For Continental Trade Data Services.
      *    Installation.       Continental Trade Data Services.
      *    Date-Written.       22/06/1984.
      *    Date-Compiled.
      *    Security.           Copyright (C) 1984-2026 & later,
      *                        Continental Trade Data Services Ltd.
      *                        Internal use only - not for resale.
      **
      *    Remarks.            Common utility, CALLed by cx040, to
      *                        count the business days (weekdays less
      *                        national holidays) in a given month
      *                        (U6 step 1, R9).  Weekday worked out by
      *                        Zeller's Congruence - no intrinsic
      *                        FUNCTIONs used, arithmetic only.
      **
      *    Version.            See Prog-Name in WS.
      **
      *    Called Modules.     None.
      *    Files Used.         None - holiday table passed by LINKAGE,
      *                        loaded by the caller from CX-Holiday-
      *                        File.
      *    Error Messages.     None.
      **
      * Changes:
      * 22/06/84 drh - Created - first cut, UK bank-holiday board.
      * 11/03/90 drh - 1.01   Corrected leap-year test - was testing
      *                       divisible-by-4 only, now also excludes
      *                       centuries not divisible by 400.
      * 05/09/96 drh - 1.02   Zeller-Day table widened, was truncating
      *                       on December runs.
      * 03/01/99 drh - 1.03   Y2K - WS-Zl-Century/WS-Zl-Yr-In-Cent now
      *                       split out of a full 4-digit year, old
      *                       2-digit year input path removed.
      * 16/04/24 drh          Copyright notice updated, superseding
      *                       all previous notices.
      * 12/01/26 drh - 2.00   Rewritten from the old sales despatch
      *                       calendar module for the Customs Export
      *                       Insight batch.  Ticket CX-119.
      * 18/01/26 drh -    .01 LK-Holiday-Count now checked against
      *                       CX-Hol-Max-Entries before the SEARCH,
      *                       guards against a caller passing a bad
      *                       count.
      * 09/08/26 drh -    .02 Dropped the UPSI-0 diagnostic switch -
      *                       it traced nothing a plain start-of-run
      *                       banner didn't already cover.  Banner
      *                       now prints once per job instead (this
      *                       module holds WS across calls), guarded
      *                       by WS-First-Call-Flag rather than a
      *                       switch.  Removed the unused WS-Month-
      *                       Numeric trace alias - the separator
      *                       byte in CCYY-MM made it unsafe for
      *                       arithmetic anyway.  Ticket CX-132.
      **
      ****************************************************************
      *
      * Copyright Notice.
      * ****************
      * This program is part of the Customs Export Insight batch and
      * is Copyright (c) Continental Trade Data Services Ltd, 1984 -
      * 2026 and later.  For internal use only; not to be resold or
      * redistributed without the written consent of the copyright
      * holder.
      *
      ****************************************************************
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           C01 IS TOP-OF-FORM.
      *
       input-output             section.
      *
       data                     division.
      *================================
      *
       working-storage section.
      *-----------------------
      *
       77  prog-name               pic x(13) value "cx910 (2.00)".
      *
       01  WS-Run-Date.
           03  WS-Run-CCYYMMDD.
               05  WS-Run-Year     pic 9(4).
               05  WS-Run-Month    pic 99.
               05  WS-Run-Day      pic 99.
           03  filler              pic x(04).
       01  WS-Run-Date9 redefines WS-Run-Date.
           03  WS-Run-Date9-Val    pic 9(8).
           03  filler              pic x(04).
       01  WS-First-Call-Flag       pic x value "Y".
      *        This module holds its working-storage across calls
      *        within the one run, so the banner below prints once
      *        per job, not once per month - plenty for ops.
      *
       01  WS-Month-Work.
      *        No filler here - this group must stay exactly 7 bytes
      *        to alias onto LK-Year-Month (CCYY-MM) - R9.
           03  WS-Mw-Year          pic 9(4).
           03  WS-Mw-Sep           pic x.
           03  WS-Mw-Month         pic 99.
      *
       01  WS-Date-Build.
      *        No filler here either - this group must stay exactly
      *        10 bytes to compare against LK-Holiday-Date - R9.
           03  WS-Db-Year          pic 9(4).
           03  WS-Db-Dash1         pic x     value "-".
           03  WS-Db-Month         pic 99.
           03  WS-Db-Dash2         pic x     value "-".
           03  WS-Db-Day           pic 99.
       01  WS-Date-Build-X redefines WS-Date-Build
                                   pic x(10).
      *
       01  WS-Days-In-Month-Tbl    pic x(24)
                                    value "312831303130313130313031".
       01  WS-Days-In-Month-Ocr redefines WS-Days-In-Month-Tbl.
           03  WS-Dim               pic 9(2) occurs 12.
      *        Feb entry (position 2) is overridden below for leap
      *        years - R9.
      *
       01  WS-Calc-Data.
           03  WS-Last-Day         pic 9(2)       comp.
           03  WS-Day-Count        pic 9(2)       comp.
           03  WS-Bus-Days         pic 9(2)       comp.
           03  WS-Hol-Idx          pic 9(3)       comp.
           03  WS-Found-Hol        pic x.
           03  WS-Leap-Test-1      pic 9(4)       comp.
           03  WS-Leap-Test-2      pic 9(4)       comp.
           03  filler              pic x(02).
      *
      *    Zeller's Congruence work fields - R9.
       01  WS-Zeller-Data.
           03  WS-Zl-Month         pic 99         comp.
           03  WS-Zl-Year          pic 9(4)       comp.
           03  WS-Zl-Century       pic 99         comp.
           03  WS-Zl-Yr-In-Cent    pic 99         comp.
           03  WS-Zl-Term-1        pic s9(5)      comp.
           03  WS-Zl-Term-2        pic s9(5)      comp.
           03  WS-Zl-Cent-Q        pic s9(5)      comp.
           03  WS-Zl-Work          pic s9(7)      comp.
           03  WS-Zl-Quotient      pic s9(5)      comp.
           03  WS-Zl-Day-No        pic s9(3)      comp.
      *        0 = Sat, 1 = Sun, 2 = Mon ... 6 = Fri.
           03  filler              pic x(02).
      *
       linkage section.
      *****************
      *
       01  CX910-Linkage.
           03  LK-Year-Month       pic x(7).
      *        CCYY-MM, same layout as Mon-Date/Dsh-Date.
           03  LK-Holiday-Table.
               05  LK-Holiday-Date occurs 50
                                   pic x(10).
           03  LK-Holiday-Count    pic 9(3)       comp.
           03  LK-Business-Days    pic 9(2)       comp.
      *
       procedure division using CX910-Linkage.
      *=======================================
      *
       AA000-Main.
      *******************
           if       WS-First-Call-Flag = "Y"
                    accept WS-Run-Date9-Val from date YYYYMMDD
                    display "CX910 starting, run date "
                            WS-Run-Date9-Val
                    move "N" to WS-First-Call-Flag.
           move     LK-Year-Month (1:4) to WS-Mw-Year.
           move     LK-Year-Month (6:2) to WS-Mw-Month.
      *
           if       WS-Mw-Year     not numeric or
                    WS-Mw-Month    not numeric or
                    WS-Mw-Month    <  1          or
                    WS-Mw-Month    >  12
                    move 0 to LK-Business-Days
                    go to AA000-Exit.
      *
           perform  AA010-Find-Last-Day.
           move     zero to WS-Bus-Days.
           move     zero to WS-Day-Count.
      *
           perform  AA020-Test-One-Day
                    thru AA020-Exit
                    varying WS-Day-Count from 1 by 1
                    until WS-Day-Count > WS-Last-Day.
      *
           move     WS-Bus-Days to LK-Business-Days.
      *
       AA000-Exit.
           exit    .
      *
       AA010-Find-Last-Day.
      *****************************
      *
           move     WS-Dim (WS-Mw-Month) to WS-Last-Day.
           if       WS-Mw-Month not = 2
                    go to AA010-Exit.
      *
      *        Leap year - divisible by 4, but not by 100 unless
      *        also by 400 - R9.
           divide   WS-Mw-Year by 4 giving WS-Leap-Test-1
                    remainder WS-Leap-Test-2.
           if       WS-Leap-Test-2 not = zero
                    go to AA010-Exit.
           divide   WS-Mw-Year by 100 giving WS-Leap-Test-1
                    remainder WS-Leap-Test-2.
           if       WS-Leap-Test-2 not = zero
                    move 29 to WS-Last-Day
                    go to AA010-Exit.
           divide   WS-Mw-Year by 400 giving WS-Leap-Test-1
                    remainder WS-Leap-Test-2.
           if       WS-Leap-Test-2 = zero
                    move 29 to WS-Last-Day.
      *
       AA010-Exit.
           exit    .
      *
       AA020-Test-One-Day.
      *******************************
      *
           move     WS-Mw-Year  to WS-Db-Year.
           move     WS-Mw-Month to WS-Db-Month.
           move     WS-Day-Count to WS-Db-Day.
      *
           perform  AA030-Zeller-Weekday.
      *
           if       WS-Zl-Day-No < 2 or WS-Zl-Day-No > 6
                    go to AA020-Exit.
      *        Sat/Sun, not a business day - R9.
      *
           perform  AA040-Search-Holiday.
           if       WS-Found-Hol = "Y"
                    go to AA020-Exit.
      *
           add      1 to WS-Bus-Days.
      *
       AA020-Exit.
           exit    .
      *
       AA030-Zeller-Weekday.
      *******************************
      *
           move     WS-Db-Month to WS-Zl-Month.
           move     WS-Db-Year  to WS-Zl-Year.
           if       WS-Zl-Month < 3
                    add  12 to WS-Zl-Month
                    subtract 1 from WS-Zl-Year.
      *
           divide   WS-Zl-Year by 100 giving WS-Zl-Century
                    remainder WS-Zl-Yr-In-Cent.
      *
           divide   (13 * (WS-Zl-Month + 1)) by 5
                    giving WS-Zl-Term-1.
           divide   WS-Zl-Yr-In-Cent by 4 giving WS-Zl-Term-2.
           divide   WS-Zl-Century by 4 giving WS-Zl-Cent-Q.
      *
           compute  WS-Zl-Work =
                    WS-Db-Day + WS-Zl-Term-1 + WS-Zl-Yr-In-Cent +
                    WS-Zl-Term-2 + WS-Zl-Cent-Q + (5 * WS-Zl-Century).
           divide   WS-Zl-Work by 7 giving WS-Zl-Quotient
                    remainder WS-Zl-Day-No.
      *
       AA030-Exit.
           exit    .
      *
       AA040-Search-Holiday.
      *******************************
      *
           move     "N" to WS-Found-Hol.
           if       LK-Holiday-Count = zero
                    go to AA040-Exit.
           if       LK-Holiday-Count > 50
                    move 50 to LK-Holiday-Count.
      *
           perform  AA041-Compare-One
                    thru AA041-Exit
                    varying WS-Hol-Idx from 1 by 1
                    until WS-Hol-Idx > LK-Holiday-Count
                       or WS-Found-Hol = "Y".
      *
       AA040-Exit.
           exit    .
      *
       AA041-Compare-One.
           if       LK-Holiday-Date (WS-Hol-Idx) = WS-Date-Build-X
                    move "Y" to WS-Found-Hol.
      *
       AA041-Exit.
           exit.
