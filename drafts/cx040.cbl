      ****************************************************************
      *                                                              *
      *        Export Dashboard Enrichment and Listing  -            *
      *             Customs Export Insight Batch                     *
      *                                                              *
      ****************************************************************
      *
       identification          division.
      *================================
      *
      **
             program-id.       cx040.
      **
      *    Author.             D R Halloway, 15/03/1985.
      *                        For Continental Trade Data Services.
      *    Installation.       Continental Trade Data Services.
      *    Date-Written.       15/03/1985.
      *    Date-Compiled.
      *    Security.           Copyright (C) 1985-2026 & later,
      *                        Continental Trade Data Services Ltd.
      *                        Internal use only - not for resale.
      **
      *    Remarks.            Reads the full (unfiltered) monthly
      *                        series and enriches it with business
      *                        days, daily averages and quarter-end
      *                        statistics (U6), then filters to the
      *                        run's requested year window (exact, no
      *                        widening - R15) and lists the result
      *                        as the Export Dashboard (U7).
      **
      *    Version.            See Prog-Name in WS.
      **
      *    Called Modules.     cx910 (business days), cx900 (year
      *                        window filter).
      *    Files Used.         CX-Control-File, CX-Monthly-File,
      *                        CX-Holiday-File (in), Print-File
      *                        (Report Writer, out).
      *    Error Messages.     CX010, CX011, CX012, CX013, CX015.
      **
      * Changes:
      * 15/03/85 drh - Created - first cut, business days only.
      * 02/11/89 drh - 1.01   Daily average and its MoM/YoY added.
      * 20/06/94 drh - 1.02   Quarter-end posting logic added, was
      *                       being asked for on every dashboard run.
      * 03/01/99 drh - 1.03   Y2K - Ctl-Run-Date now a full 8-digit
      *                       CCYYMMDD field on the title line.
      * 16/04/24 drh          Copyright notice updated, superseding
      *                       all previous notices.
      * 29/01/26 drh - 2.00   Rewritten for the Customs Export
      *                       Insight batch, replacing the old
      *                       vacation-accrual listing.  Ticket
      *                       CX-122.
      * 03/02/26 jsk -    .01 Quarter series now holds only terminal
      *                       quarters (month 3/6/9/12) - QoQ/YoY on
      *                       the dashboard must skip partial ones,
      *                       not just fail to post them.
      * 09/08/26 drh -    .02 .01 above was wrong - a part quarter at
      *                       the start or end of the run shifted
      *                       every later QoQ/YoY off by one
      *                       position.  Every quarter, part or
      *                       whole, now goes into the series; only
      *                       the posting onto the dashboard row
      *                       stays gated on month 3/6/9/12 (R13).
      *                       Ticket CX-131.
      * 09/08/26 drh -    .03 Dropped the UPSI-0 diagnostic switch -
      *                       it traced nothing a plain start-of-run
      *                       banner didn't already cover.  Removed
      *                       the unused WS-Month-Numeric trace alias
      *                       (the dash byte in CCYY-MM made it unsafe
      *                       for arithmetic anyway) and added a real
      *                       month-key check (CX015) ahead of the
      *                       CX900 call in CC012.  Ticket CX-132.
      * 09/08/26 drh -    .04 Procedure division regrouped into named
      *                       sections, same shape as the old vacation-
      *                       accrual listing this program was
      *                       rewritten from.  CC012 now skips a bad
      *                       month key by GO TO rather than IF/ELSE.
      *                       Ticket CX-133.
      **
      ****************************************************************
      *
      * Copyright Notice.
      * ****************
      * This program is part of the Customs Export Insight batch and
      * is Copyright (c) Continental Trade Data Services Ltd, 1984 -
      * 2026 and later.  For internal use only; not to be resold or
      * redistributed without the written consent of the copyright
      * holder.
      *
      ****************************************************************
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           C01 IS TOP-OF-FORM.
      *
       input-output             section.
       file-control.
           select   CX-Control-File
                    assign       to "CXCTLFIL"
                    organization is relative
                    access mode  is random
                    relative key is WS-Ctl-RRN
                    status       is WS-Ctl-Status.
      *
           select   CX-Monthly-File
                    assign       to "CXMONFIL"
                    organization is sequential
                    status       is WS-Mon-Status.
      *
           select   CX-Holiday-File
                    assign       to "CXHOLFIL"
                    organization is sequential
                    status       is WS-Hol-Status.
      *
           select   Print-File
                    assign       to "CXPRINT"
                    organization is sequential
                    status       is WS-Prt-Status.
      *
       data                     division.
      *================================
      *
       file section.
      *-------------
      *
       fd  CX-Control-File.
           copy     "wscxctl.cob".
      *
       fd  CX-Monthly-File.
           copy     "wscxmon.cob".
      *
       fd  CX-Holiday-File.
           copy     "wscxhol.cob".
      *
       fd  Print-File
           reports are Export-Dashboard.
      *
       working-storage section.
      *-----------------------
      *
       77  prog-name               pic x(13) value "cx040 (2.00)".
      *
       01  WS-File-Status.
           03  WS-Ctl-Status       pic xx.
           03  WS-Mon-Status       pic xx.
           03  WS-Hol-Status       pic xx.
           03  WS-Prt-Status       pic xx.
           03  filler              pic x(02).
       01  WS-Status-Numeric redefines WS-File-Status
                                   pic 9(10).
      *        Folds all four file statuses into one number for
      *        the abend messages in AA005 below, one figure ops
      *        can grep the console log for.
      *
       01  WS-Run-Date.
           03  WS-Run-CCYYMMDD.
               05  WS-Run-Year     pic 9(4).
               05  WS-Run-Month    pic 99.
               05  WS-Run-Day      pic 99.
           03  filler              pic x(04).
       01  WS-Run-Date9 redefines WS-Run-Date.
           03  WS-Run-Date9-Val    pic 9(8).
           03  filler              pic x(04).
      *
       01  WS-Ctl-RRN              pic 9(4)       comp.
       01  WS-Filter-Window.
           03  WS-Filter-Start     pic 9(4)       comp.
           03  WS-Filter-End       pic 9(4)       comp.
           03  filler              pic x(02).
      *
      *    Year/month split of a dashboard entry's date, used to
      *    find the same month a year back for the Daily-avg YoY
      *    lookup in BB024 - R9/R11.
       01  WS-Month-Split.
           03  WS-Ms-Year          pic x(4).
           03  WS-Ms-Sep           pic x.
           03  WS-Ms-Month         pic x(2).
      *
       01  WS-Quarter-Calc.
           03  WS-Qc-Month         pic 9(2)       comp.
           03  WS-Qc-Month-Less-1  pic 9(2)       comp.
           03  WS-Qc-Quotient      pic 9(2)       comp.
           03  WS-Qc-Number        pic 9(1)       comp.
           03  filler              pic x(02).
      *
      *    Scan holders for the Daily-avg YoY key lookup - BB024 and
      *    BB026 - kept separate from the quarter control-break
      *    fields in WS-Qtr-Break below, which are a different
      *    algorithm entirely and must not share working fields.
       01  WS-Yr-Scan-Sub           pic 9(4)       comp.
       01  WS-Yr-Found              pic x          value "N".
      *
      *    Linkage area passed to cx900 - caller-held copy of that
      *    module's own CX900-Linkage layout (U5).
       01  WS-CX900-Params.
           03  WS-C9-Key           pic x(7).
           03  WS-C9-Start-Year    pic 9(4)       comp.
           03  WS-C9-End-Year      pic 9(4)       comp.
           03  WS-C9-Keep-Flag     pic x.
           03  filler              pic x(02).
       01  WS-C9-Key-Parts redefines WS-C9-Key.
      *        Splits the key about to be handed to cx900 into its
      *        year/separator/remainder bytes - used in CC012 to
      *        keep a corrupt key (missing dash, letters in the
      *        month) from reaching that call.
           03  WS-C9k-Year         pic x(4).
           03  WS-C9k-Sep          pic x.
           03  WS-C9k-Rest         pic x(2).
      *
      *    Linkage area passed to cx910 - caller-held copy of that
      *    module's own CX910-Linkage layout (U6 step 1, R9).
       01  WS-CX910-Params.
           03  WS-C91-Year-Month   pic x(7).
           03  WS-C91-Holiday-Table.
               05  WS-C91-Hol-Date occurs 50
                                   pic x(10).
           03  WS-C91-Holiday-Count
                                   pic 9(3)       comp.
           03  WS-C91-Business-Days
                                   pic 9(2)       comp.
      *
      *    Holiday table, loaded once at start of run and passed
      *    down to cx910 on every call - R9.
       01  WS-Hol-Count             pic 9(3)       comp.
       01  WS-Holiday-Table.
           03  Whl-Entry            occurs 1 to 50 times
                                     depending on WS-Hol-Count.
               05  Whl-Date         pic x(10).
      *
      *    Dashboard working table - one entry per month of the
      *    full (pre-filter) monthly series, enriched in place by
      *    BB020 and BB030 before CC010 filters and prints it - U6.
       01  WS-Dsh-Count              pic 9(4)      comp.
       01  WS-Dsh-Sub                pic 9(4)      comp.
       01  WS-Dsh-Table.
           03  Dge-Entry             occurs 1 to 600 times
                                      depending on WS-Dsh-Count.
               05  Dge-Date          pic x(07).
               05  Dge-Amount        pic s9(13)v99  comp-3.
               05  Dge-MoM           pic s9(05)v99  comp-3.
               05  Dge-MoM-Flag      pic x.
               05  Dge-YoY           pic s9(05)v99  comp-3.
               05  Dge-YoY-Flag      pic x.
               05  Dge-Busdays       pic 9(02)      comp.
               05  Dge-Daily-Avg     pic s9(13)     comp-3.
               05  Dge-DAvg-MoM      pic s9(05)     comp-3.
               05  Dge-DAvg-MoM-Flag pic x.
               05  Dge-DAvg-YoY      pic s9(05)     comp-3.
               05  Dge-DAvg-YoY-Flag pic x.
               05  Dge-Qtr-Sum       pic s9(13)     comp-3.
               05  Dge-Qtr-Sum-Flag  pic x.
               05  Dge-Qtr-Avg       pic s9(13)     comp-3.
               05  Dge-Qtr-Avg-Flag  pic x.
               05  Dge-Qtr-QoQ       pic s9(05)     comp-3.
               05  Dge-Qtr-QoQ-Flag  pic x.
               05  Dge-Qtr-YoY       pic s9(05)     comp-3.
               05  Dge-Qtr-YoY-Flag  pic x.
               05  filler            pic x(04).
      *
      *    Quarter roll-up table, built by BB030 from the dashboard
      *    table above - holds one entry for every quarter present
      *    in the run, part or whole, in series order, so the
      *    positional QoQ/YoY comparisons of R14 never skip a
      *    position.  Qt2-Terminal-Flag says whether that quarter's
      *    last present month is 3, 6, 9 or 12 - BB042 tests it to
      *    decide whether the quarter is posted onto the dashboard
      *    row at all (R13 - display only, not series membership).
       01  WS-Qtr2-Count             pic 9(3)      comp.
       01  WS-Qtr2-Sub               pic 9(3)      comp.
       01  WS-Qtr2-Row               pic 9(4)      comp.
       01  WS-Qtr2-Table.
           03  Qt2-Entry             occurs 1 to 200 times
                                      depending on WS-Qtr2-Count.
               05  Qt2-Sum           pic s9(13)     comp-3.
               05  Qt2-Avg           pic s9(13)     comp-3.
               05  Qt2-Row-Idx       pic 9(4)       comp.
               05  Qt2-Terminal-Flag pic x.
               05  filler            pic x(02).
      *
      *    Control-break holders used while BB030 walks the
      *    dashboard table building the table above.
       01  WS-Qtr-Break.
           03  WS-Qb-Held            pic x         value "N".
           03  WS-Qb-Key              pic 9(1)     comp.
           03  WS-Qb-Sum               pic s9(13)  comp-3.
           03  WS-Qb-Last-Month        pic 9(2)    comp.
           03  WS-Qb-Last-Idx          pic 9(4)    comp.
           03  filler                  pic x(02).
      *
      *    Shared integer-percentage helper interface - all four
      *    dashboard percentages (DAvg MoM/YoY, Qtr QoQ/YoY) are
      *    rounded to 0 decimal places - R11.
       01  WS-PctI-Work.
           03  WS-PctI-Current       pic s9(13)     comp-3.
           03  WS-PctI-Base          pic s9(13)     comp-3.
           03  WS-PctI-Result        pic s9(05)     comp-3.
      *
       01  Error-Messages.
           03  CX010               pic x(40)
                    value "CX010 Cannot open control file".
           03  CX011               pic x(40)
                    value "CX011 Cannot open monthly analysis file".
           03  CX012               pic x(40)
                    value "CX012 Cannot open holiday file".
           03  CX013               pic x(40)
                    value "CX013 Cannot open print file".
           03  CX015               pic x(40)
                    value "CX015 Monthly key not CCYY-MM, skipped".
           03  filler              pic x(04).
      *
       report section.
      ****************
      *
       RD  Export-Dashboard
           control      Final
           page limit   999
           heading      1
           first detail 5
           last  detail 998.
      *
       01  Dsh-Report-Head type page heading.
           03  line  1.
               05  col   1      pic x(13)  source Prog-Name.
               05  col  30      pic x(20)  source Ctl-Source-Name.
               05  col  90      pic 9(8)   source Ctl-Run-Date.
           03  line  3.
               05  col   1      value "Date".
               05  col  12      value "Export(USD)".
               05  col  28      value "MoM%".
               05  col  36      value "YoY%".
               05  col  44      value "BusDays".
               05  col  54      value "DailyAvg".
               05  col  66      value "DAvgMoM%".
               05  col  78      value "DAvgYoY%".
               05  col  90      value "QtrSum".
               05  col 102      value "QtrAvg".
               05  col 112      value "QoQ%".
               05  col 120      value "QtrYoY%".
      *
       01  Dsh-Detail-Line type detail.
           03  line + 1.
               05  col   1   pic x(07)     source Dge-Date (WS-Dsh-Sub).
               05  col  12   pic -(13)9    source Dge-Amount (WS-Dsh-Sub).
               05  col  28   pic -(3)9.99  source Dge-MoM (WS-Dsh-Sub)
                              present when
                                 Dge-MoM-Flag (WS-Dsh-Sub) = "Y".
               05  col  36   pic -(3)9.99  source Dge-YoY (WS-Dsh-Sub)
                              present when
                                 Dge-YoY-Flag (WS-Dsh-Sub) = "Y".
               05  col  44   pic z9        source Dge-Busdays (WS-Dsh-Sub).
               05  col  54   pic -(12)9    source
                                 Dge-Daily-Avg (WS-Dsh-Sub).
               05  col  66   pic -(4)9     source Dge-DAvg-MoM (WS-Dsh-Sub)
                              present when
                                 Dge-DAvg-MoM-Flag (WS-Dsh-Sub) = "Y".
               05  col  78   pic -(4)9     source Dge-DAvg-YoY (WS-Dsh-Sub)
                              present when
                                 Dge-DAvg-YoY-Flag (WS-Dsh-Sub) = "Y".
               05  col  90   pic -(12)9    source Dge-Qtr-Sum (WS-Dsh-Sub)
                              present when
                                 Dge-Qtr-Sum-Flag (WS-Dsh-Sub) = "Y".
               05  col 102   pic -(12)9    source Dge-Qtr-Avg (WS-Dsh-Sub)
                              present when
                                 Dge-Qtr-Avg-Flag (WS-Dsh-Sub) = "Y".
               05  col 112   pic -(4)9     source Dge-Qtr-QoQ (WS-Dsh-Sub)
                              present when
                                 Dge-Qtr-QoQ-Flag (WS-Dsh-Sub) = "Y".
               05  col 120   pic -(4)9     source Dge-Qtr-YoY (WS-Dsh-Sub)
                              present when
                                 Dge-Qtr-YoY-Flag (WS-Dsh-Sub) = "Y".
      *
       procedure division.
      *===================
      *
       AA000-Main                  section.
      *************************************
           accept   WS-Run-Date9-Val from date YYYYMMDD.
           display  "CX040 starting, run date " WS-Run-Date9-Val.
           perform  AA005-Open-Files.
           perform  BB010-Load-Monthly.
           perform  BB014-Load-Holidays.
           perform  BB020-Enrich-Daily-Avg.
           perform  BB030-Post-Quarter-Stats.
           perform  CC010-Report-Dashboard.
           perform  AA090-Close-Files.
           goback.
      *
       AA005-Open-Files.
      *******************
           move     zero to WS-Dsh-Count WS-Hol-Count WS-Qtr2-Count.
           open     input CX-Control-File.
           if       WS-Ctl-Status not = "00"
                    display CX010 " status " WS-Ctl-Status
                             " status-numeric " WS-Status-Numeric
                    goback.
           move     1 to WS-Ctl-RRN.
           read     CX-Control-File.
           move     Ctl-Start-Year to WS-Filter-Start.
           move     Ctl-End-Year   to WS-Filter-End.
           close    CX-Control-File.
      *
           open     input CX-Monthly-File.
           if       WS-Mon-Status not = "00"
                    display CX011 " status " WS-Mon-Status
                             " status-numeric " WS-Status-Numeric
                    goback.
           open     input CX-Holiday-File.
           if       WS-Hol-Status not = "00"
                    display CX012 " status " WS-Hol-Status
                             " status-numeric " WS-Status-Numeric
                    close CX-Monthly-File
                    goback.
           open     output Print-File.
           if       WS-Prt-Status not = "00"
                    display CX013 " status " WS-Prt-Status
                             " status-numeric " WS-Status-Numeric
                    close CX-Monthly-File
                          CX-Holiday-File
                    goback.
      *
       AA090-Close-Files.
      *******************
           close    CX-Monthly-File
                    CX-Holiday-File
                    Print-File.
           display  "CX040 months enriched   = " WS-Dsh-Count.
           display  "CX040 terminal quarters = " WS-Qtr2-Count.
      *
       AA000-Exit.  Exit section.
      *
       BB010-Load-Monthly       section.
      ***********************************
           read     CX-Monthly-File
                    at end move "10" to WS-Mon-Status.
           perform  BB012-Load-One-Row
                    thru BB012-Exit
                    until WS-Mon-Status = "10".
      *
       BB012-Load-One-Row.
      *******************************
           add      1 to WS-Dsh-Count.
           move     Mon-Date     to Dge-Date     (WS-Dsh-Count).
           move     Mon-Amount   to Dge-Amount   (WS-Dsh-Count).
           move     Mon-MoM      to Dge-MoM      (WS-Dsh-Count).
           move     Mon-MoM-Flag to Dge-MoM-Flag (WS-Dsh-Count).
           move     Mon-YoY      to Dge-YoY      (WS-Dsh-Count).
           move     Mon-YoY-Flag to Dge-YoY-Flag (WS-Dsh-Count).
           move     "N" to Dge-DAvg-MoM-Flag (WS-Dsh-Count)
                            Dge-DAvg-YoY-Flag (WS-Dsh-Count)
                            Dge-Qtr-Sum-Flag  (WS-Dsh-Count)
                            Dge-Qtr-Avg-Flag  (WS-Dsh-Count)
                            Dge-Qtr-QoQ-Flag  (WS-Dsh-Count)
                            Dge-Qtr-YoY-Flag  (WS-Dsh-Count).
           read     CX-Monthly-File
                    at end move "10" to WS-Mon-Status.
      *
       BB012-Exit.
           exit.
      *
       BB014-Load-Holidays.
      *******************************
           read     CX-Holiday-File
                    at end move "10" to WS-Hol-Status.
           perform  BB016-Load-One-Holiday
                    thru BB016-Exit
                    until WS-Hol-Status = "10"
                       or WS-Hol-Count = 50.
      *
       BB016-Load-One-Holiday.
      *******************************
           add      1 to WS-Hol-Count.
           move     Hol-Date to Whl-Date (WS-Hol-Count).
           read     CX-Holiday-File
                    at end move "10" to WS-Hol-Status.
      *
       BB016-Exit.
           exit.
      *
       BB010-Exit.  exit section.
      *
       BB020-Enrich-Daily-Avg      section.
      *************************************
           move     WS-Hol-Count to WS-C91-Holiday-Count.
           move     WS-Holiday-Table to WS-C91-Holiday-Table.
           move     1 to WS-Dsh-Sub.
           perform  BB022-Enrich-One-Row
                    thru BB022-Exit
                    WS-Dsh-Count times.
      *
       BB022-Enrich-One-Row.
      *******************************
           move     Dge-Date (WS-Dsh-Sub) to WS-C91-Year-Month.
           call     "cx910" using WS-CX910-Params.
           move     WS-C91-Business-Days to Dge-Busdays (WS-Dsh-Sub).
           if       Dge-Busdays (WS-Dsh-Sub) = zero
                    move zero to Dge-Daily-Avg (WS-Dsh-Sub)
           else
                    compute Dge-Daily-Avg (WS-Dsh-Sub) rounded =
                            Dge-Amount (WS-Dsh-Sub)
                                / Dge-Busdays (WS-Dsh-Sub)
                    on size error
                            move zero to Dge-Daily-Avg (WS-Dsh-Sub).
      *
           if       WS-Dsh-Sub > 1
                    and Dge-Daily-Avg (WS-Dsh-Sub - 1) not = zero
                    move Dge-Daily-Avg (WS-Dsh-Sub)     to WS-PctI-Current
                    move Dge-Daily-Avg (WS-Dsh-Sub - 1) to WS-PctI-Base
                    perform AA100-Calc-Percent-Int
                    move WS-PctI-Result to Dge-DAvg-MoM (WS-Dsh-Sub)
                    move "Y" to Dge-DAvg-MoM-Flag (WS-Dsh-Sub).
      *
           perform  BB024-Find-Prior-Year.
      *
           add      1 to WS-Dsh-Sub.
      *
       BB022-Exit.
           exit.
      *
       BB024-Find-Prior-Year.
      *******************************
      *        Key lookup, one year back on the same month, over
      *        the rows already enriched earlier in this same
      *        forward pass - R9/R11 (Daily-avg YoY).
           move     Dge-Date (WS-Dsh-Sub) to WS-Month-Split.
           subtract 1 from WS-Ms-Year.
           move     "N" to WS-Yr-Found.
           perform  BB026-Scan-For-Year
                    thru BB026-Exit
                    varying WS-Yr-Scan-Sub from 1 by 1
                    until WS-Yr-Scan-Sub > WS-Dsh-Sub
                       or WS-Yr-Found = "Y".
      *
       BB024-Exit.
           exit.
      *
       BB026-Scan-For-Year.
      *******************************
           if       Dge-Date (WS-Yr-Scan-Sub) (1:4) = WS-Ms-Year
                    and Dge-Date (WS-Yr-Scan-Sub) (6:2) = WS-Ms-Month
                    move "Y" to WS-Yr-Found
                    if Dge-Daily-Avg (WS-Yr-Scan-Sub) not = zero
                       move Dge-Daily-Avg (WS-Dsh-Sub)     to
                                WS-PctI-Current
                       move Dge-Daily-Avg (WS-Yr-Scan-Sub) to
                                WS-PctI-Base
                       perform AA100-Calc-Percent-Int
                       move WS-PctI-Result to
                                Dge-DAvg-YoY (WS-Dsh-Sub)
                       move "Y" to Dge-DAvg-YoY-Flag (WS-Dsh-Sub)
                    end-if
           end-if.
      *
       BB026-Exit.
           exit.
      *
       BB020-Exit.  exit section.
      *
       BB030-Post-Quarter-Stats    section.
      *************************************
           move     1 to WS-Dsh-Sub.
           move     "N" to WS-Qb-Held.
           perform  BB032-Break-One-Row
                    thru BB032-Exit
                    WS-Dsh-Count times.
           if       WS-Qb-Held = "Y"
                    perform BB034-Close-Quarter.
           perform  BB040-Post-Positional
                    thru BB040-Exit.
      *
       BB032-Break-One-Row.
      *******************************
           perform  BB036-Derive-Quarter.
           if       WS-Qb-Held = "Y"
                    and WS-Qc-Number not = WS-Qb-Key
                    perform BB034-Close-Quarter
                    move "N" to WS-Qb-Held.
           if       WS-Qb-Held = "N"
                    move "Y" to WS-Qb-Held
                    move WS-Qc-Number to WS-Qb-Key
                    move zero to WS-Qb-Sum.
           add      Dge-Daily-Avg (WS-Dsh-Sub) to WS-Qb-Sum.
           move     WS-Qc-Month to WS-Qb-Last-Month.
           move     WS-Dsh-Sub  to WS-Qb-Last-Idx.
           add      1 to WS-Dsh-Sub.
      *
       BB032-Exit.
           exit.
      *
       BB034-Close-Quarter.
      *******************************
      *    Every quarter closes into the series below, complete or
      *    part - R14's QoQ/YoY positions are only right if none are
      *    missing.  Only Qt2-Terminal-Flag remembers whether this
      *    one is a whole quarter fit to post - R13.
           add      1 to WS-Qtr2-Count.
           move     WS-Qb-Sum to Qt2-Sum (WS-Qtr2-Count).
           compute  Qt2-Avg (WS-Qtr2-Count) rounded =
                    WS-Qb-Sum / 3
           on size error
                    move zero to Qt2-Avg (WS-Qtr2-Count)
           end-compute.
           move     WS-Qb-Last-Idx to Qt2-Row-Idx (WS-Qtr2-Count).
           if       WS-Qb-Last-Month = 3
                  or WS-Qb-Last-Month = 6
                  or WS-Qb-Last-Month = 9
                  or WS-Qb-Last-Month = 12
                    move "Y" to Qt2-Terminal-Flag (WS-Qtr2-Count)
           else
                    move "N" to Qt2-Terminal-Flag (WS-Qtr2-Count).
      *
       BB036-Derive-Quarter.
      *******************************
           move     Dge-Date (WS-Dsh-Sub) (6:2) to WS-Qc-Month.
           subtract 1 from WS-Qc-Month giving WS-Qc-Month-Less-1.
           divide   WS-Qc-Month-Less-1 by 3 giving WS-Qc-Quotient.
           add      1 to WS-Qc-Quotient giving WS-Qc-Number.
      *
       BB040-Post-Positional.
      *******************************
           perform  BB042-Post-One-Quarter
                    thru BB042-Exit
                    varying WS-Qtr2-Sub from 1 by 1
                    until WS-Qtr2-Sub > WS-Qtr2-Count.
      *
       BB040-Exit.
           exit.
      *
       BB042-Post-One-Quarter.
      *******************************
      *    QoQ and YoY run positionally over the full series -
      *    WS-Qtr2-Sub - 1 and WS-Qtr2-Sub - 4 - whether or not a
      *    part quarter sits at either position, so the comparison
      *    is never off by one because a part quarter went missing
      *    from the table.  Only the moves that post onto the
      *    dashboard row are gated on Qt2-Terminal-Flag - R13 is
      *    display only, not series membership.
           move     Qt2-Row-Idx (WS-Qtr2-Sub) to WS-Qtr2-Row.
           if       Qt2-Terminal-Flag (WS-Qtr2-Sub) = "Y"
                    move Qt2-Sum (WS-Qtr2-Sub)
                         to Dge-Qtr-Sum (WS-Qtr2-Row)
                    move "Y" to Dge-Qtr-Sum-Flag (WS-Qtr2-Row)
                    move Qt2-Avg (WS-Qtr2-Sub)
                         to Dge-Qtr-Avg (WS-Qtr2-Row)
                    move "Y" to Dge-Qtr-Avg-Flag (WS-Qtr2-Row)
           end-if.
      *
           if       WS-Qtr2-Sub > 1
                    and Qt2-Avg (WS-Qtr2-Sub - 1) not = zero
                    move Qt2-Avg (WS-Qtr2-Sub)     to WS-PctI-Current
                    move Qt2-Avg (WS-Qtr2-Sub - 1) to WS-PctI-Base
                    perform AA100-Calc-Percent-Int
                    if   Qt2-Terminal-Flag (WS-Qtr2-Sub) = "Y"
                         move WS-PctI-Result
                              to Dge-Qtr-QoQ (WS-Qtr2-Row)
                         move "Y" to Dge-Qtr-QoQ-Flag (WS-Qtr2-Row)
                    end-if
           end-if.
      *
           if       WS-Qtr2-Sub > 4
                    and Qt2-Avg (WS-Qtr2-Sub - 4) not = zero
                    move Qt2-Avg (WS-Qtr2-Sub)     to WS-PctI-Current
                    move Qt2-Avg (WS-Qtr2-Sub - 4) to WS-PctI-Base
                    perform AA100-Calc-Percent-Int
                    if   Qt2-Terminal-Flag (WS-Qtr2-Sub) = "Y"
                         move WS-PctI-Result
                              to Dge-Qtr-YoY (WS-Qtr2-Row)
                         move "Y" to Dge-Qtr-YoY-Flag (WS-Qtr2-Row)
                    end-if
           end-if.
      *
       BB042-Exit.
           exit.
      *
       BB030-Exit.  exit section.
      *
       AA100-Calc-Percent-Int      section.
      *************************************
      *    Shared integer-percentage helper - see WS-PctI-Work above.
           compute  WS-PctI-Result rounded =
                    (WS-PctI-Current - WS-PctI-Base)
                        / WS-PctI-Base * 100
                    on size error move zero to WS-PctI-Result.
      *
       AA100-Exit.  exit section.
      *
       CC010-Report-Dashboard      section.
      *************************************
           initiate Export-Dashboard.
           move     1 to WS-Dsh-Sub.
           perform  CC012-Report-One-Row
                    thru CC012-Exit
                    WS-Dsh-Count times.
           terminate
                    Export-Dashboard.
      *
       CC012-Report-One-Row.
      *******************************
           move     Dge-Date (WS-Dsh-Sub) to WS-C9-Key.
           if       WS-C9k-Sep not = "-" or WS-C9k-Rest not numeric
                    display CX015 " key " WS-C9-Key
                    go to CC012-Exit.
           move     WS-Filter-Start to WS-C9-Start-Year.
           move     WS-Filter-End   to WS-C9-End-Year.
           call     "cx900" using WS-CX900-Params.
           if       WS-C9-Keep-Flag = "Y"
                    generate Dsh-Detail-Line.
      *
       CC012-Exit.
           add      1 to WS-Dsh-Sub.
      *
       CC010-Exit.  exit section.
