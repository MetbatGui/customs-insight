      ****************************************************************
      *                                                              *
      *     Monthly Analysis & Quarterly Roll-Up  -  Customs Export  *
      *                    Insight Batch                             *
      *                                                              *
      ****************************************************************
      *
       identification          division.
      *================================
      *
      **
             program-id.       cx020.
      **
      *    Author.             D R Halloway, 10/02/1985.
      *                        For Continental Trade Data Services.
      *    Installation.       Continental Trade Data Services.
      *    Date-Written.       10/02/1985.
      *    Date-Compiled.
      *    Security.           Copyright (C) 1985-2026 & later,
      *                        Continental Trade Data Services Ltd.
      *                        Internal use only - not for resale.
      **
      *    Remarks.            Reads the sorted monthly work file built
      *                        by cx010 and builds the monthly analysis
      *                        file (MoM/YoY, U3) and the quarterly
      *                        analysis file (QoQ/YoY, U4).
      **
      *    Version.            See Prog-Name in WS.
      **
      *    Called Modules.     None.
      *    Files Used.         CX-Monthly-Work-File (in), CX-Monthly-
      *                        File (out), CX-Quarterly-File (out).
      *    Error Messages.     CX003, CX004, CX005, CX017.
      **
      * Changes:
      * 10/02/85 drh - Created - first cut, monthly history build.
      * 04/07/89 drh - 1.01   Quarterly roll-up added, previously a
      *                       separate overnight step.
      * 21/03/96 drh - 1.02   Monthly table widened from 300 to 600
      *                       entries - longer export histories now
      *                       being kept.
      * 03/01/99 drh - 1.03   Y2K - year fields carried as full 4
      *                       digits throughout both tables.
      * 16/04/24 drh          Copyright notice updated, superseding
      *                       all previous notices.
      * 18/01/26 drh - 2.00   Rewritten from the old payroll history
      *                       build step for the Customs Export
      *                       Insight batch.  Ticket CX-120.
      * 25/01/26 jsk -    .01 YoY lookup now skips a comparison base
      *                       of zero, was showing a false 0% change.
      * 09/08/26 drh -    .02 Dropped the UPSI-0 diagnostic switch and
      *                       CLASS CX-NUMERIC-CLASS - neither carried
      *                       its weight here, the switch traced
      *                       nothing a plain start-of-run banner
      *                       didn't already cover and the class was
      *                       never tested.  Banner now unconditional.
      *                       Ticket CX-132.
      * 09/08/26 drh -    .03 BB012 now checks the work-file date key
      *                       is CCYY-MM before it goes in the table
      *                       (CX017) and skips to the next read on a
      *                       GO TO rather than an IF - a corrupt key
      *                       must not be allowed to throw off the
      *                       table subscripts downstream.  Ticket
      *                       CX-133.
      **
      ****************************************************************
      *
      * Copyright Notice.
      * ****************
      * This program is part of the Customs Export Insight batch and
      * is Copyright (c) Continental Trade Data Services Ltd, 1984 -
      * 2026 and later.  For internal use only; not to be resold or
      * redistributed without the written consent of the copyright
      * holder.
      *
      ****************************************************************
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           C01 IS TOP-OF-FORM.
      *
       input-output             section.
       file-control.
           select   CX-Monthly-Work-File
                    assign       to "CXMONWRK"
                    organization is sequential
                    status       is WS-Mwk-Status.
      *
           select   CX-Monthly-File
                    assign       to "CXMONFIL"
                    organization is sequential
                    status       is WS-Mon-Status.
      *
           select   CX-Quarterly-File
                    assign       to "CXQTRFIL"
                    organization is sequential
                    status       is WS-Qtr-Status.
      *
       data                     division.
      *================================
      *
       file section.
      *-------------
      *
       fd  CX-Monthly-Work-File.
           copy     "wscxwk2.cob".
      *
       fd  CX-Monthly-File.
           copy     "wscxmon.cob".
      *
       fd  CX-Quarterly-File.
           copy     "wscxqtr.cob".
      *
       working-storage section.
      *-----------------------
      *
       77  prog-name               pic x(13) value "cx020 (2.00)".
      *
       01  WS-File-Status.
           03  WS-Mwk-Status       pic xx.
           03  WS-Mon-Status       pic xx.
           03  WS-Qtr-Status       pic xx.
           03  filler              pic x(04).
       01  WS-Status-Numeric redefines WS-File-Status
                                   pic 9(10).
      *        Folds all three file statuses into one number for
      *        the abend messages in AA005 below, one figure ops
      *        can grep the console log for.
      *
       01  WS-Run-Date.
           03  WS-Run-CCYYMMDD.
               05  WS-Run-Year     pic 9(4).
               05  WS-Run-Month    pic 99.
               05  WS-Run-Day      pic 99.
           03  filler              pic x(04).
       01  WS-Run-Date9 redefines WS-Run-Date.
           03  WS-Run-Date9-Val    pic 9(8).
           03  filler              pic x(04).
      *
       01  WS-Counters.
           03  WS-Recs-In          pic 9(5)       comp.
           03  WS-Mon-Count        pic 9(3)       comp.
           03  WS-Qtr-Count        pic 9(3)       comp.
           03  WS-Recs-Mon-Out     pic 9(5)       comp.
           03  WS-Recs-Qtr-Out     pic 9(5)       comp.
           03  filler              pic x(02).
      *
      *    Monthly history table - built from the sorted work file,
      *    one entry per month present in the extract (U3).
       01  WS-Mon-Table.
           03  Wmt-Entry           occurs 1 to 600 times
                                    depending on WS-Mon-Count
                                    ascending key is Wmt-Date
                                    indexed by Wmt-Idx.
               05  Wmt-Date        pic x(07).
               05  Wmt-Amount      pic s9(13)v99  comp-3.
               05  filler          pic x(02).
      *
      *    Quarterly history table - rolled up from WS-Mon-Table by
      *    control break on quarter key (U4).
       01  WS-Qtr-Table.
           03  Wqt-Entry           occurs 1 to 200 times
                                    depending on WS-Qtr-Count
                                    ascending key is Wqt-Quarter
                                    indexed by Wqt-Idx.
               05  Wqt-Quarter     pic x(06).
               05  Wqt-Amount      pic s9(13)v99  comp-3.
               05  filler          pic x(03).
      *
       01  WS-Loop-Data.
           03  WS-Mon-Sub          pic 9(3)       comp.
           03  WS-Qtr-Sub          pic 9(3)       comp.
           03  WS-Pct-Base         pic s9(13)v99  comp-3.
           03  WS-Pct-Current      pic s9(13)v99  comp-3.
           03  WS-Pct-Result       pic s9(05)v99  comp-3.
           03  filler              pic x(02).
      *
      *    MoM/QoQ comparison-base date key, built positionally - R6.
       01  WS-Mon-Key-Work.
      *        No filler here - this group must stay exactly 7 bytes
      *        to SEARCH ALL against Wmt-Date (CCYY-MM) - R7.
           03  WS-Mk-Year          pic 9(4).
           03  WS-Mk-Dash          pic x          value "-".
           03  WS-Mk-Month         pic 99.
       01  WS-Mon-Key-Work-X redefines WS-Mon-Key-Work
                                   pic x(07).
      *
       01  WS-Qtr-Key-Work.
      *        No filler here either - this group must stay exactly
      *        6 bytes to SEARCH ALL against Wqt-Quarter - R7/R8.
           03  WS-Qk-Year          pic 9(4).
           03  WS-Qk-Lit           pic x          value "Q".
           03  WS-Qk-Num           pic 9.
       01  WS-Qtr-Key-Work-X redefines WS-Qtr-Key-Work
                                   pic x(06).
      *
      *    Quarter number derivation - month 1-3/4-6/7-9/10-12 maps
      *    to Q1/Q2/Q3/Q4 - R8.  Arithmetic only, no FUNCTIONs.
       01  WS-Quarter-Calc.
           03  WS-Qc-Month         pic 9(2)       comp.
           03  WS-Qc-Month-Less-1  pic s9(3)      comp.
           03  WS-Qc-Quotient      pic s9(3)      comp.
           03  filler              pic x(02).
      *
       01  Error-Messages.
           03  CX003               pic x(40)
                    value "CX003 Cannot open monthly work file".
           03  CX004               pic x(40)
                    value "CX004 Cannot open monthly analysis file".
           03  CX005               pic x(40)
                    value "CX005 Cannot open quarterly analysis file".
           03  CX017               pic x(40)
                    value "CX017 Work-file key not CCYY-MM, skipped".
           03  filler              pic x(04).
      *
      *    Work-file date key, split out for the CCYY-MM sanity check
      *    in BB012 below - the table subscript must not be advanced
      *    on a corrupt key - R6/R7.
       01  WS-Load-Key-Work        pic x(07).
       01  WS-Load-Key-Parts redefines WS-Load-Key-Work.
           03  WS-Lk-Year          pic x(4).
           03  WS-Lk-Sep           pic x.
           03  WS-Lk-Rest          pic x(2).
      *
       procedure division.
      *===================
      *
       AA000-Main.
      *******************
           perform  AA005-Open-Files.
           perform  BB010-Load-Monthly-Table
                    thru BB010-Exit.
           perform  BB020-Compute-Monthly
                    thru BB020-Exit
                    varying WS-Mon-Sub from 1 by 1
                    until WS-Mon-Sub > WS-Mon-Count.
           perform  BB030-Build-Quarterly-Table
                    thru BB030-Exit
                    varying WS-Mon-Sub from 1 by 1
                    until WS-Mon-Sub > WS-Mon-Count.
           perform  BB040-Compute-Quarterly
                    thru BB040-Exit
                    varying WS-Qtr-Sub from 1 by 1
                    until WS-Qtr-Sub > WS-Qtr-Count.
           perform  AA090-Close-Files.
           goback.
      *
       AA005-Open-Files.
      *******************
           accept   WS-Run-Date9-Val from date YYYYMMDD.
           display  "CX020 starting, run date " WS-Run-Date9-Val.
           move     zero to WS-Recs-In WS-Mon-Count WS-Qtr-Count
                             WS-Recs-Mon-Out WS-Recs-Qtr-Out.
           open     input CX-Monthly-Work-File.
           if       WS-Mwk-Status not = "00"
                    display CX003 " status " WS-Mwk-Status
                             " status-numeric " WS-Status-Numeric
                    goback.
           open     output CX-Monthly-File.
           if       WS-Mon-Status not = "00"
                    display CX004 " status " WS-Mon-Status
                             " status-numeric " WS-Status-Numeric
                    close CX-Monthly-Work-File
                    goback.
           open     output CX-Quarterly-File.
           if       WS-Qtr-Status not = "00"
                    display CX005 " status " WS-Qtr-Status
                             " status-numeric " WS-Status-Numeric
                    close CX-Monthly-Work-File
                          CX-Monthly-File
                    goback.
      *
       BB010-Load-Monthly-Table.
      *******************************
      *        The work file arrives sorted ascending on date (cx010
      *        already summed duplicates), so the table is built in
      *        order with no further sorting needed here.
           read     CX-Monthly-Work-File
                    at end move "10" to WS-Mwk-Status.
           perform  BB012-Load-One-Row
                    thru BB012-Exit
                    until WS-Mwk-Status = "10".
      *
       BB010-Exit.
           exit.
      *
       BB012-Load-One-Row.
      *******************************
           move     Mwk-Date to WS-Load-Key-Work.
           if       WS-Lk-Sep not = "-" or WS-Lk-Rest not numeric
                    display CX017 " key " Mwk-Date
                    go to BB012-Exit.
           add      1 to WS-Recs-In.
           add      1 to WS-Mon-Count.
           move     Mwk-Date   to Wmt-Date (WS-Mon-Count).
           move     Mwk-Amount to Wmt-Amount (WS-Mon-Count).
      *
       BB012-Exit.
           read     CX-Monthly-Work-File
                    at end move "10" to WS-Mwk-Status.
      *
       BB020-Compute-Monthly.
      *******************************
      *        MoM - positional, vs the immediately preceding table
      *        entry - R6.  YoY - exact calendar key lookup - R7.
           move     Wmt-Date   (WS-Mon-Sub) to Mon-Date.
           move     Wmt-Amount (WS-Mon-Sub) to Mon-Amount.
      *
           move     Wmt-Amount (WS-Mon-Sub) to WS-Pct-Current.
           move     "N" to Mon-MoM-Flag.
           move     zero to Mon-MoM.
           if       WS-Mon-Sub > 1
                    move Wmt-Amount (WS-Mon-Sub - 1) to WS-Pct-Base
                    if    WS-Pct-Base not = zero
                          perform AA100-Calc-Percent
                          move WS-Pct-Result  to Mon-MoM
                          move "Y"            to Mon-MoM-Flag
                    end-if
           end-if.
      *
           move     Wmt-Date (WS-Mon-Sub) (1:4) to WS-Mk-Year.
           subtract 1 from WS-Mk-Year.
           move     Wmt-Date (WS-Mon-Sub) (6:2) to WS-Mk-Month.
           move     "N" to Mon-YoY-Flag.
           move     zero to Mon-YoY.
           set      Wmt-Idx to 1.
           search   all Wmt-Entry
                    when Wmt-Date (Wmt-Idx) = WS-Mon-Key-Work-X
                         move Wmt-Amount (Wmt-Idx) to WS-Pct-Base
                         if    WS-Pct-Base not = zero
                               perform AA100-Calc-Percent
                               move WS-Pct-Result to Mon-YoY
                               move "Y"           to Mon-YoY-Flag
                         end-if.
      *
           write    CX-Monthly-Record.
           add      1 to WS-Recs-Mon-Out.
      *
       BB020-Exit.
           exit.
      *
       BB030-Build-Quarterly-Table.
      *******************************
      *        Control break on quarter key - monthly table is in
      *        date order so quarters appear in order too - R8.
           move     Wmt-Date (WS-Mon-Sub) (1:4) to WS-Qk-Year.
           move     Wmt-Date (WS-Mon-Sub) (6:2) to WS-Qc-Month.
           subtract 1 from WS-Qc-Month giving WS-Qc-Month-Less-1.
           divide   WS-Qc-Month-Less-1 by 3 giving WS-Qc-Quotient.
           add      1 to WS-Qc-Quotient giving WS-Qk-Num.
      *
           if       WS-Qtr-Count = zero or
                    WS-Qtr-Key-Work-X not = Wqt-Quarter (WS-Qtr-Count)
                    add  1 to WS-Qtr-Count
                    move WS-Qtr-Key-Work-X to Wqt-Quarter (WS-Qtr-Count)
                    move Wmt-Amount (WS-Mon-Sub)
                                           to Wqt-Amount (WS-Qtr-Count)
           else
                    add  Wmt-Amount (WS-Mon-Sub)
                                        to Wqt-Amount (WS-Qtr-Count)
           end-if.
      *
       BB030-Exit.
           exit.
      *
       BB040-Compute-Quarterly.
      *******************************
      *        QoQ - positional, vs the immediately preceding table
      *        entry - R6.  YoY - exact calendar key lookup - R7.
           move     Wqt-Quarter (WS-Qtr-Sub) to Qtr-Quarter.
           move     Wqt-Amount  (WS-Qtr-Sub) to Qtr-Amount.
      *
           move     Wqt-Amount (WS-Qtr-Sub) to WS-Pct-Current.
           move     "N" to Qtr-QoQ-Flag.
           move     zero to Qtr-QoQ.
           if       WS-Qtr-Sub > 1
                    move Wqt-Amount (WS-Qtr-Sub - 1) to WS-Pct-Base
                    if    WS-Pct-Base not = zero
                          perform AA100-Calc-Percent
                          move WS-Pct-Result  to Qtr-QoQ
                          move "Y"            to Qtr-QoQ-Flag
                    end-if
           end-if.
      *
           move     Wqt-Quarter (WS-Qtr-Sub) (1:4) to WS-Qk-Year.
           subtract 1 from WS-Qk-Year.
           move     Wqt-Quarter (WS-Qtr-Sub) (5:1) to WS-Qk-Lit.
           move     Wqt-Quarter (WS-Qtr-Sub) (6:1) to WS-Qk-Num.
           move     "N" to Qtr-YoY-Flag.
           move     zero to Qtr-YoY.
           set      Wqt-Idx to 1.
           search   all Wqt-Entry
                    when Wqt-Quarter (Wqt-Idx) = WS-Qtr-Key-Work-X
                         move Wqt-Amount (Wqt-Idx) to WS-Pct-Base
                         if    WS-Pct-Base not = zero
                               perform AA100-Calc-Percent
                               move WS-Pct-Result to Qtr-YoY
                               move "Y"           to Qtr-YoY-Flag
                         end-if.
      *
           write    CX-Quarterly-Record.
           add      1 to WS-Recs-Qtr-Out.
      *
       BB040-Exit.
           exit.
      *
       AA090-Close-Files.
      *******************
           close    CX-Monthly-Work-File
                    CX-Monthly-File
                    CX-Quarterly-File.
           display  "CX020 recs in    = " WS-Recs-In.
           display  "CX020 months out = " WS-Recs-Mon-Out.
           display  "CX020 quarters   = " WS-Recs-Qtr-Out.
      *
       AA100-Calc-Percent.
      *******************************
      *        pct(cur,prev) = (cur - prev) / prev * 100, rounded to
      *        2 decimal places - R1.  Round-half-up, a noted
      *        substitution for the source's round-half-to-even.
           compute  WS-Pct-Result rounded =
                    (WS-Pct-Current - WS-Pct-Base)
                        / WS-Pct-Base * 100
                    on size error move zero to WS-Pct-Result.
      *
       AA100-Exit.
           exit.
