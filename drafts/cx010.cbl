      ****************************************************************
      *                                                              *
      *        Customs Export  -  Start Of Run, Parse & Aggregate    *
      *                                                              *
      ****************************************************************
      *
       identification          division.
      *================================
      *
      **
             program-id.       cx010.
      **
      *    Author.             D R Halloway, 03/01/1985.
      *                        For Continental Trade Data Services.
      *    Installation.       Continental Trade Data Services.
      *    Date-Written.       03/01/1985.
      *    Date-Compiled.
      *    Security.           Copyright (C) 1985-2026 & later,
      *                        Continental Trade Data Services Ltd.
      *                        Internal use only - not for resale.
      **
      *    Remarks.            Step 1 of the Customs Export Insight
      *                        batch.  Reads the merged raw extract
      *                        (CX-Extract-File), recognises the
      *                        alternating year/month period markers
      *                        (U1), emits one unsummed row per
      *                        recognised month (U2), sorts them into
      *                        date order and summarises same-date
      *                        rows into CX-Monthly-Work-File for
      *                        cx020 to pick up.
      **
      *    Version.            See Prog-Name in WS.
      **
      *    Called Modules.     None.
      *    Files Used.         CX-Extract-File (in), CX-Work1 (SD
      *                        sort work), CX-Monthly-Work-File (out).
      *    Error Messages.     CX001, CX002.
      **
      * Changes:
      * 03/01/85 drh - Created - first cut for the export batch.
      * 14/08/89 drh - 1.01   CX-Work1-Amount widened, overseas
      *                       amounts were truncating on the big
      *                       container runs.
      * 22/05/94 drh - 1.02   Month marker now accepts 1 or 2 digit
      *                       forms (was 2 only) - feed changed.
      * 03/01/99 drh - 1.03   Y2K - CX-Current-Year now carried as a
      *                       full 4-digit field throughout, the old
      *                       2-digit year-marker path removed.
      * 16/04/24 drh          Copyright notice updated, superseding
      *                       all previous notices.
      * 11/01/26 drh - 2.00   Rewritten from the old sales despatch
      *                       batch for the Customs Export Insight
      *                       system.  Ticket CX-101.
      * 18/01/26 jsk -    .01 Non-numeric Xtr-Amount now forced to
      *                       zero rather than abending the SORT -
      *                       R5.
      * 09/08/26 drh -    .02 Dropped the UPSI-0 diagnostic switch -
      *                       it traced nothing a plain start-of-run
      *                       banner didn't already cover, and CLASS
      *                       CX-NUMERIC-CLASS was declared but never
      *                       tested.  Banner now unconditional;
      *                       AA020's period-digit checks use the
      *                       class instead of IS NUMERIC.  Ticket
      *                       CX-132.
      **
      ****************************************************************
      *
      * Copyright Notice.
      * ****************
      * This program is part of the Customs Export Insight batch and
      * is Copyright (c) Continental Trade Data Services Ltd, 1985 -
      * 2026 and later.  For internal use only; not to be resold or
      * redistributed without the written consent of the copyright
      * holder.
      *
      ****************************************************************
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           C01 IS TOP-OF-FORM
           CLASS CX-NUMERIC-CLASS IS "0" THRU "9".
      *
       input-output             section.
       file-control.
           select   CX-Extract-File
                    assign       to "CXEXTRCT"
                    organization is sequential
                    status       is WS-Xtr-Status.
      *
           select   CX-Work1
                    assign       to "CXWORK1".
      *
           select   CX-Monthly-Work-File
                    assign       to "CXMONWRK"
                    organization is sequential
                    status       is WS-Mwk-Status.
      *
       data                     division.
      *================================
      *
       file                     section.
      *
       fd  CX-Extract-File.
       copy "wscxxtr.cob".
      *
       sd  CX-Work1.
       copy "wscxwk1.cob".
      *
       fd  CX-Monthly-Work-File.
       copy "wscxwk2.cob".
      *
       working-storage section.
      *-----------------------
      *
       77  prog-name               pic x(13) value "cx010 (2.00)".
      *
       01  WS-File-Status.
           03  WS-Xtr-Status       pic xx.
           03  WS-Mwk-Status       pic xx.
           03  filler              pic x(04).
       01  WS-Status-Numeric redefines WS-File-Status
                                   pic 9(8).
      *        Folds both file statuses into one number for the
      *        abend messages in AA005 below, so the console log
      *        carries one figure ops can grep for.
      *
       77  WS-Return-Status        pic xx         value spaces.
      *
       01  WS-Run-Date.
           03  WS-Run-CCYYMMDD.
               05  WS-Run-Year     pic 9(4).
               05  WS-Run-Month    pic 99.
               05  WS-Run-Day      pic 99.
           03  filler              pic x(06).
       01  WS-Run-Date9 redefines WS-Run-Date.
           03  WS-Run-Date9-Val    pic 9(8).
           03  filler              pic x(06).
      *
       01  WS-Counters.
           03  WS-Recs-In          pic 9(7)       comp.
           03  WS-Recs-Out         pic 9(7)       comp.
           03  WS-Recs-Summed      pic 9(7)       comp.
           03  WS-Year-Count       pic 9(5)       comp.
           03  WS-Month-Count      pic 9(5)       comp.
           03  filler              pic x(01).
      *
       01  WS-Period-Work.
           03  WS-Per-Idx          pic 99         comp.
           03  WS-Per-Length       pic 99         comp.
           03  WS-Per-Dig-Len      pic 99         comp.
           03  WS-Per-Suffix       pic x.
           03  filler              pic x(02).
      *
       01  WS-Parse-Data.
           03  CX-Current-Year     pic 9(4).
           03  CX-Year-Set         pic x          value "N".
           03  WS-Month-2          pic 99.
           03  filler              pic x(02).
      *
       01  WS-Month-Build.
      *        No filler here - this group must stay exactly 7 bytes
      *        to alias onto Wk1-Date/Mwk-Date (CCYY-MM) - R4.
           03  WS-Mb-Year          pic 9(4).
           03  WS-Mb-Dash          pic x          value "-".
           03  WS-Mb-Month         pic 99.
       01  WS-Month-Build-X redefines WS-Month-Build
                                   pic x(07).
      *
       01  WS-Break-Data.
           03  WS-Prior-Date       pic x(07)      value spaces.
           03  WS-Prior-Amount     pic s9(13)v99  comp-3 value zero.
           03  WS-First-Time       pic x          value "Y".
           03  filler              pic x(02).
      *
       01  Error-Messages.
           03  CX001               pic x(40)
               value "CX001 Cannot open CX-Extract-File - ".
           03  CX002               pic x(40)
               value "CX002 Cannot open CX-Monthly-Work-File ".
           03  filler              pic x(04).
      *
       procedure division.
      *===================
      *
       AA000-Main.
           perform  AA005-Open-Files.
           perform  AA030-Summarise-Sorted.
           perform  AA090-Close-Files.
           goback.
      *
       AA005-Open-Files.
           accept   WS-Run-Date9-Val from date YYYYMMDD.
           display  "CX010 starting, run date " WS-Run-Date9-Val.
           move     zero to WS-Recs-In
                             WS-Recs-Out
                             WS-Recs-Summed.
           move     "N"  to CX-Year-Set.
           open     input  CX-Extract-File.
           if       WS-Xtr-Status not = "00"
                    display CX001 WS-Xtr-Status
                             " status-numeric " WS-Status-Numeric
                    goback.
      *
       AA010-Read-Extract.
           read     CX-Extract-File
                     at end
                     move "10" to WS-Xtr-Status
                     go to AA010-Exit.
           add      1 to WS-Recs-In.
           perform  AA020-Parse-Period.
      *
       AA010-Exit.
           exit.
      *
       AA020-Parse-Period.
      *****************************************************
      *    U1 PERIOD-PARSE / U2 - find the trimmed length
      *    of Xtr-Period (no intrinsic FUNCTIONs used), then
      *    test the last character for the Y/M suffix code
      *    (R2/R3) - see NON-GOALS for the Y/M substitution
      *    for the source's 년/월 suffix tokens.
      *****************************************************
           move     zero to WS-Per-Length.
           perform  AA022-Scan-One-Char
                    thru AA022-Exit
                    varying WS-Per-Idx from 10 by -1
                    until WS-Per-Idx < 1
                       or WS-Per-Length not = zero.
           if       WS-Per-Length = zero
                    go to AA020-Exit.
      *
           move     Xtr-Period (WS-Per-Length:1) to WS-Per-Suffix.
           compute  WS-Per-Dig-Len = WS-Per-Length - 1.
           if       WS-Per-Dig-Len < 1
                    go to AA020-Exit.
      *
           if       WS-Per-Suffix = "Y" and WS-Per-Dig-Len = 4
                    if       Xtr-Period (1:4) is CX-Numeric-Class
                             move Xtr-Period (1:4) to CX-Current-Year
                             move "Y" to CX-Year-Set
                             add 1 to WS-Year-Count
                    end-if
                    go to AA020-Exit.
      *
           if       WS-Per-Suffix = "M" and WS-Per-Dig-Len < 3
                    and CX-Year-Set = "Y"
                    if       Xtr-Period (1:WS-Per-Dig-Len)
                                      is CX-Numeric-Class
                             perform AA024-Build-Month-Key
                             perform AA026-Release-Work-Row
                    end-if.
      *
       AA020-Exit.
           exit.
      *
       AA022-Scan-One-Char.
           if       Xtr-Period (WS-Per-Idx:1) not = space
                    move WS-Per-Idx to WS-Per-Length.
      *
       AA022-Exit.
           exit.
      *
       AA024-Build-Month-Key.
           if       WS-Per-Dig-Len = 1
                    move zero to WS-Month-2
                    move Xtr-Period (1:1) to WS-Month-2 (2:1)
           else
                    move Xtr-Period (1:2) to WS-Month-2
           end-if.
           if       WS-Month-2 < 1 or WS-Month-2 > 12
                    go to AA024-Exit.
           move     CX-Current-Year to WS-Mb-Year.
           move     WS-Month-2      to WS-Mb-Month.
           add      1 to WS-Month-Count.
      *
       AA024-Exit.
           exit.
      *
       AA026-Release-Work-Row.
           move     WS-Month-Build-X to Wk1-Date.
           if       Xtr-Amount is numeric
                    move Xtr-Amount to Wk1-Amount
           else
                    move zero to Wk1-Amount.
           release  CX-Work1-Record.
           add      1 to WS-Recs-Out.
      *
       AA030-Summarise-Sorted.
      *****************************************************
      *    U2 last step - sort the unsummed rows ascending
      *    by date (R4), then sum equal dates on a control
      *    break (R5) into CX-Monthly-Work-File.
      *****************************************************
           sort     CX-Work1
                    ascending key Wk1-Date
                    input procedure  AA032-Sort-Input
                    output procedure AA034-Sort-Output.
      *
       AA032-Sort-Input.
           perform  AA010-Read-Extract
                    thru AA010-Exit
                    until WS-Xtr-Status = "10".
      *
       AA034-Sort-Output.
           open     output CX-Monthly-Work-File.
           if       WS-Mwk-Status not = "00"
                    display CX002 WS-Mwk-Status
                             " status-numeric " WS-Status-Numeric
                    goback.
      *
           move     "Y" to WS-First-Time.
           perform  AA036-Return-One
                    thru AA036-Exit
                    until WS-Return-Status = "10".
      *
           if       WS-First-Time not = "Y"
                    perform AA038-Write-Break-Row.
           close    CX-Monthly-Work-File.
      *
       AA036-Return-One.
           return   CX-Work1
                    at end
                    move "10" to WS-Return-Status
                    go to AA036-Exit.
      *
           if       WS-First-Time = "Y"
                    move Wk1-Date to WS-Prior-Date
                    move Wk1-Amount to WS-Prior-Amount
                    move "N" to WS-First-Time
                    go to AA036-Exit.
      *
           if       Wk1-Date = WS-Prior-Date
                    add Wk1-Amount to WS-Prior-Amount
                    go to AA036-Exit.
      *
           perform  AA038-Write-Break-Row.
           move     Wk1-Date   to WS-Prior-Date.
           move     Wk1-Amount to WS-Prior-Amount.
      *
       AA036-Exit.
           exit.
      *
       AA038-Write-Break-Row.
           move     WS-Prior-Date   to Mwk-Date.
           move     WS-Prior-Amount to Mwk-Amount.
           write    CX-Monthly-Work-Record.
           add      1 to WS-Recs-Summed.
      *
       AA090-Close-Files.
           close    CX-Extract-File.
           display  "CX010 - Recs In       " WS-Recs-In.
           display  "CX010 - Recs To Sort   " WS-Recs-Out.
           display  "CX010 - Months Summed  " WS-Recs-Summed.
