      ****************************************************************
      *                                                              *
      *       Monthly / Quarterly Export Report  -  Customs Export  *
      *                    Insight Batch                             *
      *                                                              *
      ****************************************************************
      *
       identification          division.
      *================================
      *
      **
             program-id.       cx030.
      **
      *    Author.             D R Halloway, 01/03/1985.
      *                        For Continental Trade Data Services.
      *    Installation.       Continental Trade Data Services.
      *    Date-Written.       01/03/1985.
      *    Date-Compiled.
      *    Security.           Copyright (C) 1985-2026 & later,
      *                        Continental Trade Data Services Ltd.
      *                        Internal use only - not for resale.
      **
      *    Remarks.            Prints the Monthly and Quarterly Export
      *                        Analysis reports (U7), filtered to the
      *                        run's requested year window by CALLing
      *                        cx900 (U5), widened one year back so
      *                        the first displayed year keeps its
      *                        context MoM/YoY figures (R15).
      **
      *    Version.            See Prog-Name in WS.
      **
      *    Called Modules.     cx900 (year-window filter).
      *    Files Used.         CX-Control-File, CX-Monthly-File,
      *                        CX-Quarterly-File (in), Print-File
      *                        (Report Writer, out).
      *    Error Messages.     CX006, CX007, CX008, CX009, CX014.
      **
      * Changes:
      * 01/03/85 drh - Created - first cut, monthly register only.
      * 12/09/88 drh - 1.01   Quarterly section added to the same
      *                       report, was a separate listing.
      * 08/05/93 drh - 1.02   MoM/YoY columns widened, some large
      *                       shipment months were truncating.
      * 03/01/99 drh - 1.03   Y2K - Ctl-Run-Date now a full 8-digit
      *                       CCYYMMDD field on the title line.
      * 16/04/24 drh          Copyright notice updated, superseding
      *                       all previous notices.
      * 27/01/26 drh - 2.00   Rewritten from the old check register
      *                       listing for the Customs Export Insight
      *                       batch.  Ticket CX-121.
      * 02/02/26 jsk -    .01 CX900 now called per record instead of
      *                       once per file - the window test is on
      *                       the record's own key, not the file's.
      * 09/08/26 drh -    .02 Dropped the UPSI-0 diagnostic switch -
      *                       it traced nothing a plain start-of-run
      *                       banner didn't already cover, and the
      *                       month key it dumped (WS-C9-Key-Numeric)
      *                       was unsafe besides, the dash byte in
      *                       CCYY-MM makes it not really numeric.
      *                       Replaced by a genuine month-key check
      *                       (CX014) ahead of the CX900 call.
      *                       Ticket CX-132.
      * 09/08/26 drh -    .03 Procedure division regrouped into named
      *                       sections (AA000-Main, CC010-Report-
      *                       Monthly, CC020-Report-Quarterly), same
      *                       shape as the old check-register listing
      *                       this program was rewritten from.  CC012
      *                       now skips a bad month key by GO TO rather
      *                       than IF/ELSE.  Ticket CX-133.
      **
      ****************************************************************
      *
      * Copyright Notice.
      * ****************
      * This program is part of the Customs Export Insight batch and
      * is Copyright (c) Continental Trade Data Services Ltd, 1984 -
      * 2026 and later.  For internal use only; not to be resold or
      * redistributed without the written consent of the copyright
      * holder.
      *
      ****************************************************************
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           C01 IS TOP-OF-FORM.
      *
       input-output             section.
       file-control.
           select   CX-Control-File
                    assign       to "CXCTLFIL"
                    organization is relative
                    access mode  is random
                    relative key is WS-Ctl-RRN
                    status       is WS-Ctl-Status.
      *
           select   CX-Monthly-File
                    assign       to "CXMONFIL"
                    organization is sequential
                    status       is WS-Mon-Status.
      *
           select   CX-Quarterly-File
                    assign       to "CXQTRFIL"
                    organization is sequential
                    status       is WS-Qtr-Status.
      *
           select   Print-File
                    assign       to "CXPRINT"
                    organization is sequential
                    status       is WS-Prt-Status.
      *
       data                     division.
      *================================
      *
       file section.
      *-------------
      *
       fd  CX-Control-File.
           copy     "wscxctl.cob".
      *
       fd  CX-Monthly-File.
           copy     "wscxmon.cob".
      *
       fd  CX-Quarterly-File.
           copy     "wscxqtr.cob".
      *
       fd  Print-File
           reports are Export-Monthly-Report
                       Export-Quarterly-Report.
      *
       working-storage section.
      *-----------------------
      *
       77  prog-name               pic x(13) value "cx030 (2.00)".
      *
       01  WS-File-Status.
           03  WS-Ctl-Status       pic xx.
           03  WS-Mon-Status       pic xx.
           03  WS-Qtr-Status       pic xx.
           03  WS-Prt-Status       pic xx.
           03  filler              pic x(02).
       01  WS-Status-Numeric redefines WS-File-Status
                                   pic 9(10).
      *        Folds all four file statuses into one number for
      *        the abend messages in AA005 below, one figure ops
      *        can grep the console log for.
      *
       01  WS-Run-Date.
           03  WS-Run-CCYYMMDD.
               05  WS-Run-Year     pic 9(4).
               05  WS-Run-Month    pic 99.
               05  WS-Run-Day      pic 99.
           03  filler              pic x(04).
       01  WS-Run-Date9 redefines WS-Run-Date.
           03  WS-Run-Date9-Val    pic 9(8).
           03  filler              pic x(04).
      *
       01  WS-Ctl-RRN              pic 9(4)       comp.
      *
       01  WS-Filter-Window.
           03  WS-Filter-Start     pic 9(4)       comp.
           03  WS-Filter-End       pic 9(4)       comp.
           03  filler              pic x(02).
      *
      *    Linkage area passed to cx900 - caller-held copy of that
      *    module's own CX900-Linkage layout (U5).
       01  WS-CX900-Params.
           03  WS-C9-Key           pic x(7).
           03  WS-C9-Start-Year    pic 9(4)       comp.
           03  WS-C9-End-Year      pic 9(4)       comp.
           03  WS-C9-Keep-Flag     pic x.
           03  filler              pic x(02).
       01  WS-C9-Key-Parts redefines WS-C9-Key.
      *        Splits the key cx900 is about to be handed into its
      *        year/separator/remainder bytes, so the month form
      *        (CCYY-MM) can be checked digit-clean before the call
      *        - a corrupt key must not be allowed to reach cx900.
           03  WS-C9k-Year         pic x(4).
           03  WS-C9k-Sep          pic x.
           03  WS-C9k-Rest         pic x(2).
      *
       01  WS-Report-Data.
           03  WS-Page-Lines       pic 9(3)       comp value 58.
           03  WS-Rec-Cnt-Mon      pic 9(5)       comp.
           03  WS-Rec-Cnt-Qtr      pic 9(5)       comp.
           03  filler              pic x(02).
      *
       01  Error-Messages.
           03  CX006               pic x(40)
                    value "CX006 Cannot open control file".
           03  CX007               pic x(40)
                    value "CX007 Cannot open monthly analysis file".
           03  CX008               pic x(40)
                    value "CX008 Cannot open quarterly analysis file".
           03  CX009               pic x(40)
                    value "CX009 Cannot open print file".
           03  CX014               pic x(40)
                    value "CX014 Monthly key not CCYY-MM, skipped".
           03  filler              pic x(04).
      *
       report section.
      ****************
      *
       RD  Export-Monthly-Report
           control      Final
           page limit   WS-Page-Lines
           heading      1
           first detail 5
           last  detail WS-Page-Lines.
      *
       01  Mon-Report-Head type page heading.
           03  line  1.
               05  col   1      pic x(13)  source Prog-Name.
               05  col  30      pic x(38)  value
                        "Customs Export Insight - Monthly Report".
               05  col  90      pic 9(8)   source Ctl-Run-Date.
           03  line  3.
               05  col   1      value "Date".
               05  col  12      value "Amount".
               05  col  32      value "MoM %".
               05  col  44      value "YoY %".
      *
       01  Mon-Detail-Line type detail.
           03  line + 1.
               05  col   1      pic x(07)         source Mon-Date.
               05  col  12      pic -(12)9.99     source Mon-Amount.
               05  col  32      pic -(4)9.99       source Mon-MoM
                                 present when Mon-MoM-Flag = "Y".
               05  col  32      pic x(8)          value "   n/a  "
                                 present when Mon-MoM-Flag not = "Y".
               05  col  44      pic -(4)9.99       source Mon-YoY
                                 present when Mon-YoY-Flag = "Y".
               05  col  44      pic x(8)          value "   n/a  "
                                 present when Mon-YoY-Flag not = "Y".
      *
       01  type control footing final line plus 2.
           03  col   1          pic x(26)
                        value "Total - Monthly Records :".
           03  col  28          pic zzzz9            source WS-Rec-Cnt-Mon.
      *
       RD  Export-Quarterly-Report
           control      Final
           page limit   WS-Page-Lines
           heading      1
           first detail 5
           last  detail WS-Page-Lines.
      *
       01  Qtr-Report-Head type page heading.
           03  line  1.
               05  col   1      pic x(13)  source Prog-Name.
               05  col  30      pic x(41)  value
                        "Customs Export Insight - Quarterly Report".
               05  col  90      pic 9(8)   source Ctl-Run-Date.
           03  line  3.
               05  col   1      value "Quarter".
               05  col  12      value "Amount".
               05  col  32      value "QoQ %".
               05  col  44      value "YoY %".
      *
       01  Qtr-Detail-Line type detail.
           03  line + 1.
               05  col   1      pic x(06)         source Qtr-Quarter.
               05  col  12      pic -(12)9.99     source Qtr-Amount.
               05  col  32      pic -(4)9.99       source Qtr-QoQ
                                 present when Qtr-QoQ-Flag = "Y".
               05  col  32      pic x(8)          value "   n/a  "
                                 present when Qtr-QoQ-Flag not = "Y".
               05  col  44      pic -(4)9.99       source Qtr-YoY
                                 present when Qtr-YoY-Flag = "Y".
               05  col  44      pic x(8)          value "   n/a  "
                                 present when Qtr-YoY-Flag not = "Y".
      *
       01  type control footing final line plus 2.
           03  col   1          pic x(28)
                        value "Total - Quarterly Records :".
           03  col  30          pic zzzz9            source WS-Rec-Cnt-Qtr.
      *
       procedure division.
      *===================
      *
       AA000-Main                  section.
      *************************************
           accept   WS-Run-Date9-Val from date YYYYMMDD.
           display  "CX030 starting, run date " WS-Run-Date9-Val.
           perform  AA005-Open-Files.
           perform  CC010-Report-Monthly.
           perform  CC020-Report-Quarterly.
           perform  AA090-Close-Files.
           goback.
      *
       AA005-Open-Files.
      *******************
           move     zero to WS-Rec-Cnt-Mon WS-Rec-Cnt-Qtr.
           open     input CX-Control-File.
           if       WS-Ctl-Status not = "00"
                    display CX006 " status " WS-Ctl-Status
                             " status-numeric " WS-Status-Numeric
                    goback.
           move     1 to WS-Ctl-RRN.
           read     CX-Control-File.
           move     Ctl-Start-Year to WS-Filter-Start.
           subtract 1 from WS-Filter-Start.
           move     Ctl-End-Year   to WS-Filter-End.
           close    CX-Control-File.
      *
           open     input CX-Monthly-File.
           if       WS-Mon-Status not = "00"
                    display CX007 " status " WS-Mon-Status
                             " status-numeric " WS-Status-Numeric
                    goback.
           open     input CX-Quarterly-File.
           if       WS-Qtr-Status not = "00"
                    display CX008 " status " WS-Qtr-Status
                             " status-numeric " WS-Status-Numeric
                    close CX-Monthly-File
                    goback.
           open     output Print-File.
           if       WS-Prt-Status not = "00"
                    display CX009 " status " WS-Prt-Status
                             " status-numeric " WS-Status-Numeric
                    close CX-Monthly-File
                          CX-Quarterly-File
                    goback.
      *
       AA090-Close-Files.
      *******************
           close    CX-Monthly-File
                    CX-Quarterly-File
                    Print-File.
           display  "CX030 months written    = " WS-Rec-Cnt-Mon.
           display  "CX030 quarters written   = " WS-Rec-Cnt-Qtr.
      *
       AA000-Exit.  Exit section.
      *
       CC010-Report-Monthly     section.
      ***********************************
           initiate Export-Monthly-Report.
           read     CX-Monthly-File
                    at end move "10" to WS-Mon-Status.
           perform  CC012-Report-One-Month
                    thru CC012-Exit
                    until WS-Mon-Status = "10".
           terminate
                    Export-Monthly-Report.
      *
       CC012-Report-One-Month.
      *******************************
           move     Mon-Date to WS-C9-Key.
           if       WS-C9k-Sep not = "-" or WS-C9k-Rest not numeric
                    display CX014 " key " WS-C9-Key
                    go to CC012-Exit.
           move     WS-Filter-Start to WS-C9-Start-Year.
           move     WS-Filter-End   to WS-C9-End-Year.
           call     "cx900" using WS-CX900-Params.
           if       WS-C9-Keep-Flag = "Y"
                    generate Mon-Detail-Line
                    add 1 to WS-Rec-Cnt-Mon.
      *
       CC012-Exit.
           read     CX-Monthly-File
                    at end move "10" to WS-Mon-Status.
      *
       CC010-Exit.  exit section.
      *
       CC020-Report-Quarterly   section.
      ***********************************
           initiate Export-Quarterly-Report.
           read     CX-Quarterly-File
                    at end move "10" to WS-Qtr-Status.
           perform  CC022-Report-One-Quarter
                    thru CC022-Exit
                    until WS-Qtr-Status = "10".
           terminate
                    Export-Quarterly-Report.
      *
       CC022-Report-One-Quarter.
      *******************************
           move     Qtr-Quarter to WS-C9-Key.
           move     WS-Filter-Start to WS-C9-Start-Year.
           move     WS-Filter-End   to WS-C9-End-Year.
           call     "cx900" using WS-CX900-Params.
           if       WS-C9-Keep-Flag = "Y"
                    generate Qtr-Detail-Line
                    add 1 to WS-Rec-Cnt-Qtr.
           read     CX-Quarterly-File
                    at end move "10" to WS-Qtr-Status.
      *
       CC022-Exit.
           exit.
      *
       CC020-Exit.  exit section.
