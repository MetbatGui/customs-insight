      *****************************************************
      *                                                   *
      *  Working Record For The Export Dashboard Line     *
      *     Enriched monthly record, source fields for     *
      *     the Report Writer detail line in cx040.         *
      *****************************************************
      *  Field count 20.  Money/percent fields that cannot
      *  apply on a given row carry a flag byte - blank on
      *  print rather than zero, per U7.
      *
      * 10/01/26 drh - Created.
      * 15/01/26 drh - Added the four Dsh-Qtr-... fields,
      *                R13 quarter-end posting.
      * 21/01/26 drh - Dsh-Busdays chgd from comp-3 to comp
      *                (binary), never negative, to match the
      *                LK-Business-Days parameter cx910 hands back.
      *
       01  CX-Dashboard-Line.
           03  Dsh-Date                pic x(07).
           03  Dsh-Amount              pic s9(13)v99   comp-3.
           03  Dsh-MoM                 pic s9(05)v99   comp-3.
           03  Dsh-MoM-Flag            pic x.
           03  Dsh-YoY                 pic s9(05)v99   comp-3.
           03  Dsh-YoY-Flag            pic x.
           03  Dsh-Busdays             pic 9(02)       comp.
      *        Weekdays less holidays in the month - R9.
           03  Dsh-Daily-Avg           pic s9(13)      comp-3.
      *        Dsh-Amount / Dsh-Busdays, rounded - R10.
           03  Dsh-DAvg-MoM            pic s9(05)      comp-3.
           03  Dsh-DAvg-MoM-Flag       pic x.
           03  Dsh-DAvg-YoY            pic s9(05)      comp-3.
           03  Dsh-DAvg-YoY-Flag       pic x.
           03  Dsh-Qtr-Sum             pic s9(13)      comp-3.
           03  Dsh-Qtr-Sum-Flag        pic x.
      *        Set only on the quarter's last present month
      *        when that month is 3, 6, 9 or 12 - R13.
           03  Dsh-Qtr-Avg             pic s9(13)      comp-3.
           03  Dsh-Qtr-Avg-Flag        pic x.
           03  Dsh-Qtr-QoQ             pic s9(05)      comp-3.
           03  Dsh-Qtr-QoQ-Flag        pic x.
           03  Dsh-Qtr-YoY             pic s9(05)      comp-3.
           03  Dsh-Qtr-YoY-Flag        pic x.
           03  filler                  pic x(06).
