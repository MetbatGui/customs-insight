      *****************************************************
      *                                                   *
      *  Record Definition For Cx Control (Param) File    *
      *     Uses RRN = 1, single record                   *
      *****************************************************
      *  File size 50 bytes.  Shrunk from the old sales
      *  parameter layout - this run only needs the
      *  requested reporting year window.
      *
      * 09/01/26 drh - Created.
      * 14/01/26 drh - Ctl-Run-Date added for the report
      *                title line.
      *
       01  CX-Control-Record.
           03  Ctl-Start-Year      pic 9(04)        comp.
           03  Ctl-End-Year        pic 9(04)        comp.
           03  Ctl-Run-Date        pic 9(08)        comp.
      *        ccyymmdd - posted on the dashboard title.
           03  Ctl-Source-Name     pic x(20).
      *        name of the merged extract, for the title
      *        line of the dashboard listing (R/U7).
           03  filler              pic x(22).
