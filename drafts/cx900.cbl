      ****************************************************************
      *                                                              *
      *           Report Year-Window Filter  -  Common Utility       *
      *                                                              *
      ****************************************************************
      *
       identification          division.
      *================================
      *
      **
             program-id.       cx900.
      **
      *    Author.             D R Halloway, 14/05/1984.
      *                        For Continental Trade Data Services.
      *    Installation.       Continental Trade Data Services.
      *    Date-Written.       14/05/1984.
      *    Date-Compiled.
      *    Security.           Copyright (C) 1984-2026 & later,
      *                        Continental Trade Data Services Ltd.
      *                        Internal use only - not for resale.
      **
      *    Remarks.            Common utility, CALLed by cx030 and
      *                        cx040, to say whether a monthly or
      *                        quarterly record's key lies within the
      *                        run's requested year window (U5).
      **
      *    Version.            See Prog-Name in WS.
      **
      *    Called Modules.     None.
      *    Files Used.         None - linkage only.
      *    Error Messages.     CX016.
      **
      * Changes:
      * 14/05/84 drh - Created - first cut for the export batch.
      * 02/09/87 drh - 1.01   Widened LK-Start-Year/LK-End-Year from
      *                       99 to 9(4) - century rolled in as-is.
      * 19/11/91 drh - 1.02   LK-Key widened to x(7) so the monthly
      *                       CCYY-MM key and the CCYYQn quarter key
      *                       both fit the one linkage area.
      * 03/01/99 drh - 1.03   Y2K - dropped the old 2-digit year
      *                       shortcut in Set-Up, century now always
      *                       carried in LK-Key.
      * 16/04/24 drh          Copyright notice updated, superseding
      *                       all previous notices.
      * 11/01/26 drh - 2.00   Rewritten from the old sales-ledger
      *                       cut-off module for the Customs Export
      *                       Insight batch.  Ticket CX-118.
      * 09/08/26 drh -    .01 Dropped the UPSI-0 diagnostic switch -
      *                       it traced nothing a plain start-of-run
      *                       banner didn't already cover, and the
      *                       unused quarter-key redefinition finally
      *                       got wired up: LK-Key is now checked as
      *                       a quarter key or a month key before the
      *                       window test runs, a malformed key no
      *                       longer sails through as a false keep.
      *                       Ticket CX-132.
      * 09/08/26 drh -    .02 AA000 now GO TOes straight to AA000-Exit
      *                       on a malformed key instead of nesting
      *                       the reject down an IF/ELSE, and the
      *                       window test itself is now a genuine
      *                       PERFORM ... THRU range.  Ticket CX-133.
      **
      ****************************************************************
      *
      * Copyright Notice.
      * ****************
      * This program is part of the Customs Export Insight batch and
      * is Copyright (c) Continental Trade Data Services Ltd, 1984 -
      * 2026 and later.  For internal use only; not to be resold or
      * redistributed without the written consent of the copyright
      * holder.
      *
      ****************************************************************
      *
       environment             division.
      *================================
      *
       configuration           section.
       special-names.
           C01 IS TOP-OF-FORM.
      *
       input-output             section.
      *
       data                     division.
      *================================
      *
       working-storage section.
      *-----------------------
      *
       77  prog-name               pic x(13) value "cx900 (2.00)".
      *
       01  WS-Run-Date.
           03  WS-Run-CCYYMMDD.
               05  WS-Run-Year     pic 9(4).
               05  WS-Run-Month    pic 99.
               05  WS-Run-Day      pic 99.
           03  filler              pic x(04).
       01  WS-Run-Date9 redefines WS-Run-Date.
           03  WS-Run-Date9-Val    pic 9(8).
           03  filler              pic x(04).
       01  WS-First-Call-Flag       pic x value "Y".
      *        This module holds its working-storage across calls
      *        within the one run, so the banner below prints once
      *        per job, not once per record - plenty for ops.
       01  WS-Key-Work.
      *        No filler here - this group must stay exactly 7 bytes
      *        to alias onto LK-Key (CCYY-MM or CCYYQn) - R8.
           03  WS-Key-Year         pic 9(4).
           03  WS-Key-Rest         pic x(3).
       01  WS-Key-As-Quarter redefines WS-Key-Work.
      *        Tested first in AA000 below - a quarter key is CCYYQn,
      *        the literal "Q" in byte 5 is what tells it apart from
      *        a month key - R8.
           03  WS-Kq-Year          pic 9(4).
           03  WS-Kq-Q-Lit         pic x.
           03  WS-Kq-Q-Num         pic 9.
           03  filler              pic x.
       01  WS-Key-As-Month redefines WS-Key-Work.
      *        A month key is CCYY-MM - tested when byte 5 is not the
      *        quarter literal "Q" - R8.
           03  WS-Km-Year          pic 9(4).
           03  WS-Km-Sep           pic x.
           03  WS-Km-Month         pic x(2).
      *
       01  Error-Messages.
           03  CX016               pic x(40)
                    value "CX016 Key not CCYY-MM or CCYYQn, discd".
           03  filler              pic x(04).
      *
       linkage section.
      *****************
      *
       01  CX900-Linkage.
           03  LK-Key              pic x(7).
      *        First 4 bytes are always the CCYY year, whether the
      *        key is a monthly CCYY-MM date or a CCYYQn quarter - R8.
           03  LK-Start-Year       pic 9(4)     comp.
           03  LK-End-Year         pic 9(4)     comp.
           03  LK-Keep-Flag        pic x.
      *        Returned 'Y' = keep, 'N' = discard - U5/R15.
      *
       procedure division using CX900-Linkage.
      *=======================================
      *
       AA000-Main.
           if       WS-First-Call-Flag = "Y"
                    accept WS-Run-Date9-Val from date YYYYMMDD
                    display "CX900 starting, run date "
                            WS-Run-Date9-Val
                    move "N" to WS-First-Call-Flag.
           move     LK-Key to WS-Key-Work.
           move     "N"    to LK-Keep-Flag.
           if       WS-Kq-Q-Lit = "Q"
                    if    WS-Kq-Q-Num not numeric
                          or WS-Kq-Q-Num < 1 or WS-Kq-Q-Num > 4
                          display CX016 " key " LK-Key
                          go to AA000-Exit
                    end-if
           else
                    if    WS-Km-Sep not = "-" or WS-Km-Month not numeric
                          display CX016 " key " LK-Key
                          go to AA000-Exit
                    end-if
           end-if.
           perform  AA010-Check-Window
                    thru AA010-Exit.
           goback.
      *
       AA010-Check-Window.
           if       WS-Key-Year not less than LK-Start-Year and
                    WS-Key-Year not greater than LK-End-Year
                    move "Y" to LK-Keep-Flag.
      *
       AA010-Exit.
           exit.
      *
       AA000-Exit.
           goback.
