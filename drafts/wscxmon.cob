      *****************************************************
      *                                                   *
      *  Record Definition For Customs Export Monthly     *
      *           Analysis File                           *
      *     Written by cx020, read by cx030 and cx040     *
      *****************************************************
      *  File size 35 bytes.
      *
      * 06/01/26 drh - Created.
      * 13/01/26 drh - Added Mon-MoM-Flag/Mon-YoY-Flag so a
      *                zero amount and an absent comparison
      *                are not confused on the report (R1).
      * 02/02/26 jsk - Rec laid out to match the rest of the
      *                CX- family field ordering habit.
      *
       01  CX-Monthly-Record.
           03  Mon-Date            pic x(07).
      *        CCYY-MM - R4.
           03  Mon-Amount          pic s9(13)v99    comp-3.
           03  Mon-MoM             pic s9(05)v99    comp-3.
           03  Mon-MoM-Flag        pic x.
      *        'Y' = Mon-MoM present, 'N' = absent (R1/R6).
           03  Mon-YoY             pic s9(05)v99    comp-3.
           03  Mon-YoY-Flag        pic x.
      *        'Y' = Mon-YoY present, 'N' = absent (R1/R7).
           03  filler              pic x(10).
