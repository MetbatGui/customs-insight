      *****************************************************
      *                                                   *
      *  Record Definition For National Holiday File      *
      *     Replaces the holiday library - R9             *
      *****************************************************
      *  File size 20 bytes.  Any order, any number of
      *  recs up to CX-Hol-Max-Entries in cx040/cx910.
      *
      * 08/01/26 drh - Created.
      *
       01  CX-Holiday-Record.
           03  Hol-Date            pic x(10).
      *        CCYY-MM-DD of a national public holiday.
           03  filler              pic x(10).
